000100******************************************************************
000200* FECHA       : 30/11/1986                                       *
000300* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC5S03                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : FILTRO DE ESTRUCTURA.  UBICA EL PRECIO DE        *
000800*             : ENTRADA DENTRO DEL RANGO DE LAS ULTIMAS 78       *
000900*             : BARRAS Y RECHAZA LA SENAL SI LA POSICION NO      *
001000*             : FAVORECE LA DIRECCION PROPUESTA.  UNICO FILTRO   *
001100*             : DE BORDE QUE RECHAZA DE FORMA DEFINITIVA.        *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : FILTRO DE ESTRUCTURA DEL MODELO DE CONFIRMACION  *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 30/11/1986                                       *
002100* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  CORTO EXIGE POSICION MAYOR O  *
002400*             : IGUAL A 0.70 DEL RANGO; LARGO EXIGE MENOR O       CR0001  
002500*             : IGUAL A 0.30.  FUERA DE ESO, SE RECHAZA.          CR0001  
002600*----------------------------------------------------------------*
002700* FECHA       : 17/08/1992                                       *
002800* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002900* RATIONAL    : SOL-05012                                        *
003000* DESCRIPCION : SE AGREGA VALIDACION DE RANGO EN CERO (MAXIMO    *
003100*             : IGUAL A MINIMO); LA POSICION QUEDA FIJA EN 0.50   CR0002  
003200*             : PARA EVITAR DIVISION ENTRE CERO.                  CR0002  
003300*----------------------------------------------------------------*
003400* FECHA       : 05/03/1999                                       *
003500* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003600* RATIONAL    : Y2K-0231                                         *
003700* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003800*             : FECHAS DE CUATRO DIGITOS; NO REQUIERE CAMBIOS.    CR0003  
003900*----------------------------------------------------------------*
004000* FECHA       : 11/10/2005                                       *
004100* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004200* RATIONAL    : RQ-130002                                        *
004300* DESCRIPCION : SE DOCUMENTA QUE ESTE FILTRO SI RECHAZA LA       *
004400*             : SENAL EN FORME DEFINITIVA (A DIFERENCIA DE LOS    CR0004  
004500*             : FILTROS DE HORA Y VOLATILIDAD, QUE SON SOLO       CR0004  
004600*             : ADVISORIOS EN LA CORRIDA DE BACKTEST).            CR0004  
004700******************************************************************
004710*----------------------------------------------------------------*
004720* FECHA       : 03/06/2013                                       *
004730* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
004740* RATIONAL    : RQ-159944                                        *
004750* DESCRIPCION : SE ELIMINA LA CLASE DE CARACTER DIRECCION-        CR0005  
004760*             : VALIDA DECLARADA EN SPECIAL-NAMES; NUNCA SE USO   CR0005  
004770*             : EN UNA PRUEBA IF ... CLASS Y QUEDABA COMO         CR0005  
004780*             : DECLARACION MUERTA.                               CR0005  
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    MDC5S03.
005000 AUTHOR.        BERTA ALICIA MONTERROSO.
005100 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005200 DATE-WRITTEN.  30/11/1986.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-1   IS WKS-UPSI-TRAZA
006000         ON STATUS  IS WKS-SW-TRAZA-ON
006100         OFF STATUS IS WKS-SW-TRAZA-OFF.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006550 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006600******************************************************************
006700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006800******************************************************************
006900 01  WKS-BANDERAS.
007000     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
007100         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007200         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007300     05  WKS-SW-DATOS-SUFICIENTES   PIC X(01) VALUE 'N'.
007400         88  WKS-DATOS-SI-SUFICIENTES   VALUE 'S'.
007500
007600 01  WKS-RANGO.
007700     05  WKS-RANGO-MAXIMO           PIC S9(07)V99.
007800     05  WKS-RANGO-MINIMO           PIC S9(07)V99.
007900     05  WKS-RANGO-ANCHO            PIC S9(07)V99.
008000     05  WKS-POSICION               PIC S9V9999.
008100     05  WKS-INDICE                 PIC 9(03) COMP-5.
008200
008300 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008400 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008500     05  WKS-FT-ANIO                PIC 9(04).
008600     05  WKS-FT-MES                 PIC 9(02).
008700     05  WKS-FT-DIA                 PIC 9(02).
008800
008900 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
009000 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
009100     05  WKS-HT-HORA                PIC 9(02).
009200     05  WKS-HT-MINUTO              PIC 9(02).
009300     05  WKS-HT-SEGUNDO             PIC 9(02).
009400
009500 01  WKS-CONTADOR-LLAMADAS-G.
009600     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009700 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009800     05  WKS-CL-MILES               PIC 9(04).
009900     05  WKS-CL-UNIDADES            PIC 9(03).
010000
010100 LINKAGE SECTION.
010200******************************************************************
010300*   LK-VENTANA-LTF  : VENTANA DE BARRAS DE 1 MINUTO (COPY        *
010400*                     VENLTF); SE USAN LAS ULTIMAS 78.           *
010500*   LK-DIRECCION    : DIRECCION PROPUESTA DE LA SENAL.           *
010600*   LK-ENTRADA      : PRECIO DE ENTRADA PROPUESTO.               *
010700*   LK-PASA         : 'S' SI EL FILTRO APRUEBA LA SENAL.         *
010800*   LK-PUNTAJE      : PUNTAJE DE ESTRUCTURA (0-1).               *
010900******************************************************************
011000 COPY VENLTF.
011100
011200 01  LK-DIRECCION                   PIC X(05).
011300 01  LK-ENTRADA                     PIC S9(07)V99.
011400 01  LK-PASA                        PIC X(01).
011500     88  LK-FILTRO-PASA                 VALUE 'S'.
011600     88  LK-FILTRO-RECHAZA              VALUE 'N'.
011700 01  LK-PUNTAJE                     PIC S9V99.
011800
011900******************************************************************
012000 PROCEDURE DIVISION USING VEN-BARRAS-LTF, LK-DIRECCION,
012100                           LK-ENTRADA, LK-PASA, LK-PUNTAJE.
012200******************************************************************
012300*               S E C C I O N    P R I N C I P A L               *
012400******************************************************************
012500 000-PRINCIPAL SECTION.
012600     ADD  1 TO WKS-CONTADOR-LLAMADAS
012700     SET  LK-FILTRO-RECHAZA TO TRUE
012800     MOVE ZERO TO LK-PUNTAJE
012900     MOVE 'S' TO WKS-SW-DATOS-SUFICIENTES
013000     IF VLT-TOTAL-BARRAS LESS THAN 78
013100        MOVE 'N' TO WKS-SW-DATOS-SUFICIENTES
013200     END-IF
013300     IF WKS-DATOS-SI-SUFICIENTES
013400        PERFORM 100-CALCULA-POSICION THRU 100-CALCULA-POSICION-E
013500        PERFORM 200-PRUEBA-DIRECCION THRU 200-PRUEBA-DIRECCION-E
013600     END-IF
013700     IF WKS-SW-TRAZA-ON
013800        DISPLAY 'MDC5S03 - PUNTAJE ESTRUCTURA: ' LK-PUNTAJE
013850        ADD 1 TO WKS-CONTADOR-TRAZA
013900     END-IF
014000     GOBACK.
014100 000-PRINCIPAL-E. EXIT.
014200
014300******************************************************************
014400*     C A L C U L O   D E   L A   P O S I C I O N                *
014500******************************************************************
014600 100-CALCULA-POSICION SECTION.
014700     MOVE VLT-MAXIMO (VLT-TOTAL-BARRAS) TO WKS-RANGO-MAXIMO
014800     MOVE VLT-MINIMO (VLT-TOTAL-BARRAS) TO WKS-RANGO-MINIMO
014900     COMPUTE WKS-INDICE = VLT-TOTAL-BARRAS - 77
015000     PERFORM 110-ACUMULA-RANGO THRU 110-ACUMULA-RANGO-E
015100        UNTIL WKS-INDICE GREATER VLT-TOTAL-BARRAS
015200     COMPUTE WKS-RANGO-ANCHO = WKS-RANGO-MAXIMO - WKS-RANGO-MINIMO
015300     IF WKS-RANGO-ANCHO NOT GREATER THAN ZERO
015400        MOVE 0.5000 TO WKS-POSICION
015500     ELSE
015600        COMPUTE WKS-POSICION ROUNDED =
015700           (LK-ENTRADA - WKS-RANGO-MINIMO) / WKS-RANGO-ANCHO
015800     END-IF.
015900 100-CALCULA-POSICION-E. EXIT.
016000
016100******************************************************************
016200*     A C U M U L A   R A N G O   D E   L A S   78   B A R R A S *
016300******************************************************************
016400 110-ACUMULA-RANGO SECTION.
016500     IF VLT-MAXIMO (WKS-INDICE) GREATER WKS-RANGO-MAXIMO
016600        MOVE VLT-MAXIMO (WKS-INDICE) TO WKS-RANGO-MAXIMO
016700     END-IF
016800     IF VLT-MINIMO (WKS-INDICE) LESS WKS-RANGO-MINIMO
016900        MOVE VLT-MINIMO (WKS-INDICE) TO WKS-RANGO-MINIMO
017000     END-IF
017100     ADD 1 TO WKS-INDICE.
017200 110-ACUMULA-RANGO-E. EXIT.
017300
017400******************************************************************
017500*     P R U E B A   S E G U N   D I R E C C I O N                *
017600******************************************************************
017700 200-PRUEBA-DIRECCION SECTION.
017800     IF LK-DIRECCION = 'SHORT'
017900        IF WKS-POSICION NOT LESS 0.7000
018000           SET  LK-FILTRO-PASA TO TRUE
018100           COMPUTE LK-PUNTAJE ROUNDED =
018200              0.70 + ((WKS-POSICION - 0.70) / 0.30) * 0.30
018300        END-IF
018400     ELSE
018500        IF WKS-POSICION NOT GREATER 0.3000
018600           SET  LK-FILTRO-PASA TO TRUE
018700           COMPUTE LK-PUNTAJE ROUNDED =
018800              0.70 + ((0.30 - WKS-POSICION) / 0.30) * 0.30
018900        END-IF
019000     END-IF.
019100 200-PRUEBA-DIRECCION-E. EXIT.
