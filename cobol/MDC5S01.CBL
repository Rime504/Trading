000100******************************************************************
000200* FECHA       : 08/07/1986                                       *
000300* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC5S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : FILTRO DE HORARIO.  CALIFICA LA HORA DE LA BARRA *
000800*             : DE LA SENAL CONTRA LA VENTANA DE APERTURA DE LA  *
000900*             : BOLSA DE NUEVA YORK Y DEVUELVE UN MULTIPLICADOR  *
001000*             : DE CALIDAD.  ES UN FILTRO ADVISORIO: NUNCA       *
001100*             : RECHAZA LA SENAL POR SI SOLO.                    *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : FILTRO DE HORARIO DEL MODELO DE CONFIRMACION     *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 08/07/1986                                       *
002100* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  VENTANA OPTIMA 09:30-10:00,   *
002400*             : ACEPTABLE HASTA 11:00, FUERA DE HORARIO EN        CR0001  
002500*             : CUALQUIER OTRO CASO.                              CR0001  
002600*----------------------------------------------------------------*
002700* FECHA       : 14/02/1994                                       *
002800* PROGRAMADOR : OSCAR RENE VILLATORO (ORV)                       *
002900* RATIONAL    : SOL-02290                                        *
003000* DESCRIPCION : EN CORRIDA DE BACKTEST LA HORA FUERA DE VENTANA  *
003100*             : YA NO RECHAZA LA SENAL; SE DEJA EL PUNTAJE EN     CR0002  
003200*             : 0.50 Y SE CONTINUA LA EVALUACION DE FILTROS.      CR0002  
003300*----------------------------------------------------------------*
003400* FECHA       : 11/01/1999                                       *
003500* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003600* RATIONAL    : Y2K-0231                                         *
003700* DESCRIPCION : REVISION DE ANIO 2000.  EL CAMPO DE HORA ES      *
003800*             : HHMMSS Y NO INCLUYE FECHA; NO REQUIERE CAMBIOS.   CR0003  
003900*----------------------------------------------------------------*
004000* FECHA       : 19/06/2002                                       *
004100* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004200* RATIONAL    : RQ-101145                                        *
004300* DESCRIPCION : SE ACLARA EN COMENTARIOS QUE LOS LIMITES DE      *
004400*             : VENTANA SON EN HORA LOCAL DE NUEVA YORK, TAL      CR0004  
004500*             : COMO LLEGA EL CAMPO DESDE EL ARCHIVO DE BARRAS.   CR0004  
004600******************************************************************
004610*----------------------------------------------------------------*
004620* FECHA       : 03/06/2013                                       *
004630* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
004640* RATIONAL    : RQ-159944                                        *
004650* DESCRIPCION : SE ELIMINA LA CLASE DE CARACTER HORA-VALIDA       CR0005  
004660*             : DECLARADA EN SPECIAL-NAMES; NUNCA SE USO EN UNA   CR0005  
004670*             : PRUEBA IF ... CLASS Y QUEDABA COMO DECLARACION    CR0005  
004680*             : MUERTA.                                           CR0005  
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    MDC5S01.
004900 AUTHOR.        BERTA ALICIA MONTERROSO.
005000 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005100 DATE-WRITTEN.  08/07/1986.
005200 DATE-COMPILED.
005300 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-1   IS WKS-UPSI-TRAZA
005900         ON STATUS  IS WKS-SW-TRAZA-ON
006000         OFF STATUS IS WKS-SW-TRAZA-OFF.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006450 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006500******************************************************************
006600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006700******************************************************************
006800 01  WKS-BANDERAS.
006900     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
007000         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007100         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007200
007300 01  WKS-LIMITES-VENTANA.
007400     05  WKS-HORA-APERTURA          PIC 9(06) VALUE 093000.
007500     05  WKS-HORA-OPTIMA-FIN        PIC 9(06) VALUE 100000.
007600     05  WKS-HORA-ACEPTABLE-FIN     PIC 9(06) VALUE 110000.
007700 01  WKS-LIMITES-R REDEFINES WKS-LIMITES-VENTANA.
007800     05  WKS-LIM-TABLA OCCURS 3 TIMES PIC 9(06).
007900
008000 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008100 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008200     05  WKS-FT-ANIO                PIC 9(04).
008300     05  WKS-FT-MES                 PIC 9(02).
008400     05  WKS-FT-DIA                 PIC 9(02).
008500
008600 01  WKS-CONTADOR-LLAMADAS-G.
008700     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
008800 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
008900     05  WKS-CL-MILES               PIC 9(04).
009000     05  WKS-CL-UNIDADES            PIC 9(03).
009100
009200 LINKAGE SECTION.
009300******************************************************************
009400*   LK-HORA-SENAL    : HORA DE LA BARRA DE LA SENAL (HHMMSS),    *
009500*                      HORA LOCAL DE NUEVA YORK.                 *
009600*   LK-PUNTAJE-HORA   : MULTIPLICADOR DE CALIDAD DEVUELTO.       *
009700******************************************************************
009800 01  LK-HORA-SENAL                  PIC 9(06).
009900 01  LK-PUNTAJE-HORA                PIC S9V99.
010000
010100******************************************************************
010200 PROCEDURE DIVISION USING LK-HORA-SENAL, LK-PUNTAJE-HORA.
010300******************************************************************
010400*               S E C C I O N    P R I N C I P A L               *
010500******************************************************************
010600 000-PRINCIPAL SECTION.
010700     ADD  1 TO WKS-CONTADOR-LLAMADAS
010800     PERFORM 100-EVALUA-VENTANA THRU 100-EVALUA-VENTANA-E
010900     IF WKS-SW-TRAZA-ON
011000        DISPLAY 'MDC5S01 - PUNTAJE HORA: ' LK-PUNTAJE-HORA
011050        ADD 1 TO WKS-CONTADOR-TRAZA
011100     END-IF
011200     GOBACK.
011300 000-PRINCIPAL-E. EXIT.
011400
011500******************************************************************
011600*     E V A L U A C I O N   D E   L A   V E N T A N A            *
011700******************************************************************
011800 100-EVALUA-VENTANA SECTION.
011900     IF LK-HORA-SENAL NOT LESS WKS-HORA-APERTURA AND
012000        LK-HORA-SENAL NOT GREATER WKS-HORA-OPTIMA-FIN
012100        MOVE 1.00 TO LK-PUNTAJE-HORA
012200     ELSE
012300        IF LK-HORA-SENAL GREATER WKS-HORA-OPTIMA-FIN AND
012400           LK-HORA-SENAL NOT GREATER WKS-HORA-ACEPTABLE-FIN
012500           MOVE 0.70 TO LK-PUNTAJE-HORA
012600        ELSE
012700*              FUERA DE VENTANA -- CORRIDA DE BACKTEST ES
012800*              ADVISORIA, NO SE RECHAZA LA SENAL (VER CR0002).
012900           MOVE 0.50 TO LK-PUNTAJE-HORA
013000        END-IF
013100     END-IF.
013200 100-EVALUA-VENTANA-E. EXIT.
