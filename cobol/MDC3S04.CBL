000100******************************************************************
000200* FECHA       : 28/01/1985                                       *
000300* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC3S04                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CONFIRMACION 4 -- CAMBIO EN EL ESTADO DE LA      *
000800*             : ENTREGA (CISD).  LOCALIZA LA BARRA DE LA BARRIDA *
000900*             : POR SU HORA, CAMINA HACIA ATRAS ACUMULANDO LA    *
001000*             : RACHA DE CIERRES EN LA MISMA DIRECCION Y PRUEBA  *
001100*             : SI LA BARRA MAS RECIENTE ROMPE ESE NIVEL.        *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : CAMBIO DE ESTADO DE ENTREGA DEL MOD. CONFIRM.    *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 28/01/1985                                       *
002100* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  RACHA MAXIMA DE 9 BARRAS,     *
002400*             : TOPE FIJO EN EL PROGRAMA.                         CR0001  
002500*----------------------------------------------------------------*
002600* FECHA       : 12/03/1992                                       *
002700* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002800* RATIONAL    : SOL-04870                                        *
002900* DESCRIPCION : SE EXIGE QUE LA BARRA DE LA BARRIDA ESTE EN LA   *
003000*             : POSICION 6 O MAS DE LA VENTANA PARA QUE HAYA      CR0002  
003100*             : SUFICIENTE HISTORIA PARA LA RACHA.                CR0002  
003200*----------------------------------------------------------------*
003300* FECHA       : 25/02/1999                                       *
003400* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003500* RATIONAL    : Y2K-0231                                         *
003600* DESCRIPCION : REVISION DE ANIO 2000.  LA BUSQUEDA DE LA BARRA  *
003700*             : DE LA BARRIDA ES POR HORA (HHMMSS), NO POR        CR0003  
003800*             : FECHA; NO REQUIERE CAMBIOS.                       CR0003  
003900*----------------------------------------------------------------*
004000* FECHA       : 14/08/2006                                       *
004100* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004200* RATIONAL    : RQ-133980                                        *
004300* DESCRIPCION : SE ACLARA QUE EL NIVEL DE CISD ES LA APERTURA DE *
004400*             : LA BARRA MAS ANTIGUA DE LA RACHA, NO SU CIERRE.   CR0004  
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    MDC3S04.
004800 AUTHOR.        ERICK OBDULIO RAMIREZ DIVAS.
004900 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005000 DATE-WRITTEN.  28/01/1985.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-1   IS WKS-UPSI-TRAZA
005800         ON STATUS  IS WKS-SW-TRAZA-ON
005900         OFF STATUS IS WKS-SW-TRAZA-OFF.
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006250 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006300******************************************************************
006400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006500******************************************************************
006600 01  WKS-BANDERAS.
006700     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006800         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006900         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007000     05  WKS-SW-BARRA-HALLADA       PIC X(01) VALUE 'N'.
007100         88  WKS-BARRA-SI-HALLADA                VALUE 'S'.
007200     05  WKS-SW-SIGUE-RACHA        PIC X(01) VALUE 'S'.
007300         88  WKS-SIGUE-RACHA                     VALUE 'S'.
007400
007500 01  WKS-INDICES.
007600     05  WKS-INDICE                 PIC 9(03) COMP-5.
007700     05  WKS-INDICE-BARRIDA         PIC 9(03) COMP-5.
007800     05  WKS-INDICE-RACHA           PIC 9(03) COMP-5.
007900     05  WKS-LONGITUD-RACHA         PIC 9(02) COMP-5.
008000
008100 01  WKS-NIVEL-CISD                 PIC S9(07)V99.
008200
008300 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008400 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008500     05  WKS-FT-ANIO                PIC 9(04).
008600     05  WKS-FT-MES                 PIC 9(02).
008700     05  WKS-FT-DIA                 PIC 9(02).
008800
008900 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
009000 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
009100     05  WKS-HT-HORA                PIC 9(02).
009200     05  WKS-HT-MINUTO              PIC 9(02).
009300     05  WKS-HT-SEGUNDO             PIC 9(02).
009400
009500 01  WKS-CONTADOR-LLAMADAS-G.
009600     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009700 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009800     05  WKS-CL-MILES               PIC 9(04).
009900     05  WKS-CL-UNIDADES            PIC 9(03).
010000
010100 LINKAGE SECTION.
010200******************************************************************
010300*   LK-VENTANA-LTF : VENTANA DE BARRAS DE 1 MINUTO (COPY VENLTF).*
010400*   LK-HORA-BARRIDA: HORA (HHMMSS) DE LA BARRA QUE HIZO LA       *
010500*                    BARRIDA, TOMADA DE NVL-HORA-BARRIDA.        *
010600*   LK-DIRECCION   : DIRECCION SOLICITADA ('SHORT' O 'LONG ').   *
010700*   LK-HAY-CISD    : 'S' SI SE CONFIRMO EL ROMPIMIENTO.          *
010800******************************************************************
010900 COPY VENLTF.
011000
011100 01  LK-HORA-BARRIDA                PIC 9(06).
011200 01  LK-DIRECCION                   PIC X(05).
011300 01  LK-HAY-CISD                    PIC X(01).
011400     88  LK-CISD-SI                     VALUE 'S'.
011500     88  LK-CISD-NO                     VALUE 'N'.
011600
011700******************************************************************
011800 PROCEDURE DIVISION USING VEN-BARRAS-LTF, LK-HORA-BARRIDA,
011900                           LK-DIRECCION, LK-HAY-CISD.
012000******************************************************************
012100*               S E C C I O N    P R I N C I P A L               *
012200******************************************************************
012300 000-PRINCIPAL SECTION.
012400     ADD  1 TO WKS-CONTADOR-LLAMADAS
012500     MOVE 'N' TO LK-HAY-CISD
012600     IF VLT-TOTAL-BARRAS NOT LESS 10
012700        PERFORM 100-LOCALIZA-BARRA-BARRIDA
012800           THRU 100-LOCALIZA-BARRA-BARRIDA-E
012900        IF WKS-BARRA-SI-HALLADA AND WKS-INDICE-BARRIDA NOT LESS 6
013000           PERFORM 200-ACUMULA-RACHA THRU 200-ACUMULA-RACHA-E
013100           IF WKS-LONGITUD-RACHA GREATER ZERO
013200              PERFORM 300-PRUEBA-RUPTURA THRU 300-PRUEBA-RUPTURA-E
013300           END-IF
013400        END-IF
013500     END-IF
013600     IF WKS-SW-TRAZA-ON
013700        DISPLAY 'MDC3S04 - CISD: ' LK-HAY-CISD
013750        ADD 1 TO WKS-CONTADOR-TRAZA
013800     END-IF
013900     GOBACK.
014000 000-PRINCIPAL-E. EXIT.
014100
014200******************************************************************
014300*     L O C A L I Z A   L A   B A R R A   D E   L A   B A R R I D*
014400******************************************************************
014500 100-LOCALIZA-BARRA-BARRIDA SECTION.
014600     MOVE 'N' TO WKS-SW-BARRA-HALLADA
014700     MOVE ZERO TO WKS-INDICE-BARRIDA
014800     MOVE 1 TO WKS-INDICE
014900     PERFORM 110-COMPARA-HORA THRU 110-COMPARA-HORA-E
015000        UNTIL WKS-INDICE GREATER VLT-TOTAL-BARRAS
015100           OR WKS-BARRA-SI-HALLADA.
015200 100-LOCALIZA-BARRA-BARRIDA-E. EXIT.
015300
015400 110-COMPARA-HORA SECTION.
015500     IF VLT-HORA (WKS-INDICE) EQUAL LK-HORA-BARRIDA
015600        MOVE WKS-INDICE TO WKS-INDICE-BARRIDA
015700        MOVE 'S'        TO WKS-SW-BARRA-HALLADA
015800     END-IF
015900     ADD 1 TO WKS-INDICE.
016000 110-COMPARA-HORA-E. EXIT.
016100
016200******************************************************************
016300*        A C U M U L A   L A   R A C H A                         *
016400******************************************************************
016500 200-ACUMULA-RACHA SECTION.
016600     MOVE ZERO TO WKS-LONGITUD-RACHA
016700     MOVE 'S' TO WKS-SW-SIGUE-RACHA
016800     COMPUTE WKS-INDICE-RACHA = WKS-INDICE-BARRIDA - 1
016900     PERFORM 210-PRUEBA-BARRA-RACHA THRU 210-PRUEBA-BARRA-RACHA-E
017000        UNTIL NOT WKS-SIGUE-RACHA
017100           OR WKS-INDICE-RACHA LESS 1
017200           OR WKS-LONGITUD-RACHA NOT LESS 9
017300     IF WKS-LONGITUD-RACHA GREATER ZERO
017400        MOVE VLT-APERTURA (WKS-INDICE-RACHA + 1)
017500           TO WKS-NIVEL-CISD
017600     END-IF.
017700 200-ACUMULA-RACHA-E. EXIT.
017800
017900 210-PRUEBA-BARRA-RACHA SECTION.
018000     IF LK-DIRECCION EQUAL 'SHORT'
018100        IF VLT-CIERRE (WKS-INDICE-RACHA)
018200              GREATER VLT-APERTURA (WKS-INDICE-RACHA)
018300           ADD 1 TO WKS-LONGITUD-RACHA
018400           SUBTRACT 1 FROM WKS-INDICE-RACHA
018500        ELSE
018600           MOVE 'N' TO WKS-SW-SIGUE-RACHA
018700        END-IF
018800     ELSE
018900        IF VLT-CIERRE (WKS-INDICE-RACHA)
019000              LESS VLT-APERTURA (WKS-INDICE-RACHA)
019100           ADD 1 TO WKS-LONGITUD-RACHA
019200           SUBTRACT 1 FROM WKS-INDICE-RACHA
019300        ELSE
019400           MOVE 'N' TO WKS-SW-SIGUE-RACHA
019500        END-IF
019600     END-IF.
019700 210-PRUEBA-BARRA-RACHA-E. EXIT.
019800
019900******************************************************************
020000*     P R U E B A   D E   R U P T U R A   D E L   N I V E L      *
020100******************************************************************
020200 300-PRUEBA-RUPTURA SECTION.
020300     IF LK-DIRECCION EQUAL 'SHORT'
020400        IF VLT-CIERRE (VLT-TOTAL-BARRAS) LESS WKS-NIVEL-CISD
020500           MOVE 'S' TO LK-HAY-CISD
020600        END-IF
020700     ELSE
020800        IF VLT-CIERRE (VLT-TOTAL-BARRAS) GREATER WKS-NIVEL-CISD
020900           MOVE 'S' TO LK-HAY-CISD
021000        END-IF
021100     END-IF.
021200 300-PRUEBA-RUPTURA-E. EXIT.
