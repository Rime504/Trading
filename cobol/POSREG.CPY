000100******************************************************************
000200*    COPY        : POSREG                                        *
000300*    DESCRIPCION  : RESULTADO DEL DIMENSIONAMIENTO DE LA         *
000400*                   POSICION (RUTINA MDC6S01), PASADO POR        *
000500*                   LINKAGE A MDC1B01.                           *
000600*    LONGITUD     : 40 POSICIONES (33 DE DATO + 07 DE RELLENO).  *
000700******************************************************************
000800 01  REG-POSICION.
000900     05  POS-CONTRATOS               PIC 9(03).
001000     05  POS-PUNTOS-RIESGO           PIC S9(05)V99.
001100     05  POS-RIESGO-POR-CONTRATO     PIC S9(07)V99.
001200     05  POS-RIESGO-TOTAL            PIC S9(07)V99.
001300     05  POS-PORCENTAJE-RIESGO       PIC S9(03)V99.
001400     05  FILLER                      PIC X(07).
