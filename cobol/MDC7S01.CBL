000100******************************************************************
000200* FECHA       : 14/03/1985                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC7S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CALCULA EL MULTIPLO-R DE UNA OPERACION VIGENTE   *
000800*             : Y DEVUELVE EL STOP AJUSTADO (PUNTO DE EQUILIBRIO *
000900*             : O STOP ORIGINAL) JUNTO CON LA DECISION DE TOMA   *
001000*             : DE GANANCIA.  NO ES INVOCADA POR EL EXPLORADOR   *
001100*             : DE MDC1B01 (QUE SIMULA CONTRA STOP/OBJETIVO      *
001200*             : FIJOS) PERO FORMA PARTE DEL JUEGO DE REGLAS Y    *
001300*             : DEBE QUEDAR DISPONIBLE PARA LA OPERATIVA EN VIVO.*
001400* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001500* ACCION (ES) : NO APLICA                                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001800* NOMBRE      : STOP DINAMICO Y TOMA DE GANANCIA POR MULTIPLO-R  *
001900******************************************************************
002000*              B I T A C O R A   D E   C A M B I O S             *
002100******************************************************************
002200* FECHA       : 14/03/1985                                       *
002300* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
002400* RATIONAL    : N/A                                              *
002500* DESCRIPCION : VERSION ORIGINAL.  REGLA DE PUNTO DE EQUILIBRIO  *
002600*             : A PARTIR DE MULTIPLO-R 1.0 Y TOMA DE GANANCIA     CR0001  
002700*             : EN EL OBJETIVO O A MULTIPLO-R 3.0.                CR0001  
002800*----------------------------------------------------------------*
002900* FECHA       : 02/09/1991                                       *
003000* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
003100* RATIONAL    : SOL-04471                                        *
003200* DESCRIPCION : SE AGREGA VALIDACION DE RIESGO EN PUNTOS MENOR O *
003300*             : IGUAL A CERO; EL MULTIPLO-R QUEDA EN CERO PARA    CR0002  
003400*             : EVITAR DIVISION ENTRE CERO EN CUENTAS MAL         CR0002  
003500*             : PARAMETRIZADAS.                                   CR0002  
003600*----------------------------------------------------------------*
003700* FECHA       : 23/11/1998                                       *
003800* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003900* RATIONAL    : Y2K-0231                                         *
004000* DESCRIPCION : REVISION DE ANIO 2000.  ESTA RUTINA NO MANEJA    *
004100*             : FECHAS DE CUATRO DIGITOS; SE DEJA CONSTANCIA DE   CR0003  
004200*             : QUE NO REQUIERE CAMBIOS PARA EL CAMBIO DE SIGLO.  CR0003  
004300*----------------------------------------------------------------*
004400* FECHA       : 09/05/2003                                       *
004500* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004600* RATIONAL    : RQ-118820                                        *
004700* DESCRIPCION : SE DOCUMENTA QUE LA RAMA DE TRAILING A PARTIR DE *
004800*             : MULTIPLO-R 1.5 QUEDA INALCANZABLE PORQUE LA       CR0004  
004900*             : REGLA DE PUNTO DE EQUILIBRIO SE EVALUA PRIMERO Y  CR0004  
005000*             : GANA PARA TODO MULTIPLO-R MAYOR O IGUAL A 1.0;    CR0004  
005100*             : SE RESPETA EL ORDEN ORIGINAL DE LA MESA.          CR0004  
005200******************************************************************
005210*----------------------------------------------------------------*
005220* FECHA       : 03/06/2013                                       *
005230* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
005240* RATIONAL    : RQ-159944                                        *
005250* DESCRIPCION : SE ELIMINA LA CLASE DE CARACTER DIRECCION-        CR0005  
005260*             : VALIDA DECLARADA EN SPECIAL-NAMES; NUNCA SE USO   CR0005  
005270*             : EN UNA PRUEBA IF ... CLASS Y QUEDABA COMO         CR0005  
005280*             : DECLARACION MUERTA.                               CR0005  
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    MDC7S01.
005500 AUTHOR.        HUGO ALBERTO SICAN PAZ.
005600 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005700 DATE-WRITTEN.  14/03/1985.
005800 DATE-COMPILED.
005900 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-1   IS WKS-UPSI-TRAZA
006500         ON STATUS  IS WKS-SW-TRAZA-ON
006600         OFF STATUS IS WKS-SW-TRAZA-OFF.
006800
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007050 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
007100******************************************************************
007200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
007300******************************************************************
007400 01  WKS-BANDERAS.
007500     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
007600         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007700         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007800
007900 01  WKS-MULTIPLO-R                 PIC S9(03)V99 COMP-3
008000                                                   VALUE ZERO.
008100 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008200 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008300     05  WKS-FT-ANIO                PIC 9(04).
008400     05  WKS-FT-MES                 PIC 9(02).
008500     05  WKS-FT-DIA                 PIC 9(02).
008600
008700 01  WKS-MULTIPLO-EMPACADO          PIC S9(05) VALUE ZERO.
008800 01  WKS-MULT-EMPAC-R REDEFINES WKS-MULTIPLO-EMPACADO.
008900     05  WKS-ME-ENTERO              PIC S9(03).
009000     05  WKS-ME-DECIMAL             PIC 9(02).
009100
009200 01  WKS-CONTADOR-LLAMADAS-G.
009300     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009400 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009500     05  WKS-CL-MILES               PIC 9(04).
009600     05  WKS-CL-UNIDADES            PIC 9(03).
009700
009800 LINKAGE SECTION.
009900******************************************************************
010000*   01 LK-SENAL  : SENAL VIGENTE (ENTRADA, STOP Y OBJETIVO       *
010100*                  ORIGINALES, DIRECCION Y RIESGO EN PUNTOS).    *
010200*   01 LK-PRECIO-ACTUAL : ULTIMO PRECIO DE MERCADO CONOCIDO.     *
010300*   01 LK-RESULTADO     : STOP AJUSTADO Y DECISION DE SALIDA.    *
010400******************************************************************
010500 01  LK-SENAL.
010600     05  LK-SEN-DIRECCION           PIC X(05).
010700     05  LK-SEN-PRECIO-ENTRADA      PIC S9(07)V99.
010800     05  LK-SEN-PRECIO-STOP         PIC S9(07)V99.
010900     05  LK-SEN-PRECIO-OBJETIVO     PIC S9(07)V99.
011000     05  LK-SEN-PUNTOS-RIESGO       PIC S9(05)V99.
011100
011200 01  LK-PRECIO-ACTUAL               PIC S9(07)V99.
011300
011400 01  LK-RESULTADO.
011500     05  LK-RES-STOP-AJUSTADO       PIC S9(07)V99.
011600     05  LK-RES-RAZON-STOP          PIC X(09).
011700         88  LK-RES-ES-BREAKEVEN        VALUE 'BREAKEVEN'.
011800         88  LK-RES-ES-ORIGINAL         VALUE 'ORIGINAL '.
011900     05  LK-RES-GANANCIA-ASEGURADA  PIC S9(05)V99.
012000     05  LK-RES-SALIR               PIC X(01).
012100         88  LK-RES-SALIR-SI            VALUE 'S'.
012200         88  LK-RES-SALIR-NO            VALUE 'N'.
012300     05  LK-RES-RAZON-SALIDA        PIC X(15).
012400         88  LK-RES-OBJETIVO-TOCADO     VALUE 'TARGET-HIT     '.
012500         88  LK-RES-BLOQUEO-3R          VALUE '3R-PROFIT-LOCK '.
012600         88  LK-RES-MANTENER            VALUE 'HOLD           '.
012700     05  FILLER                     PIC X(04).
012800
012900******************************************************************
013000 PROCEDURE DIVISION USING LK-SENAL, LK-PRECIO-ACTUAL,
013100                           LK-RESULTADO.
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L               *
013400******************************************************************
013500 000-PRINCIPAL SECTION.
013600     ADD  1 TO WKS-CONTADOR-LLAMADAS
013700     MOVE ZERO            TO LK-RES-GANANCIA-ASEGURADA
013800     PERFORM 100-CALCULA-MULTIPLO-R
013900        THRU 100-CALCULA-MULTIPLO-R-E
014000     PERFORM 200-REGLA-BREAKEVEN
014100        THRU 200-REGLA-BREAKEVEN-E
014200     PERFORM 300-PRUEBA-TOMA-GANANCIA
014300        THRU 300-PRUEBA-TOMA-GANANCIA-E
014400     IF WKS-SW-TRAZA-ON
014500        DISPLAY 'MDC7S01 - MULTIPLO-R CALCULADO: ' WKS-MULTIPLO-R
014550        ADD 1 TO WKS-CONTADOR-TRAZA
014600     END-IF
014700     GOBACK.
014800 000-PRINCIPAL-E. EXIT.
014900
015000******************************************************************
015100*     C A L C U L O   D E L   M U L T I P L O - R                *
015200******************************************************************
015300 100-CALCULA-MULTIPLO-R SECTION.
015400     IF LK-SEN-PUNTOS-RIESGO NOT GREATER THAN ZERO
015500        MOVE ZERO TO WKS-MULTIPLO-R
015600     ELSE
015700        IF LK-SEN-DIRECCION = 'SHORT'
015800           COMPUTE WKS-MULTIPLO-R ROUNDED =
015900              (LK-SEN-PRECIO-ENTRADA - LK-PRECIO-ACTUAL)
016000                   / LK-SEN-PUNTOS-RIESGO
016100        ELSE
016200           COMPUTE WKS-MULTIPLO-R ROUNDED =
016300              (LK-PRECIO-ACTUAL - LK-SEN-PRECIO-ENTRADA)
016400                   / LK-SEN-PUNTOS-RIESGO
016500        END-IF
016600     END-IF.
016700 100-CALCULA-MULTIPLO-R-E. EXIT.
016800
016900******************************************************************
017000*     R E G L A   D E   P U N T O   D E   E Q U I L I B R I O    *
017100*     (SE PRUEBA PRIMERO; POR ESO LA RAMA DE TRAILING A PARTIR   *
017200*      DE 1.5R NUNCA SE ALCANZA -- VER BITACORA CR0004)          *
017300******************************************************************
017400 200-REGLA-BREAKEVEN SECTION.
017500     IF WKS-MULTIPLO-R NOT LESS THAN 1.00
017600        MOVE LK-SEN-PRECIO-ENTRADA TO LK-RES-STOP-AJUSTADO
017700        SET  LK-RES-ES-BREAKEVEN   TO TRUE
017800     ELSE
017900        MOVE LK-SEN-PRECIO-STOP    TO LK-RES-STOP-AJUSTADO
018000        SET  LK-RES-ES-ORIGINAL    TO TRUE
018100        MOVE ZERO                  TO LK-RES-GANANCIA-ASEGURADA
018200     END-IF.
018300 200-REGLA-BREAKEVEN-E. EXIT.
018400
018500******************************************************************
018600*     P R U E B A   D E   T O M A   D E   G A N A N C I A        *
018700******************************************************************
018800 300-PRUEBA-TOMA-GANANCIA SECTION.
018900     SET  LK-RES-SALIR-NO  TO TRUE
019000     SET  LK-RES-MANTENER  TO TRUE
019100     IF LK-SEN-DIRECCION = 'SHORT'
019200        IF LK-PRECIO-ACTUAL NOT GREATER
019300           THAN LK-SEN-PRECIO-OBJETIVO
019400           SET LK-RES-SALIR-SI       TO TRUE
019500           SET LK-RES-OBJETIVO-TOCADO TO TRUE
019600        END-IF
019700     ELSE
019800        IF LK-PRECIO-ACTUAL NOT LESS
019900           THAN LK-SEN-PRECIO-OBJETIVO
020000           SET LK-RES-SALIR-SI       TO TRUE
020100           SET LK-RES-OBJETIVO-TOCADO TO TRUE
020200        END-IF
020300     END-IF
020400     IF NOT LK-RES-SALIR-SI
020500        IF WKS-MULTIPLO-R NOT LESS THAN 3.00
020600           SET LK-RES-SALIR-SI    TO TRUE
020700           SET LK-RES-BLOQUEO-3R  TO TRUE
020800        END-IF
020900     END-IF.
021000 300-PRUEBA-TOMA-GANANCIA-E. EXIT.
021100
