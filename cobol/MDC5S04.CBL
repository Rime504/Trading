000100******************************************************************
000200* FECHA       : 12/01/1987                                       *
000300* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC5S04                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CALIFICA LA CALIDAD DE LA BARRIDA DE LIQUIDEZ    *
000800*             : DETECTADA POR MDC3S01.  PARTE DE UN PUNTAJE      *
000900*             : BASE DE 5.0 Y SUMA BONOS POR SESION, POR NIVEL   *
001000*             : DEL DIA ANTERIOR Y POR LIMPIEZA DE LA MECHA.     *
001100*             : PUNTAJE ADVISORIO, NO RECHAZA LA SENAL.          *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : CALIDAD DE LA BARRIDA DEL MODELO DE CONFIRMACION *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 12/01/1987                                       *
002100* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  BONO DE 3.0 POR EXTREMO DE    *
002400*             : SESION NOCTURNA Y DE 1.0 POR MECHA LIMPIA.        CR0001  
002500*----------------------------------------------------------------*
002600* FECHA       : 09/06/1993                                       *
002700* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002800* RATIONAL    : SOL-05580                                        *
002900* DESCRIPCION : SE AGREGA EL BONO DE 2.0 POR NIVEL DEL MAXIMO O  *
003000*             : MINIMO DEL DIA ANTERIOR, USANDO EL BLOQUE DE 78   CR0002  
003100*             : BARRAS PREVIO AL DIA EN CURSO.                    CR0002  
003200*----------------------------------------------------------------*
003300* FECHA       : 26/04/1999                                       *
003400* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003500* RATIONAL    : Y2K-0231                                         *
003600* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003700*             : FECHAS DE CUATRO DIGITOS; NO REQUIERE CAMBIOS.    CR0003  
003800*----------------------------------------------------------------*
003900* FECHA       : 14/12/2006                                       *
004000* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004100* RATIONAL    : RQ-133410                                        *
004200* DESCRIPCION : SE TOPA EL PUNTAJE FINAL EN 10.0 PARA EVITAR QUE *
004300*             : LA SUMA DE LOS TRES BONOS SOBRE EL BASE DE 5.0    CR0004  
004400*             : REBASE LA ESCALA DOCUMENTADA AL USUARIO.          CR0004  
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    MDC5S04.
004800 AUTHOR.        BERTA ALICIA MONTERROSO.
004900 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005000 DATE-WRITTEN.  12/01/1987.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-1   IS WKS-UPSI-TRAZA
005800         ON STATUS  IS WKS-SW-TRAZA-ON
005900         OFF STATUS IS WKS-SW-TRAZA-OFF.
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006250 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006300******************************************************************
006400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006500******************************************************************
006600 01  WKS-BANDERAS.
006700     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006800         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006900         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007000     05  WKS-SW-BONO-SESION         PIC X(01) VALUE 'N'.
007100         88  WKS-YA-SUMO-BONO-SESION    VALUE 'S'.
007200
007300 01  WKS-PUNTAJE                    PIC S9(02)V9 VALUE 5.0.
007400 01  WKS-INDICE                     PIC 9(03) COMP-5.
007500 01  WKS-LIMITE-INFERIOR            PIC 9(03) COMP-5.
007600 01  WKS-BLOQUE-MAX-ALTO            PIC S9(07)V99.
007700 01  WKS-BLOQUE-MIN-BAJO            PIC S9(07)V99.
007800 01  WKS-MECHA                      PIC S9(07)V99.
007900 01  WKS-DIFERENCIA                 PIC S9(07)V99.
008000
008100 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008200 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008300     05  WKS-FT-ANIO                PIC 9(04).
008400     05  WKS-FT-MES                 PIC 9(02).
008500     05  WKS-FT-DIA                 PIC 9(02).
008600
008700 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
008800 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
008900     05  WKS-HT-HORA                PIC 9(02).
009000     05  WKS-HT-MINUTO              PIC 9(02).
009100     05  WKS-HT-SEGUNDO             PIC 9(02).
009200
009300 01  WKS-CONTADOR-LLAMADAS-G.
009400     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009500 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009600     05  WKS-CL-MILES               PIC 9(04).
009700     05  WKS-CL-UNIDADES            PIC 9(03).
009800
009900 LINKAGE SECTION.
010000******************************************************************
010100*   LK-VENTANA-LTF   : VENTANA DE BARRAS DE 1 MINUTO (COPY       *
010200*                      VENLTF).                                  *
010300*   LK-TIPO-BARRIDA  : 'BUYSIDE  ' O 'SELLSIDE '.                *
010400*   LK-NIVEL-BARRIDA : NIVEL DE LIQUIDEZ BARRIDO.                *
010500*   LK-MAXIMO-BARRIDA/LK-MINIMO-BARRIDA/LK-CIERRE-BARRIDA :      *
010600*      MAXIMO, MINIMO Y CIERRE DE LA BARRA QUE HIZO LA BARRIDA.  *
010700*   LK-CALIDAD       : PUNTAJE DEVUELTO (0-10).                  *
010800******************************************************************
010900 COPY VENLTF.
011000
011100 01  LK-TIPO-BARRIDA                PIC X(09).
011200 01  LK-NIVEL-BARRIDA               PIC S9(07)V99.
011300 01  LK-MAXIMO-BARRIDA              PIC S9(07)V99.
011400 01  LK-MINIMO-BARRIDA              PIC S9(07)V99.
011500 01  LK-CIERRE-BARRIDA              PIC S9(07)V99.
011600 01  LK-CALIDAD                     PIC S9(02)V9.
011700
011800******************************************************************
011900 PROCEDURE DIVISION USING VEN-BARRAS-LTF, LK-TIPO-BARRIDA,
012000                           LK-NIVEL-BARRIDA, LK-MAXIMO-BARRIDA,
012100                           LK-MINIMO-BARRIDA, LK-CIERRE-BARRIDA,
012200                           LK-CALIDAD.
012300******************************************************************
012400*               S E C C I O N    P R I N C I P A L               *
012500******************************************************************
012600 000-PRINCIPAL SECTION.
012700     ADD  1 TO WKS-CONTADOR-LLAMADAS
012800     MOVE 5.0 TO WKS-PUNTAJE
012900     MOVE 'N' TO WKS-SW-BONO-SESION
013000     PERFORM 100-PUNTAJE-BASE      THRU 100-PUNTAJE-BASE-E
013100     PERFORM 200-BONO-SESION       THRU 200-BONO-SESION-E
013200     PERFORM 300-BONO-DIA-ANTERIOR THRU 300-BONO-DIA-ANTERIOR-E
013300     PERFORM 400-BONO-MECHA-LIMPIA THRU 400-BONO-MECHA-LIMPIA-E
013400     IF WKS-PUNTAJE GREATER 10.0
013500        MOVE 10.0 TO WKS-PUNTAJE
013600     END-IF
013700     MOVE WKS-PUNTAJE TO LK-CALIDAD
013800     IF WKS-SW-TRAZA-ON
013900        DISPLAY 'MDC5S04 - CALIDAD DE BARRIDA: ' LK-CALIDAD
013950        ADD 1 TO WKS-CONTADOR-TRAZA
014000     END-IF
014100     GOBACK.
014200 000-PRINCIPAL-E. EXIT.
014300
014400******************************************************************
014500*     P U N T A J E   B A S E                                    *
014600******************************************************************
014700 100-PUNTAJE-BASE SECTION.
014800*              NO-OP -- EL PUNTAJE BASE DE 5.0 SE FIJA EN
014900*              000-PRINCIPAL.  SECCION RESERVADA PARA FUTURAS
015000*              REGLAS DE PUNTAJE BASE (VER BPM/RATIONAL FUTURO).
015100     CONTINUE.
015200 100-PUNTAJE-BASE-E. EXIT.
015300
015400******************************************************************
015500*     B O N O   P O R   E X T R E M O   D E   S E S I O N        *
015600******************************************************************
015700 200-BONO-SESION SECTION.
015800     MOVE 1 TO WKS-INDICE
015900     IF VLT-TOTAL-BARRAS GREATER 100
016000        COMPUTE WKS-INDICE = VLT-TOTAL-BARRAS - 99
016100     END-IF
016200     PERFORM 210-PRUEBA-BARRA-SESION
016300        THRU 210-PRUEBA-BARRA-SESION-E
016400        UNTIL WKS-INDICE GREATER VLT-TOTAL-BARRAS
016500     IF WKS-YA-SUMO-BONO-SESION
016600        ADD 3.0 TO WKS-PUNTAJE
016700     END-IF.
016800 200-BONO-SESION-E. EXIT.
016900
017000 210-PRUEBA-BARRA-SESION SECTION.
017100     IF NOT WKS-YA-SUMO-BONO-SESION
017200        IF VLT-HORA (WKS-INDICE) NOT LESS 170000 OR
017300           VLT-HORA (WKS-INDICE) NOT GREATER 093000
017400           COMPUTE WKS-DIFERENCIA =
017500              VLT-MAXIMO (WKS-INDICE) - LK-NIVEL-BARRIDA
017600           PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
017700           IF WKS-DIFERENCIA NOT GREATER 10.00
017800              MOVE 'S' TO WKS-SW-BONO-SESION
017900           ELSE
018000              COMPUTE WKS-DIFERENCIA =
018100                 VLT-MINIMO (WKS-INDICE) - LK-NIVEL-BARRIDA
018200              PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
018300              IF WKS-DIFERENCIA NOT GREATER 10.00
018400                 MOVE 'S' TO WKS-SW-BONO-SESION
018500              END-IF
018600           END-IF
018700        END-IF
018800     END-IF
018900     ADD 1 TO WKS-INDICE.
019000 210-PRUEBA-BARRA-SESION-E. EXIT.
019100
019200******************************************************************
019300*     B O N O   P O R   N I V E L   D E L   D I A   A N T E R I O*
019400******************************************************************
019500 300-BONO-DIA-ANTERIOR SECTION.
019600     IF VLT-TOTAL-BARRAS NOT LESS 156
019700        COMPUTE WKS-LIMITE-INFERIOR = VLT-TOTAL-BARRAS - 155
019800        COMPUTE WKS-INDICE          = VLT-TOTAL-BARRAS - 78
019900        MOVE VLT-MAXIMO (WKS-LIMITE-INFERIOR)
020000           TO WKS-BLOQUE-MAX-ALTO
020100        MOVE VLT-MINIMO (WKS-LIMITE-INFERIOR)
020200           TO WKS-BLOQUE-MIN-BAJO
020300        ADD 1 TO WKS-LIMITE-INFERIOR
020400        PERFORM 310-ACUMULA-BLOQUE THRU 310-ACUMULA-BLOQUE-E
020500           UNTIL WKS-LIMITE-INFERIOR GREATER WKS-INDICE
020600        COMPUTE WKS-DIFERENCIA =
020700           LK-NIVEL-BARRIDA - WKS-BLOQUE-MAX-ALTO
020800        PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
020900        IF WKS-DIFERENCIA NOT GREATER 5.00
021000           ADD 2.0 TO WKS-PUNTAJE
021100        ELSE
021200           COMPUTE WKS-DIFERENCIA =
021300              LK-NIVEL-BARRIDA - WKS-BLOQUE-MIN-BAJO
021400           PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
021500           IF WKS-DIFERENCIA NOT GREATER 5.00
021600              ADD 2.0 TO WKS-PUNTAJE
021700           END-IF
021800        END-IF
021900     END-IF.
022000 300-BONO-DIA-ANTERIOR-E. EXIT.
022100
022200 310-ACUMULA-BLOQUE SECTION.
022300     IF VLT-MAXIMO (WKS-LIMITE-INFERIOR)
022400           GREATER WKS-BLOQUE-MAX-ALTO
022500        MOVE VLT-MAXIMO (WKS-LIMITE-INFERIOR)
022600           TO WKS-BLOQUE-MAX-ALTO
022700     END-IF
022800     IF VLT-MINIMO (WKS-LIMITE-INFERIOR)
022900           LESS WKS-BLOQUE-MIN-BAJO
023000        MOVE VLT-MINIMO (WKS-LIMITE-INFERIOR)
023100           TO WKS-BLOQUE-MIN-BAJO
023200     END-IF
023300     ADD 1 TO WKS-LIMITE-INFERIOR.
023400 310-ACUMULA-BLOQUE-E. EXIT.
023500
023600******************************************************************
023700*     B O N O   P O R   M E C H A   L I M P I A                  *
023800******************************************************************
023900 400-BONO-MECHA-LIMPIA SECTION.
024000     IF LK-TIPO-BARRIDA = 'BUYSIDE  '
024100        COMPUTE WKS-DIFERENCIA =
024200           LK-MAXIMO-BARRIDA - LK-CIERRE-BARRIDA
024300     ELSE
024400        COMPUTE WKS-DIFERENCIA =
024500           LK-MINIMO-BARRIDA - LK-CIERRE-BARRIDA
024600     END-IF
024700     PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
024800     MOVE WKS-DIFERENCIA TO WKS-MECHA
024900     IF WKS-MECHA GREATER 5.00
025000        ADD 1.0 TO WKS-PUNTAJE
025100     END-IF.
025200 400-BONO-MECHA-LIMPIA-E. EXIT.
025300
025400******************************************************************
025500*     V A L O R   A B S O L U T O   ( W K S - D I F E R E N C I A*
025600******************************************************************
025700 900-VALOR-ABSOLUTO SECTION.
025800     IF WKS-DIFERENCIA LESS ZERO
025900        COMPUTE WKS-DIFERENCIA = ZERO - WKS-DIFERENCIA
026000     END-IF.
026100 900-VALOR-ABSOLUTO-E. EXIT.
