000100******************************************************************
000200*    COPY        : OPEREG                                        *
000300*    DESCRIPCION  : UNA OPERACION (TRADE) SIMULADA, ESCRITA AL   *
000400*                   ARCHIVO MDCTRD POR EL PARRAFO                *
000500*                   600-SIMULA-OPERACION DE MDC1B01.             *
000600*    LONGITUD     : 60 POSICIONES (56 DE DATO + 04 DE RELLENO).  *
000700******************************************************************
000800 01  REG-OPERACION.
000900     05  OPE-FECHA                   PIC 9(08).
001000     05  OPE-HORA                    PIC 9(06).
001100     05  OPE-DIRECCION               PIC X(05).
001200     05  OPE-PRECIO-ENTRADA          PIC S9(07)V99.
001300     05  OPE-PRECIO-SALIDA           PIC S9(07)V99.
001400     05  OPE-CONTRATOS               PIC 9(03).
001500     05  OPE-GANANCIA-PERDIDA        PIC S9(07)V99.
001600     05  OPE-RESULTADO               PIC X(04).
001700         88  OPE-GANADORA                VALUE 'WIN '.
001800         88  OPE-PERDEDORA               VALUE 'LOSS'.
001900         88  OPE-EMPATE                  VALUE 'BE  '.
002000     05  OPE-BARRAS-HASTA-SALIDA     PIC 9(03).
002100     05  FILLER                      PIC X(04).
