000100******************************************************************
000200*    COPY        : VENLTF                                        *
000300*    DESCRIPCION  : VENTANA DE TRABAJO DE BARRAS DE 1 MINUTO     *
000400*                   (BAJO MARCO DE TIEMPO).  SE MANTIENE TRUNCADA*
000500*                   A LAS ULTIMAS 200 BARRAS, COMO LO EXIGE EL   *
000600*                   ALCANCE DEL EXPLORADOR.                      *
000700******************************************************************
000800 01  VEN-BARRAS-LTF.
000900     05  VLT-TOTAL-BARRAS            PIC 9(03) COMP-5 VALUE ZERO.
001000     05  VLT-BARRA OCCURS 200 TIMES INDEXED BY IX-VLT.
001100         10  VLT-FECHA               PIC 9(08).
001200         10  VLT-HORA                PIC 9(06).
001300         10  VLT-APERTURA            PIC S9(07)V99.
001400         10  VLT-MAXIMO              PIC S9(07)V99.
001500         10  VLT-MINIMO              PIC S9(07)V99.
001600         10  VLT-CIERRE              PIC S9(07)V99.
001700         10  VLT-VOLUMEN             PIC 9(09).
001710         10  FILLER                  PIC X(02).
001800     05  FILLER                      PIC X(04).
