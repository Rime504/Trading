000100******************************************************************
000200* FECHA       : 03/12/1984                                       *
000300* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC3S02                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CONFIRMACION 2 -- HUECO DE VALOR JUSTO (FVG) DE  *
000800*             : MARCO DE TIEMPO SUPERIOR.  IDENTIFICA HUECOS     *
000900*             : NUEVOS EN LA VENTANA HTF, ENVEJECE LOS YA        *
001000*             : CONOCIDOS Y REVISA SI LA BARRA LTF ACTUAL LOS    *
001100*             : ENTREGA (RELLENA) O LOS INVALIDA.                *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : HUECO DE VALOR JUSTO HTF DEL MOD. CONFIRMACION   *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 03/12/1984                                       *
002100* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  LISTA DE HUECOS ACTIVOS EN    *
002400*             : MEMORIA DEL PROGRAMA LLAMADOR (MDC4S01).          CR0001  
002500*----------------------------------------------------------------*
002600* FECHA       : 09/09/1990                                       *
002700* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002800* RATIONAL    : SOL-03955                                        *
002900* DESCRIPCION : SE AGREGA EL CONTROL DE DUPLICADOS AL IDENTIFICAR*
003000*             : PARA QUE UN MISMO HUECO NO SE REGISTRE DOS VECES  CR0002  
003100*             : EN REFRESCOS SUCESIVOS DE LA MISMA VENTANA.       CR0002  
003200*----------------------------------------------------------------*
003300* FECHA       : 21/01/1999                                       *
003400* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003500* RATIONAL    : Y2K-0231                                         *
003600* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003700*             : FECHAS; NO REQUIERE CAMBIOS.                      CR0003  
003800*----------------------------------------------------------------*
003900* FECHA       : 11/10/2005                                       *
004000* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004100* RATIONAL    : RQ-131890                                        *
004200* DESCRIPCION : SE ACLARA QUE LA EDAD MAXIMA DE 20 BARRAS VIENE  *
004300*             : DEL PARAMETRO PRM-MAX-EDAD-HUECO, NO DE UNA       CR0004  
004400*             : CONSTANTE FIJA EN EL PROGRAMA.                    CR0004  
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    MDC3S02.
004800 AUTHOR.        ERICK OBDULIO RAMIREZ DIVAS.
004900 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005000 DATE-WRITTEN.  03/12/1984.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-1   IS WKS-UPSI-TRAZA
005800         ON STATUS  IS WKS-SW-TRAZA-ON
005900         OFF STATUS IS WKS-SW-TRAZA-OFF.
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006250 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006300******************************************************************
006400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006500******************************************************************
006600 01  WKS-BANDERAS.
006700     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006800         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006900         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007000     05  WKS-SW-DUPLICADO           PIC X(01) VALUE 'N'.
007100         88  WKS-ES-DUPLICADO                   VALUE 'S'.
007200     05  WKS-SW-ENCONTRADO          PIC X(01) VALUE 'N'.
007300         88  WKS-YA-ENCONTRADO                  VALUE 'S'.
007400
007500 01  WKS-INDICES.
007600     05  WKS-INDICE                 PIC 9(03) COMP-5.
007700     05  WKS-LIMITE-SUPERIOR        PIC 9(03) COMP-5.
007800     05  WKS-J                      PIC 9(02) COMP-5.
007900
008000 01  WKS-CANDIDATO.
008100     05  WKS-CAND-TOPE              PIC S9(07)V99.
008200     05  WKS-CAND-BASE              PIC S9(07)V99.
008300     05  WKS-CAND-DIRECCION         PIC X(05).
008400     05  WKS-CAND-TAMANO            PIC S9(07)V99.
008500
008600 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008700 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008800     05  WKS-FT-ANIO                PIC 9(04).
008900     05  WKS-FT-MES                 PIC 9(02).
009000     05  WKS-FT-DIA                 PIC 9(02).
009100
009200 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
009300 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
009400     05  WKS-HT-HORA                PIC 9(02).
009500     05  WKS-HT-MINUTO              PIC 9(02).
009600     05  WKS-HT-SEGUNDO             PIC 9(02).
009700
009800 01  WKS-CONTADOR-LLAMADAS-G.
009900     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
010000 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
010100     05  WKS-CL-MILES               PIC 9(04).
010200     05  WKS-CL-UNIDADES            PIC 9(03).
010300
010400 LINKAGE SECTION.
010500******************************************************************
010600*   LK-VENTANA-HTF : VENTANA DE BARRAS HTF (COPY VENHTF).        *
010700*   LK-PARAMETRO   : PARAMETROS DE CORRIDA (COPY PRMREG).        *
010800*   LISTA-HUECOS-FVG : LISTA DE HUECOS ACTIVOS/LLENOS (COPY      *
010900*                    LSTFVG), MANTENIDA POR EL LLAMADOR.         *
011000*   LK-MAXIMO-LTF/LK-MINIMO-LTF/LK-CIERRE-LTF : EXTREMOS Y       *
011100*                    CIERRE DE LA BARRA LTF ACTUAL.              *
011200*   LK-HAY-ENTREGA  : 'S' SI HUBO ENTREGA DE ALGUN HUECO.        *
011300*   LK-DIRECCION-ENTREGA : 'SHORT'/'LONG ' DE LA ENTREGA.        *
011400******************************************************************
011500 COPY VENHTF.
011600 COPY PRMREG.
011700 COPY LSTFVG.
011800
011900 01  LK-MAXIMO-LTF                  PIC S9(07)V99.
012000 01  LK-MINIMO-LTF                  PIC S9(07)V99.
012100 01  LK-CIERRE-LTF                  PIC S9(07)V99.
012200 01  LK-HAY-ENTREGA                 PIC X(01).
012300     88  LK-ENTREGA-SI                  VALUE 'S'.
012400     88  LK-ENTREGA-NO                  VALUE 'N'.
012500 01  LK-DIRECCION-ENTREGA           PIC X(05).
012600
012700******************************************************************
012800 PROCEDURE DIVISION USING VEN-BARRAS-HTF, REG-PARAMETRO,
012900                           LISTA-HUECOS-FVG, LK-MAXIMO-LTF,
013000                           LK-MINIMO-LTF, LK-CIERRE-LTF,
013100                           LK-HAY-ENTREGA, LK-DIRECCION-ENTREGA.
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L               *
013400******************************************************************
013500 000-PRINCIPAL SECTION.
013600     ADD  1 TO WKS-CONTADOR-LLAMADAS
013700     MOVE 'N' TO LK-HAY-ENTREGA
013800     MOVE SPACES TO LK-DIRECCION-ENTREGA
013900     IF VHT-TOTAL-BARRAS NOT LESS 3
014000        PERFORM 100-IDENTIFICA-HUECOS THRU 100-IDENTIFICA-HUECOS-E
014100     END-IF
014200     PERFORM 200-REVISA-ENTREGA THRU 200-REVISA-ENTREGA-E
014300     IF WKS-SW-TRAZA-ON
014400        DISPLAY 'MDC3S02 - ENTREGA: ' LK-HAY-ENTREGA
014500           ' DIRECCION: ' LK-DIRECCION-ENTREGA
014550        ADD 1 TO WKS-CONTADOR-TRAZA
014600     END-IF
014700     GOBACK.
014800 000-PRINCIPAL-E. EXIT.
014900
015000******************************************************************
015100*     I D E N T I F I C A C I O N   D E   H U E C O S            *
015200******************************************************************
015300 100-IDENTIFICA-HUECOS SECTION.
015400     COMPUTE WKS-LIMITE-SUPERIOR = VHT-TOTAL-BARRAS - 2
015500     MOVE 1 TO WKS-INDICE
015600     PERFORM 110-EVALUA-VENTANA THRU 110-EVALUA-VENTANA-E
015700        UNTIL WKS-INDICE GREATER WKS-LIMITE-SUPERIOR.
015800 100-IDENTIFICA-HUECOS-E. EXIT.
015900
016000 110-EVALUA-VENTANA SECTION.
016100*              HUECO BAJISTA (TOPE = MAXIMO DE C1, BASE = MINIMO
016200*              DE C3) -- SU ENTREGA APUNTA A SHORT.
016300     MOVE VHT-MAXIMO (WKS-INDICE)     TO WKS-CAND-TOPE
016400     MOVE VHT-MINIMO (WKS-INDICE + 2) TO WKS-CAND-BASE
016500     COMPUTE WKS-CAND-TAMANO = WKS-CAND-TOPE - WKS-CAND-BASE
016600     IF VHT-MAXIMO (WKS-INDICE + 1) LESS WKS-CAND-TOPE
016700        AND VHT-MINIMO (WKS-INDICE + 1) GREATER WKS-CAND-BASE
016800        AND WKS-CAND-TAMANO NOT LESS
016900               (PRM-MIN-TICKS-HUECO * PRM-TICK-MINIMO)
017000        MOVE 'SHORT' TO WKS-CAND-DIRECCION
017100        PERFORM 120-AGREGA-SI-NUEVO THRU 120-AGREGA-SI-NUEVO-E
017200     END-IF
017300*              HUECO ALCISTA (BASE = MINIMO DE C1, TOPE = MAXIMO
017400*              DE C3) -- SU ENTREGA APUNTA A LONG.
017500     MOVE VHT-MINIMO (WKS-INDICE)     TO WKS-CAND-BASE
017600     MOVE VHT-MAXIMO (WKS-INDICE + 2) TO WKS-CAND-TOPE
017700     COMPUTE WKS-CAND-TAMANO = WKS-CAND-TOPE - WKS-CAND-BASE
017800     IF VHT-MINIMO (WKS-INDICE + 1) GREATER WKS-CAND-BASE
017900        AND VHT-MAXIMO (WKS-INDICE + 1) LESS WKS-CAND-TOPE
018000        AND WKS-CAND-TAMANO NOT LESS
018100               (PRM-MIN-TICKS-HUECO * PRM-TICK-MINIMO)
018200        MOVE 'LONG ' TO WKS-CAND-DIRECCION
018300        PERFORM 120-AGREGA-SI-NUEVO THRU 120-AGREGA-SI-NUEVO-E
018400     END-IF
018500     ADD 1 TO WKS-INDICE.
018600 110-EVALUA-VENTANA-E. EXIT.
018700
018800 120-AGREGA-SI-NUEVO SECTION.
018900     MOVE 'N' TO WKS-SW-DUPLICADO
019000     MOVE 1 TO WKS-J
019100     PERFORM 122-BUSCA-DUPLICADO THRU 122-BUSCA-DUPLICADO-E
019200        UNTIL WKS-J GREATER FVG-TOTAL
019300     IF NOT WKS-ES-DUPLICADO AND FVG-TOTAL LESS 20
019400        ADD 1 TO FVG-TOTAL
019500        MOVE WKS-CAND-TOPE      TO FVG-TOPE (FVG-TOTAL)
019600        MOVE WKS-CAND-BASE      TO FVG-BASE (FVG-TOTAL)
019700        MOVE WKS-CAND-DIRECCION TO FVG-DIRECCION (FVG-TOTAL)
019800        MOVE ZERO               TO FVG-EDAD (FVG-TOTAL)
019900        MOVE 'N'                TO FVG-LLENO (FVG-TOTAL)
020000     END-IF.
020100 120-AGREGA-SI-NUEVO-E. EXIT.
020200
020300 122-BUSCA-DUPLICADO SECTION.
020400     IF FVG-TOPE (WKS-J) EQUAL WKS-CAND-TOPE
020500        AND FVG-BASE (WKS-J) EQUAL WKS-CAND-BASE
020600        AND FVG-DIRECCION (WKS-J) EQUAL WKS-CAND-DIRECCION
020700        MOVE 'S' TO WKS-SW-DUPLICADO
020800     END-IF
020900     ADD 1 TO WKS-J.
021000 122-BUSCA-DUPLICADO-E. EXIT.
021100
021200******************************************************************
021300*     R E V I S I O N   D E   E N T R E G A                      *
021400******************************************************************
021500 200-REVISA-ENTREGA SECTION.
021600     MOVE 'N' TO WKS-SW-ENCONTRADO
021700     MOVE 1 TO WKS-J
021800     PERFORM 210-REVISA-UNO THRU 210-REVISA-UNO-E
021900        UNTIL WKS-J GREATER FVG-TOTAL OR WKS-YA-ENCONTRADO.
022000 200-REVISA-ENTREGA-E. EXIT.
022100
022200 210-REVISA-UNO SECTION.
022300     IF FVG-LLENO (WKS-J) NOT EQUAL 'S'
022400        ADD 1 TO FVG-EDAD (WKS-J)
022500        IF FVG-EDAD (WKS-J) GREATER PRM-MAX-EDAD-HUECO
022600           MOVE 'S' TO FVG-LLENO (WKS-J)
022700        ELSE
022800           IF FVG-DIRECCION (WKS-J) EQUAL 'SHORT'
022900              IF LK-MAXIMO-LTF NOT LESS FVG-BASE (WKS-J)
023000                 AND LK-CIERRE-LTF LESS FVG-BASE (WKS-J)
023100                 MOVE 'S'     TO LK-HAY-ENTREGA
023200                 MOVE 'SHORT' TO LK-DIRECCION-ENTREGA
023300                 MOVE 'S'     TO FVG-LLENO (WKS-J)
023400                 MOVE 'S'     TO WKS-SW-ENCONTRADO
023500              ELSE
023600                 IF LK-CIERRE-LTF GREATER FVG-TOPE (WKS-J)
023700                    MOVE 'S' TO FVG-LLENO (WKS-J)
023800                 END-IF
023900              END-IF
024000           ELSE
024100              IF LK-MINIMO-LTF NOT GREATER FVG-TOPE (WKS-J)
024200                 AND LK-CIERRE-LTF GREATER FVG-TOPE (WKS-J)
024300                 MOVE 'S'     TO LK-HAY-ENTREGA
024400                 MOVE 'LONG ' TO LK-DIRECCION-ENTREGA
024500                 MOVE 'S'     TO FVG-LLENO (WKS-J)
024600                 MOVE 'S'     TO WKS-SW-ENCONTRADO
024700              ELSE
024800                 IF LK-CIERRE-LTF LESS FVG-BASE (WKS-J)
024900                    MOVE 'S' TO FVG-LLENO (WKS-J)
025000                 END-IF
025100              END-IF
025200           END-IF
025300        END-IF
025400     END-IF
025500     ADD 1 TO WKS-J.
025600 210-REVISA-UNO-E. EXIT.
