000100******************************************************************
000200* FECHA       : 21/05/1985                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC6S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : DIMENSIONADOR DE POSICION.  CALCULA CONTRATOS    *
000800*             : A PARTIR DEL RIESGO EN DOLARES Y DE LA TABLA DE  *
000900*             : BANDAS POR PUNTOS DE RIESGO DEL CONTRATO MNQ, Y  *
001000*             : VALIDA QUE EL RIESGO TOTAL NO REBASE EL TOPE.    *
001100* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001500* NOMBRE      : DIMENSIONADOR DE POSICION DEL MOD. CONFIRMACION  *
001600******************************************************************
001700*              B I T A C O R A   D E   C A M B I O S             *
001800******************************************************************
001900* FECHA       : 21/05/1985                                       *
002000* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
002100* RATIONAL    : N/A                                              *
002200* DESCRIPCION : VERSION ORIGINAL.  TABLA DE BANDAS DE CONTRATOS  *
002300*             : CARGADA EN MEMORIA, CINCO RENGLONES FIJOS.        CR0001  
002400*----------------------------------------------------------------*
002500* FECHA       : 04/11/1992                                       *
002600* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002700* RATIONAL    : SOL-05201                                        *
002800* DESCRIPCION : SE AGREGA LA VALIDACION DE TOPE DE RIESGO AL     *
002900*             : 110% DEL MAXIMO Y EL PISO DE UN CONTRATO.         CR0002  
003000*----------------------------------------------------------------*
003100* FECHA       : 03/03/1999                                       *
003200* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003300* RATIONAL    : Y2K-0231                                         *
003400* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003500*             : FECHAS; NO REQUIERE CAMBIOS.                      CR0003  
003600*----------------------------------------------------------------*
003700* FECHA       : 08/09/2003                                       *
003800* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
003900* RATIONAL    : RQ-109340                                        *
004000* DESCRIPCION : SE ACLARA QUE LA TABLA DE BANDAS APLICA SOLO AL  *
004100*             : SIMBOLO MNQ; OTROS SIMBOLOS USAN SOLO EL CALCULO *
004200*             : POR RIESGO EN DOLARES, SIN TOPE DE BANDA.         CR0004  
004300******************************************************************
004310*----------------------------------------------------------------*
004320* FECHA       : 03/06/2013                                       *
004330* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
004340* RATIONAL    : RQ-159944                                        *
004350* DESCRIPCION : SE AJUSTA EL COMENTARIO DE CARGA DE TABLA PARA NO CR0005  
004360*             : CITAR UN PROGRAMA EN PARTICULAR COMO PRECEDENTE;  CR0005  
004370*             : SE DEJA SOLO LA REFERENCIA AL PATRON DE CARGA/    CR0005  
004380*             : BUSQUEDA COMUN DE LA INSTALACION.                 CR0005  
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    MDC6S01.
004600 AUTHOR.        HUGO ALBERTO SICAN PAZ.
004700 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
004800 DATE-WRITTEN.  21/05/1985.
004900 DATE-COMPILED.
005000 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-1   IS WKS-UPSI-TRAZA
005600         ON STATUS  IS WKS-SW-TRAZA-ON
005700         OFF STATUS IS WKS-SW-TRAZA-OFF.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006050 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006100******************************************************************
006200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006300******************************************************************
006400 01  WKS-BANDERAS.
006500     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006600         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006700         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
006800
006900 01  WKS-CALCULOS.
007000     05  WKS-RIESGO-MAXIMO-DOLAR     PIC S9(07)V99.
007100     05  WKS-PUNTOS-RIESGO           PIC S9(05)V99.
007200     05  WKS-TICKS-RIESGO            PIC S9(05)V99.
007300     05  WKS-RIESGO-POR-CONTRATO     PIC S9(07)V99.
007400     05  WKS-CONTRATOS-POR-RIESGO    PIC 9(03) COMP-5.
007500     05  WKS-CONTRATOS-BANDA         PIC 9(03) COMP-5.
007600     05  WKS-TOPE-VALIDACION         PIC S9(07)V99.
007700
007800******************************************************************
007900*     T A B L A   D E   B A N D A S   D E   C O N T R A T O S    *
008000*     M N Q (PUNTOS DE RIESGO INCLUSIVOS, PROBADOS EN ORDEN)     *
008100******************************************************************
008200 01  WKS-TABLA-BANDAS-LIT.
008300     05  FILLER  PIC 9(03) VALUE 020.
008400     05  FILLER  PIC 9(03) VALUE 024.
008500     05  FILLER  PIC 9(01) VALUE 5.
008600     05  FILLER  PIC 9(03) VALUE 025.
008700     05  FILLER  PIC 9(03) VALUE 030.
008800     05  FILLER  PIC 9(01) VALUE 4.
008900     05  FILLER  PIC 9(03) VALUE 031.
009000     05  FILLER  PIC 9(03) VALUE 040.
009100     05  FILLER  PIC 9(01) VALUE 3.
009200     05  FILLER  PIC 9(03) VALUE 041.
009300     05  FILLER  PIC 9(03) VALUE 060.
009400     05  FILLER  PIC 9(01) VALUE 2.
009500     05  FILLER  PIC 9(03) VALUE 060.
009600     05  FILLER  PIC 9(03) VALUE 120.
009700     05  FILLER  PIC 9(01) VALUE 1.
009800 01  WKS-TABLA-BANDAS REDEFINES WKS-TABLA-BANDAS-LIT.
009900     05  WKS-BANDA-FILA OCCURS 5 TIMES INDEXED BY IX-BANDA.
010000         10  WKS-BND-MINIMO          PIC 9(03).
010100         10  WKS-BND-MAXIMO          PIC 9(03).
010200         10  WKS-BND-CONTRATOS       PIC 9(01).
010300
010400 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
010500 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
010600     05  WKS-FT-ANIO                PIC 9(04).
010700     05  WKS-FT-MES                 PIC 9(02).
010800     05  WKS-FT-DIA                 PIC 9(02).
010900
011000 01  WKS-CONTADOR-LLAMADAS-G.
011100     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
011200 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
011300     05  WKS-CL-MILES               PIC 9(04).
011400     05  WKS-CL-UNIDADES            PIC 9(03).
011500
011600 LINKAGE SECTION.
011700******************************************************************
011800*   LK-PARAMETRO    : PARAMETROS DE CORRIDA (COPY PRMREG).       *
011900*   LK-PRECIO-ENTRADA/LK-PRECIO-STOP : NIVELES DE LA SENAL.      *
012000*   REG-POSICION    : RESULTADO DEL DIMENSIONAMIENTO (COPY       *
012100*                     POSREG).                                  *
012200*   LK-VALIDO       : 'S' SI LA POSICION PASA LA VALIDACION.     *
012300******************************************************************
012400 COPY PRMREG.
012500 COPY POSREG.
012600
012700 01  LK-PRECIO-ENTRADA              PIC S9(07)V99.
012800 01  LK-PRECIO-STOP                 PIC S9(07)V99.
012900 01  LK-VALIDO                      PIC X(01).
013000     88  LK-POSICION-VALIDA             VALUE 'S'.
013100     88  LK-POSICION-INVALIDA           VALUE 'N'.
013200
013300******************************************************************
013400 PROCEDURE DIVISION USING REG-PARAMETRO, LK-PRECIO-ENTRADA,
013500                           LK-PRECIO-STOP, REG-POSICION,
013600                           LK-VALIDO.
013700******************************************************************
013800*               S E C C I O N    P R I N C I P A L               *
013900******************************************************************
014000 000-PRINCIPAL SECTION.
014100     ADD  1 TO WKS-CONTADOR-LLAMADAS
014200     MOVE 'N' TO LK-VALIDO
014300     COMPUTE WKS-RIESGO-MAXIMO-DOLAR =
014400        PRM-CAPITAL-INICIAL * PRM-RIESGO-POR-OPER
014500     PERFORM 100-CARGA-TABLA-CONTRATOS
014600        THRU 100-CARGA-TABLA-CONTRATOS-E
014700     PERFORM 200-CALCULA-CONTRATOS THRU 200-CALCULA-CONTRATOS-E
014800     PERFORM 300-VALIDA-POSICION THRU 300-VALIDA-POSICION-E
014900     IF WKS-SW-TRAZA-ON
015000        DISPLAY 'MDC6S01 - CONTRATOS: ' POS-CONTRATOS
015100           ' VALIDO: ' LK-VALIDO
015150        ADD 1 TO WKS-CONTADOR-TRAZA
015200     END-IF
015300     GOBACK.
015400 000-PRINCIPAL-E. EXIT.
015500
015600******************************************************************
015700*     C A R G A   D E   L A   T A B L A   D E   B A N D A S      *
015800******************************************************************
015900 100-CARGA-TABLA-CONTRATOS SECTION.
016000*              LA TABLA SE ARMA POR REDEFINES EN WORKING-STORAGE,
016100*              MISMO PATRON DE CARGA/BUSQUEDA QUE USAN OTRAS
016200*              RUTINAS DE CARGA DE TABLAS DE ESTA INSTALACION.
016300     CONTINUE.
016400 100-CARGA-TABLA-CONTRATOS-E. EXIT.
016500
016600******************************************************************
016700*     C A L C U L O   D E   C O N T R A T O S                    *
016800******************************************************************
016900 200-CALCULA-CONTRATOS SECTION.
017000     COMPUTE WKS-PUNTOS-RIESGO =
017100        LK-PRECIO-ENTRADA - LK-PRECIO-STOP
017200     IF WKS-PUNTOS-RIESGO LESS ZERO
017300        COMPUTE WKS-PUNTOS-RIESGO = ZERO - WKS-PUNTOS-RIESGO
017400     END-IF
017500     MOVE WKS-PUNTOS-RIESGO TO POS-PUNTOS-RIESGO
017600     COMPUTE WKS-TICKS-RIESGO =
017700        WKS-PUNTOS-RIESGO / PRM-TICK-MINIMO
017800     COMPUTE WKS-RIESGO-POR-CONTRATO =
017900        WKS-TICKS-RIESGO * PRM-VALOR-TICK
018000     MOVE WKS-RIESGO-POR-CONTRATO TO POS-RIESGO-POR-CONTRATO
018100     IF WKS-RIESGO-POR-CONTRATO GREATER ZERO
018200        COMPUTE WKS-CONTRATOS-POR-RIESGO =
018300           WKS-RIESGO-MAXIMO-DOLAR / WKS-RIESGO-POR-CONTRATO
018400     ELSE
018500        MOVE ZERO TO WKS-CONTRATOS-POR-RIESGO
018600     END-IF
018700     MOVE 1 TO WKS-CONTRATOS-BANDA
018800     IF PRM-SIMBOLO = 'MNQ   '
018900        SET IX-BANDA TO 1
019000        SEARCH WKS-BANDA-FILA
019100           AT END
019200              MOVE 1 TO WKS-CONTRATOS-BANDA
019300           WHEN WKS-PUNTOS-RIESGO
019400                   NOT LESS WKS-BND-MINIMO (IX-BANDA)
019500                AND
019600                WKS-PUNTOS-RIESGO
019700                   NOT GREATER WKS-BND-MAXIMO (IX-BANDA)
019800              MOVE WKS-BND-CONTRATOS (IX-BANDA)
019900                 TO WKS-CONTRATOS-BANDA
020000        END-SEARCH
020100        IF WKS-CONTRATOS-POR-RIESGO LESS WKS-CONTRATOS-BANDA
020200           MOVE WKS-CONTRATOS-POR-RIESGO TO POS-CONTRATOS
020300        ELSE
020400           MOVE WKS-CONTRATOS-BANDA TO POS-CONTRATOS
020500        END-IF
020600     ELSE
020700        MOVE WKS-CONTRATOS-POR-RIESGO TO POS-CONTRATOS
020800     END-IF
020900     IF POS-CONTRATOS LESS 1
021000        MOVE 1 TO POS-CONTRATOS
021100     END-IF
021200     COMPUTE POS-RIESGO-TOTAL =
021300        POS-CONTRATOS * WKS-RIESGO-POR-CONTRATO
021400     COMPUTE POS-PORCENTAJE-RIESGO =
021500        (POS-RIESGO-TOTAL / PRM-CAPITAL-INICIAL) * 100.
021600 200-CALCULA-CONTRATOS-E. EXIT.
021700
021800******************************************************************
021900*     V A L I D A C I O N   D E   L A   P O S I C I O N          *
022000******************************************************************
022100 300-VALIDA-POSICION SECTION.
022200     COMPUTE WKS-TOPE-VALIDACION = WKS-RIESGO-MAXIMO-DOLAR * 1.10
022300     IF POS-RIESGO-TOTAL GREATER WKS-TOPE-VALIDACION
022400        MOVE 'N' TO LK-VALIDO
022500     ELSE
022600        IF POS-CONTRATOS LESS 1
022700           MOVE 'N' TO LK-VALIDO
022800        ELSE
022900           MOVE 'S' TO LK-VALIDO
023000        END-IF
023100     END-IF.
023200 300-VALIDA-POSICION-E. EXIT.
