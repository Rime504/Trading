000100******************************************************************
000200*    COPY        : SENREG                                        *
000300*    DESCRIPCION  : SENAL GENERADA POR EL RUTINA MDC4S01 CUANDO  *
000400*                   LAS CUATRO CONFIRMACIONES Y LOS FILTROS DE   *
000500*                   BORDE QUEDAN SATISFECHOS.  SE PASA POR       *
000600*                   LINKAGE ENTRE MDC1B01, MDC4S01 Y MDC6S01.    *
000700*    LONGITUD     : 100 POSICIONES (98 DE DATO + 02 DE RELLENO). *
000800******************************************************************
000900 01  REG-SENAL.
001000     05  SEN-FECHA                   PIC 9(08).
001100     05  SEN-HORA                    PIC 9(06).
001200     05  SEN-DIRECCION               PIC X(05).
001300         88  SEN-ES-LARGO                VALUE 'LONG '.
001400         88  SEN-ES-CORTO                VALUE 'SHORT'.
001500     05  SEN-PRECIO-ENTRADA          PIC S9(07)V99.
001600     05  SEN-PRECIO-STOP             PIC S9(07)V99.
001700     05  SEN-PRECIO-OBJETIVO         PIC S9(07)V99.
001800     05  SEN-PUNTOS-RIESGO           PIC S9(05)V99.
001900     05  SEN-PUNTOS-BENEFICIO        PIC S9(05)V99.
002000     05  SEN-RAZON-BENEF-RIESGO      PIC S9(03)V99.
002100     05  SEN-NIVEL-BARRIDA           PIC S9(07)V99.
002200     05  SEN-TIPO-BARRIDA            PIC X(09).
002300         88  SEN-BARRIDA-COMPRA          VALUE 'BUYSIDE  '.
002400         88  SEN-BARRIDA-VENTA           VALUE 'SELLSIDE '.
002500     05  SEN-PUNTAJE-HORA            PIC S9V99.
002600     05  SEN-PUNTAJE-VOLATILIDAD     PIC S9V99.
002700     05  SEN-PUNTAJE-ESTRUCTURA      PIC S9V99.
002800     05  SEN-CALIDAD-BARRIDA         PIC S9(02)V9.
002900     05  SEN-PUNTAJE-TOTAL           PIC S9V99.
003000     05  FILLER                      PIC X(02).
