000100******************************************************************
000200*    COPY        : VENHTF                                        *
000300*    DESCRIPCION  : VENTANA DE TRABAJO DE BARRAS DE MARCO DE     *
000400*                   TIEMPO SUPERIOR (15 BARRAS DE 1 MINUTO POR   *
000500*                   CADA RENGLON).  TRUNCADA A LAS ULTIMAS 50.   *
000600*                   CADA RENGLON LLEVA SU PROPIO ESTADO DE HUECO *
000700*                   DE VALOR JUSTO (FVG) PARA LA RUTINA MDC3S02. *
000800******************************************************************
000900 01  VEN-BARRAS-HTF.
001000     05  VHT-TOTAL-BARRAS            PIC 9(03) COMP-5 VALUE ZERO.
001100     05  VHT-BARRA OCCURS 50 TIMES INDEXED BY IX-VHT.
001200         10  VHT-FECHA               PIC 9(08).
001300         10  VHT-HORA                PIC 9(06).
001400         10  VHT-APERTURA            PIC S9(07)V99.
001500         10  VHT-MAXIMO              PIC S9(07)V99.
001600         10  VHT-MINIMO              PIC S9(07)V99.
001700         10  VHT-CIERRE              PIC S9(07)V99.
001800         10  VHT-VOLUMEN             PIC 9(09).
001810         10  FILLER                  PIC X(02).
001900     05  FILLER                      PIC X(04).
