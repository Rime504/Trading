000100******************************************************************
000200*    COPY        : PRMREG                                        *
000300*    DESCRIPCION  : PARAMETROS DE CORRIDA DEL MODELO DE          *
000400*                   CONFIRMACION.  REGISTRO UNICO EN MDCPRM.     *
000500*    LONGITUD     : 80 POSICIONES (75 DE DATO + 05 DE RELLENO).  *
000600******************************************************************
000700 01  REG-PARAMETRO.
000800     05  PRM-SIMBOLO                 PIC X(06).
000900     05  PRM-TICK-MINIMO             PIC S9(03)V99.
001000     05  PRM-VALOR-TICK              PIC S9(05)V99.
001100     05  PRM-CAPITAL-INICIAL         PIC S9(09)V99.
001200     05  PRM-RIESGO-POR-OPER         PIC S9V9(04).
001300     05  PRM-RIESGO-MAX-DOLAR        PIC S9(07)V99.
001400     05  PRM-MAX-OPER-DIA            PIC 9(02).
001500     05  PRM-MIN-BENEF-RIESGO        PIC S9(03)V99.
001600     05  PRM-ANCHO-PIVOTE            PIC 9(02).
001700     05  PRM-COLCHON-BARRIDA         PIC 9(02).
001800     05  PRM-MIN-TICKS-HUECO         PIC 9(02).
001900     05  PRM-MAX-EDAD-HUECO          PIC 9(03).
002000     05  PRM-COLCHON-STOP            PIC 9(02).
002100     05  PRM-MAX-VIX                 PIC S9(03)V99.
002200     05  PRM-NIVEL-VIX               PIC S9(03)V99.
002300     05  PRM-MIN-CALIDAD-BARRIDA     PIC S9(02)V9.
002400     05  PRM-FILTROS-ACTIVOS         PIC X(01).
002500         88  FILTROS-SI-ACTIVOS          VALUE 'Y'.
002600     05  FILLER                      PIC X(05).
