000100******************************************************************
000200* FECHA       : 14/12/1984                                       *
000300* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC3S03                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CONFIRMACION 3 -- HUECO DE VALOR JUSTO INVERSO   *
000800*             : (IFVG) EN MARCO DE TIEMPO INFERIOR.  REVISA LAS  *
000900*             : ULTIMAS 4 BARRAS LTF EN BUSCA DE UN HUECO        *
001000*             : IRRESPETADO A FAVOR DE LA DIRECCION DE LA SENAL. *
001100* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001500* NOMBRE      : HUECO INVERSO LTF DEL MODELO DE CONFIRMACION     *
001600******************************************************************
001700*              B I T A C O R A   D E   C A M B I O S             *
001800******************************************************************
001900* FECHA       : 14/12/1984                                       *
002000* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
002100* RATIONAL    : N/A                                              *
002200* DESCRIPCION : VERSION ORIGINAL.  TAMANO MINIMO DE HUECO DE UN  *
002300*             : TICK, FIJO EN EL PROGRAMA.                        CR0001  
002400*----------------------------------------------------------------*
002500* FECHA       : 30/10/1991                                       *
002600* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002700* RATIONAL    : SOL-04501                                        *
002800* DESCRIPCION : EL TAMANO MINIMO DE HUECO PASA A CALCULARSE CON  *
002900*             : EL PARAMETRO PRM-TICK-MINIMO EN LUGAR DE UNA      CR0002  
003000*             : CONSTANTE LITERAL.                                CR0002  
003100*----------------------------------------------------------------*
003200* FECHA       : 08/02/1999                                       *
003300* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003400* RATIONAL    : Y2K-0231                                         *
003500* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003600*             : FECHAS; NO REQUIERE CAMBIOS.                      CR0003  
003700*----------------------------------------------------------------*
003800* FECHA       : 19/05/2006                                       *
003900* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004000* RATIONAL    : RQ-132440                                        *
004100* DESCRIPCION : SE DOCUMENTA QUE SOLO SE EVALUA LA DIRECCION     *
004200*             : SOLICITADA POR EL LLAMADOR, NO AMBAS A LA VEZ.    CR0004  
004210*----------------------------------------------------------------*
004220* FECHA       : 11/09/2013                                       *
004230* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004240* RATIONAL    : RQ-158802                                        *
004250* DESCRIPCION : CORRIGE EL CALCULO DE WKS-TAMANO-HUECO EN AMBAS  *
004260*             : SECCIONES; SE TOMABA EL EXTREMO EQUIVOCADO DE     *
004270*             : LA VELA C3 Y EL HUECO SALIA MAS PEQUENO DE LO     *
004280*             : REAL, RECHAZANDO CONFIRMACIONES VALIDAS.          CR0005  
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    MDC3S03.
004600 AUTHOR.        ERICK OBDULIO RAMIREZ DIVAS.
004700 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
004800 DATE-WRITTEN.  14/12/1984.
004900 DATE-COMPILED.
005000 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-1   IS WKS-UPSI-TRAZA
005600         ON STATUS  IS WKS-SW-TRAZA-ON
005700         OFF STATUS IS WKS-SW-TRAZA-OFF.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006050 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006100******************************************************************
006200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006300******************************************************************
006400 01  WKS-BANDERAS.
006500     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006600         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006700         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
006800
006900 01  WKS-INDICES.
007000     05  WKS-C1                     PIC 9(03) COMP-5.
007100     05  WKS-C2                     PIC 9(03) COMP-5.
007200     05  WKS-C3                     PIC 9(03) COMP-5.
007300     05  WKS-C4                     PIC 9(03) COMP-5.
007400
007500 01  WKS-TAMANO-HUECO                PIC S9(07)V99.
007600
007700 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
007800 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
007900     05  WKS-FT-ANIO                PIC 9(04).
008000     05  WKS-FT-MES                 PIC 9(02).
008100     05  WKS-FT-DIA                 PIC 9(02).
008200
008300 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
008400 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
008500     05  WKS-HT-HORA                PIC 9(02).
008600     05  WKS-HT-MINUTO              PIC 9(02).
008700     05  WKS-HT-SEGUNDO             PIC 9(02).
008800
008900 01  WKS-CONTADOR-LLAMADAS-G.
009000     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009100 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009200     05  WKS-CL-MILES               PIC 9(04).
009300     05  WKS-CL-UNIDADES            PIC 9(03).
009400
009500 LINKAGE SECTION.
009600******************************************************************
009700*   LK-VENTANA-LTF  : VENTANA DE BARRAS DE 1 MINUTO (COPY        *
009800*                     VENLTF); SE USAN SOLO LAS ULTIMAS 4.       *
009900*   LK-PARAMETRO    : PARAMETROS DE CORRIDA (COPY PRMREG).       *
010000*   LK-DIRECCION    : DIRECCION SOLICITADA POR EL LLAMADOR       *
010100*                     ('SHORT' O 'LONG ').                       *
010200*   LK-HAY-HUECO-INV: 'S' SI SE CONFIRMO EL HUECO INVERSO.       *
010300******************************************************************
010400 COPY VENLTF.
010500 COPY PRMREG.
010600
010700 01  LK-DIRECCION                   PIC X(05).
010800 01  LK-HAY-HUECO-INV               PIC X(01).
010900     88  LK-HUECO-INV-SI                VALUE 'S'.
011000     88  LK-HUECO-INV-NO                VALUE 'N'.
011100
011200******************************************************************
011300 PROCEDURE DIVISION USING VEN-BARRAS-LTF, REG-PARAMETRO,
011400                           LK-DIRECCION, LK-HAY-HUECO-INV.
011500******************************************************************
011600*               S E C C I O N    P R I N C I P A L               *
011700******************************************************************
011800 000-PRINCIPAL SECTION.
011900     ADD  1 TO WKS-CONTADOR-LLAMADAS
012000     MOVE 'N' TO LK-HAY-HUECO-INV
012100     IF VLT-TOTAL-BARRAS NOT LESS 4
012200        COMPUTE WKS-C4 = VLT-TOTAL-BARRAS
012300        COMPUTE WKS-C3 = VLT-TOTAL-BARRAS - 1
012400        COMPUTE WKS-C2 = VLT-TOTAL-BARRAS - 2
012500        COMPUTE WKS-C1 = VLT-TOTAL-BARRAS - 3
012600        IF LK-DIRECCION EQUAL 'SHORT'
012700           PERFORM 100-PRUEBA-HUECO-CORTO
012800              THRU 100-PRUEBA-HUECO-CORTO-E
012900        ELSE
013000           IF LK-DIRECCION EQUAL 'LONG '
013100              PERFORM 200-PRUEBA-HUECO-LARGO
013200                 THRU 200-PRUEBA-HUECO-LARGO-E
013300           END-IF
013400        END-IF
013500     END-IF
013600     IF WKS-SW-TRAZA-ON
013700        DISPLAY 'MDC3S03 - HUECO INVERSO: ' LK-HAY-HUECO-INV
013750        ADD 1 TO WKS-CONTADOR-TRAZA
013800     END-IF
013900     GOBACK.
014000 000-PRINCIPAL-E. EXIT.
014100
014200******************************************************************
014300*     H U E C O   A L C I S T A   C 1 - C 3   E   I R R E S P E T*
014400*     O   A   L A   B A J A   P O R   C 4  (A P U N T A   S H O R*
014500******************************************************************
014600 100-PRUEBA-HUECO-CORTO SECTION.
014700     COMPUTE WKS-TAMANO-HUECO =
014800        VLT-MAXIMO (WKS-C3) - VLT-MINIMO (WKS-C1)
014900     IF VLT-MINIMO (WKS-C2) GREATER VLT-MINIMO (WKS-C1)
015000        AND VLT-MAXIMO (WKS-C2) LESS VLT-MAXIMO (WKS-C3)
015100        AND WKS-TAMANO-HUECO NOT LESS PRM-TICK-MINIMO
015200        AND VLT-CIERRE (WKS-C4) LESS VLT-MINIMO (WKS-C1)
015300        MOVE 'S' TO LK-HAY-HUECO-INV
015400     END-IF.
015500 100-PRUEBA-HUECO-CORTO-E. EXIT.
015600
015700******************************************************************
015800*     H U E C O   B A J I S T A   C 1 - C 3   E   I R R E S P E T*
015900*     O   A   L A   A L Z A   P O R   C 4  (A P U N T A   L O N G*
016000******************************************************************
016100 200-PRUEBA-HUECO-LARGO SECTION.
016200     COMPUTE WKS-TAMANO-HUECO =
016300        VLT-MAXIMO (WKS-C1) - VLT-MINIMO (WKS-C3)
016400     IF VLT-MAXIMO (WKS-C2) LESS VLT-MAXIMO (WKS-C1)
016500        AND VLT-MINIMO (WKS-C2) GREATER VLT-MINIMO (WKS-C3)
016600        AND WKS-TAMANO-HUECO NOT LESS PRM-TICK-MINIMO
016700        AND VLT-CIERRE (WKS-C4) GREATER VLT-MAXIMO (WKS-C1)
016800        MOVE 'S' TO LK-HAY-HUECO-INV
016900     END-IF.
017000 200-PRUEBA-HUECO-LARGO-E. EXIT.
