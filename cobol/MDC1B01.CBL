000100******************************************************************
000200* FECHA       : 02/06/1988                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC1B01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPLORADOR (BACKTEST) DEL MODELO DE CONFIRMACION.*
000800*             : LEE PARAMETROS Y BARRAS DE UN MINUTO, RECORRE LA *
000900*             : HISTORIA BARRA POR BARRA LLAMANDO AL GENERADOR   *
001000*             : DE SENALES Y AL DIMENSIONADOR DE POSICION,       *
001100*             : SIMULA CADA OPERACION CONTRA STOP/OBJETIVO Y     *
001200*             : PRODUCE EL REPORTE DE RENDIMIENTO.               *
001300* ARCHIVOS    : MDCBAR=C, MDCPRM=C, MDCTRD=A, MDCRPT=A           *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* INSTALADO   : 02/06/1988                                       *
001600* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001700* NOMBRE      : EXPLORADOR DEL MODELO DE CONFIRMACION            *
001800******************************************************************
001900*              B I T A C O R A   D E   C A M B I O S             *
002000******************************************************************
002100* FECHA       : 02/06/1988                                       *
002200* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
002300* RATIONAL    : N/A                                              *
002400* DESCRIPCION : VERSION ORIGINAL.  TABLA DE HISTORIA LIMITADA A  *
002500*             : 5000 BARRAS, VENTANA LTF DE TRABAJO LIMITADA A    CR0001  
002600*             : 200, CONFORME AL ALCANCE DEL EXPLORADOR.          CR0001  
002700*----------------------------------------------------------------*
002800* FECHA       : 14/05/1990                                       *
002900* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
003000* RATIONAL    : SOL-03720                                        *
003100* DESCRIPCION : SE AGREGA EL TOPE DE OPERACIONES POR DIA Y EL    *
003200*             : PISO DE RAZON BENEFICIO/RIESGO ANTES DE SIMULAR   CR0002  
003300*             : LA OPERACION.                                     CR0002  
003400*----------------------------------------------------------------*
003500* FECHA       : 03/03/1999                                       *
003600* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003700* RATIONAL    : Y2K-0231                                         *
003800* DESCRIPCION : REVISION DE ANIO 2000.  LAS FECHAS DE BARRA Y DE *
003900*             : SENAL YA MANEJAN CUATRO DIGITOS DE ANIO; NO       CR0003  
004000*             : REQUIERE CAMBIOS.                                 CR0003  
004100*----------------------------------------------------------------*
004200* FECHA       : 30/09/2007                                       *
004300* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004400* RATIONAL    : RQ-134920                                        *
004500* DESCRIPCION : SE CORRIGE LA GANANCIA DE LA OPERACION GANADORA  *
004600*             : PARA QUE USE LA MISMA ARITMETICA DE TICKS QUE     CR0004  
004700*             : EL DIMENSIONADOR DE POSICION (ANTES SE OMITIA LA  CR0004  
004800*             : DIVISION POR EL TICK MINIMO).                     CR0004  
004900*----------------------------------------------------------------*
005000* FECHA       : 03/06/2013                                       *
005100* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
005200* RATIONAL    : RQ-159944                                        *
005300* DESCRIPCION : EL AGREGADOR HTF (MDC2S01) DEJA DE LLAMARSE EN    CR0005  
005400*             : CADA BARRA EXPLORADA CONTRA LA VENTANA LTF ACOTADACR0005  
005500*             : AHORA SE ARMA UNA TABLA DE HISTORIA AGREGADA DESDECR0005  
005600*             : LA BARRA 1 (320-ARMA-BLOQUE-HTF, UN BLOQUE DE 15  CR0005  
005700*             : BARRAS POR LLAMADA, AL RITMO DE LA CARGA) Y LA    CR0005  
005800*             : VENTANA HTF DE 50 BLOQUES QUE SE ENTREGA AL       CR0005  
005900*             : GENERADOR DE SENALES SE CORTA DE ESA TABLA        CR0005  
006000*             : (514-ARMA-VENTANA-HTF), EVITANDO EL DESFASE DE    CR0005  
006100*             : BLOQUES QUE SE DABA AL PASAR DE LA BARRA 215.     CR0005  
006200*----------------------------------------------------------------*
006300******************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    MDC1B01.
006600 AUTHOR.        HUGO ALBERTO SICAN PAZ.
006700 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
006800 DATE-WRITTEN.  02/06/1988.
006900 DATE-COMPILED.
007000 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-1   IS WKS-UPSI-TRAZA
007600         ON STATUS  IS WKS-SW-TRAZA-ON
007700         OFF STATUS IS WKS-SW-TRAZA-OFF.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT MDCBAR ASSIGN TO MDCBAR
008100            ORGANIZATION IS SEQUENTIAL
008200            ACCESS       IS SEQUENTIAL
008300            FILE STATUS  IS FS-MDCBAR
008400                             FSE-MDCBAR.
008500
008600     SELECT MDCPRM ASSIGN TO MDCPRM
008700            ORGANIZATION IS SEQUENTIAL
008800            ACCESS       IS SEQUENTIAL
008900            FILE STATUS  IS FS-MDCPRM
009000                             FSE-MDCPRM.
009100
009200     SELECT MDCTRD ASSIGN TO MDCTRD
009300            ORGANIZATION IS SEQUENTIAL
009400            ACCESS       IS SEQUENTIAL
009500            FILE STATUS  IS FS-MDCTRD
009600                             FSE-MDCTRD.
009700
009800     SELECT MDCRPT ASSIGN TO MDCRPT
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            ACCESS       IS SEQUENTIAL
010100            FILE STATUS  IS FS-MDCRPT
010200                             FSE-MDCRPT.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*   ARCHIVO DE BARRAS DE UN MINUTO DEL INSTRUMENTO.
011000 FD  MDCBAR.
011100     COPY BARREG.
011200*   PARAMETROS DE LA CORRIDA (UN SOLO REGISTRO).
011300 FD  MDCPRM.
011400     COPY PRMREG.
011500*   BITACORA DE OPERACIONES SIMULADAS.
011600 FD  MDCTRD.
011700     COPY OPEREG.
011800*   REPORTE DE RENDIMIENTO, 132 COLUMNAS.
011900 FD  MDCRPT.
012000 01  REG-IMPRESION                  PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300 77  WKS-CONTADOR-LINEAS-RPT    PIC 9(05) COMP-5 VALUE ZERO.
012400******************************************************************
012500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012600******************************************************************
012700 01  WKS-FS-STATUS.
012800     05  WKS-STATUS.
012900         10  FS-MDCBAR              PIC 9(02) VALUE ZEROES.
013000         10  FSE-MDCBAR.
013100             15  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
013200             15  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
013300             15  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
013400         10  FS-MDCPRM              PIC 9(02) VALUE ZEROES.
013500         10  FSE-MDCPRM.
013600             15  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
013700             15  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
013800             15  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
013900         10  FS-MDCTRD              PIC 9(02) VALUE ZEROES.
014000         10  FSE-MDCTRD.
014100             15  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
014200             15  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
014300             15  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
014400         10  FS-MDCRPT              PIC 9(02) VALUE ZEROES.
014500         10  FSE-MDCRPT.
014600             15  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
014700             15  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
014800             15  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
014900     05  PROGRAMA                   PIC X(08) VALUE SPACES.
015000     05  ARCHIVO                    PIC X(08) VALUE SPACES.
015100     05  ACCION                     PIC X(10) VALUE SPACES.
015200     05  LLAVE                      PIC X(32) VALUE SPACES.
015300
015400******************************************************************
015500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015600******************************************************************
015700 01  WKS-BANDERAS.
015800     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
015900         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
016000         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
016100     05  WKS-SW-FIN-MDCBAR          PIC X(01) VALUE 'N'.
016200         88  WKS-HAY-FIN-MDCBAR                  VALUE 'S'.
016300     05  WKS-SW-OPERACION-PERMITIDA PIC X(01) VALUE 'N'.
016400         88  WKS-OPERACION-SI-PERMITIDA          VALUE 'S'.
016500     05  WKS-SW-SALIDA-HALLADA      PIC X(01) VALUE 'N'.
016600         88  WKS-SALIDA-SI-HALLADA               VALUE 'S'.
016700     05  LK-HAY-SENAL               PIC X(01) VALUE 'N'.
016800         88  LK-SENAL-SI                         VALUE 'S'.
016900     05  LK-VALIDO                  PIC X(01) VALUE 'N'.
017000         88  LK-POSICION-VALIDA                  VALUE 'S'.
017100
017200 01  WKS-CONTADORES.
017300     05  WKS-TOTAL-BARRAS-LEIDAS    PIC 9(04) COMP-5 VALUE ZERO.
017400     05  WKS-INDICE-EXPLORA         PIC 9(04) COMP-5 VALUE ZERO.
017500     05  WKS-INICIO-VENTANA         PIC 9(04) COMP-5 VALUE ZERO.
017600     05  WKS-INDICE-COPIA           PIC 9(04) COMP-5 VALUE ZERO.
017700     05  WKS-TAMANO-BLOQUE          PIC 9(03) COMP-5 VALUE 15.
017800     05  WKS-INDICE-SIM             PIC 9(04) COMP-5 VALUE ZERO.
017900     05  WKS-LIMITE-SIM             PIC 9(04) COMP-5 VALUE ZERO.
018000     05  WKS-BARRAS-HASTA-SALIDA    PIC 9(03) COMP-5 VALUE ZERO.
018100     05  WKS-TOTAL-BLOQUES-HTF      PIC 9(03) COMP-5 VALUE ZERO.
018200     05  WKS-INICIO-VENTANA-HTF     PIC 9(03) COMP-5 VALUE ZERO.
018300     05  WKS-INDICE-COPIA-HTF       PIC 9(03) COMP-5 VALUE ZERO.
018400     05  WKS-PRIMERA-BARRA-BLOQUE   PIC 9(04) COMP-5 VALUE ZERO.
018500     05  WKS-COCIENTE-BLOQUE        PIC 9(03) COMP-5 VALUE ZERO.
018600     05  WKS-RESIDUO-BLOQUE         PIC 9(03) COMP-5 VALUE ZERO.
018700
018800 01  WKS-TABLA-HISTORIA.
018900     05  WKS-TH-BARRA OCCURS 5000 TIMES INDEXED BY IX-TH.
019000         10  WKS-TH-FECHA           PIC 9(08).
019100         10  WKS-TH-HORA            PIC 9(06).
019200         10  WKS-TH-APERTURA        PIC S9(07)V99.
019300         10  WKS-TH-MAXIMO          PIC S9(07)V99.
019400         10  WKS-TH-MINIMO          PIC S9(07)V99.
019500         10  WKS-TH-CIERRE          PIC S9(07)V99.
019600         10  WKS-TH-VOLUMEN         PIC 9(09).
019700         10  FILLER                 PIC X(02).
019800     05  FILLER                     PIC X(04).
019900
020000******************************************************************
020100*     H I S T O R I A   A G R E G A D A   H T F  ( C O M P L E T A*
020200*     DESDE LA BARRA 1; NO ES LA VENTANA DE 50 QUE SE ENTREGA A   *
020300*     LAS RUTINAS -- ESA SE ARMA POR CORTE EN 514-ARMA-VENTANA-   *
020400*     HTF A PARTIR DE ESTA TABLA, BLOQUE A BLOQUE SEGUN SE VA     *
020500*     LEYENDO LA HISTORIA (VER 320-ARMA-BLOQUE-HTF).              *
020600******************************************************************
020700 01  WKS-HISTORIA-HTF.
020800     05  WKS-TOTAL-BLOQUES-LEIDOS   PIC 9(03) COMP-5 VALUE ZERO.
020900     05  WKS-HH-BARRA OCCURS 334 TIMES INDEXED BY IX-HH.
021000         10  WKS-HH-FECHA           PIC 9(08).
021100         10  WKS-HH-HORA            PIC 9(06).
021200         10  WKS-HH-APERTURA        PIC S9(07)V99.
021300         10  WKS-HH-MAXIMO          PIC S9(07)V99.
021400         10  WKS-HH-MINIMO          PIC S9(07)V99.
021500         10  WKS-HH-CIERRE          PIC S9(07)V99.
021600         10  WKS-HH-VOLUMEN         PIC 9(09).
021700         10  FILLER                 PIC X(02).
021800     05  FILLER                     PIC X(04).
021900
022000 COPY VENLTF.
022100 COPY VENHTF.
022200 COPY SENREG.
022300 COPY POSREG.
022400
022500 01  WKS-FECHAS-PERIODO.
022600     05  WKS-PRIMERA-FECHA          PIC 9(08) VALUE ZERO.
022700     05  WKS-ULTIMA-FECHA           PIC 9(08) VALUE ZERO.
022800
022900 01  WKS-CONTROL-DIA.
023000     05  WKS-FECHA-DIA-ACTUAL       PIC 9(08) VALUE ZERO.
023100     05  WKS-OPERACIONES-HOY        PIC 9(02) COMP-5 VALUE ZERO.
023200
023300******************************************************************
023400*     A C U M U L A D O R E S   D E L   R E P O R T E            *
023500******************************************************************
023600 01  WKS-CAPITAL.
023700     05  WKS-CAPITAL-INICIAL-ORIG   PIC S9(09)V99.
023800     05  WKS-CAPITAL-PICO           PIC S9(09)V99.
023900     05  WKS-DRAWDOWN-DOLAR         PIC S9(09)V99.
024000     05  WKS-DRAWDOWN-PORCENTAJE    PIC S9(03)V99.
024100     05  WKS-DRAWDOWN-MAXIMO-DOLAR  PIC S9(09)V99 VALUE ZERO.
024200     05  WKS-DRAWDOWN-MAXIMO-PCT    PIC S9(03)V99 VALUE ZERO.
024300
024400 01  WKS-ESTADISTICAS.
024500     05  WKS-TOTAL-OPERACIONES      PIC 9(05) COMP-5 VALUE ZERO.
024600     05  WKS-GANADORAS              PIC 9(05) COMP-5 VALUE ZERO.
024700     05  WKS-PERDEDORAS             PIC 9(05) COMP-5 VALUE ZERO.
024800     05  WKS-EMPATES                PIC 9(05) COMP-5 VALUE ZERO.
024900     05  WKS-GANANCIA-BRUTA         PIC S9(09)V99 VALUE ZERO.
025000     05  WKS-PERDIDA-BRUTA          PIC S9(09)V99 VALUE ZERO.
025100     05  WKS-GANANCIA-MAYOR         PIC S9(09)V99 VALUE ZERO.
025200     05  WKS-PERDIDA-MAYOR          PIC S9(09)V99 VALUE ZERO.
025300     05  WKS-NETO-TOTAL             PIC S9(09)V99 VALUE ZERO.
025400     05  FILLER                     PIC X(02).
025500
025600 01  WKS-DESGLOSE-DIRECCION.
025700     05  WKS-LARGO-TOTAL            PIC 9(05) COMP-5 VALUE ZERO.
025800     05  WKS-LARGO-GANADORAS        PIC 9(05) COMP-5 VALUE ZERO.
025900     05  WKS-LARGO-NETO             PIC S9(09)V99 VALUE ZERO.
026000     05  WKS-CORTO-TOTAL            PIC 9(05) COMP-5 VALUE ZERO.
026100     05  WKS-CORTO-GANADORAS        PIC 9(05) COMP-5 VALUE ZERO.
026200     05  WKS-CORTO-NETO             PIC S9(09)V99 VALUE ZERO.
026300     05  FILLER                     PIC X(02).
026400
026500******************************************************************
026600*     C A M P O S   E D I T A D O S   P A R A   I M P R E S I O N*
026700******************************************************************
026800 01  WKS-CAMPOS-EDITADOS.
026900     05  WKS-ED-DOLAR               PIC -(7)9.99.
027000     05  WKS-ED-PORCENTAJE          PIC -(3)9.9.
027100     05  WKS-ED-CONTADOR            PIC ZZZ,ZZ9.
027200     05  WKS-ED-RAZON               PIC -(3)9.99.
027300     05  FILLER                     PIC X(02).
027400
027500 01  WKS-LINEA-RPT.
027600     05  WKS-LR-TEXTO               PIC X(132).
027700
027800******************************************************************
027900*     C A M P O S   D E   S O P O R T E   P A R A   R A Z O N E S*
028000******************************************************************
028100 01  WKS-RAZONES.
028200     05  WKS-TASA-GANADORAS         PIC S9(03)V99 VALUE ZERO.
028300     05  WKS-TASA-PERDEDORAS        PIC S9(03)V99 VALUE ZERO.
028400     05  WKS-TASA-EMPATES           PIC S9(03)V99 VALUE ZERO.
028500     05  WKS-PROMEDIO-GANANCIA      PIC S9(09)V99 VALUE ZERO.
028600     05  WKS-PROMEDIO-PERDIDA       PIC S9(09)V99 VALUE ZERO.
028700     05  WKS-RAZON-GANA-PIERDE      PIC S9(03)V99 VALUE ZERO.
028800     05  WKS-FACTOR-GANANCIA        PIC S9(03)V99 VALUE ZERO.
028900     05  WKS-EXPECTATIVA            PIC S9(07)V99 VALUE ZERO.
029000     05  WKS-GANANCIA-NETA-PCT      PIC S9(03)V99 VALUE ZERO.
029100     05  WKS-TASA-LARGO             PIC S9(03)V99 VALUE ZERO.
029200     05  WKS-TASA-CORTO             PIC S9(03)V99 VALUE ZERO.
029300
029400 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
029500 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
029600     05  WKS-FT-ANIO                PIC 9(04).
029700     05  WKS-FT-MES                 PIC 9(02).
029800     05  WKS-FT-DIA                 PIC 9(02).
029900
030000 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
030100 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
030200     05  WKS-HT-HORA                PIC 9(02).
030300     05  WKS-HT-MINUTO              PIC 9(02).
030400     05  WKS-HT-SEGUNDO             PIC 9(02).
030500
030600 01  WKS-CONTADOR-CICLOS-G.
030700     05  WKS-CONTADOR-CICLOS        PIC 9(07) COMP-5 VALUE ZERO.
030800 01  WKS-CONT-CICLOS-R REDEFINES WKS-CONTADOR-CICLOS-G.
030900     05  WKS-CC-MILES               PIC 9(04).
031000     05  WKS-CC-UNIDADES            PIC 9(03).
031100
031200******************************************************************
031300 PROCEDURE DIVISION.
031400******************************************************************
031500*               S E C C I O N    P R I N C I P A L               *
031600******************************************************************
031700 000-PRINCIPAL SECTION.
031800     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
031900     PERFORM 200-LEE-PARAMETROS THRU 200-LEE-PARAMETROS-E
032000     PERFORM 300-CARGA-BARRAS THRU 300-CARGA-BARRAS-E
032100     MOVE PRM-CAPITAL-INICIAL TO WKS-CAPITAL-INICIAL-ORIG
032200     MOVE PRM-CAPITAL-INICIAL TO WKS-CAPITAL-PICO
032300     IF WKS-TOTAL-BARRAS-LEIDAS NOT LESS 101
032400        MOVE WKS-TH-FECHA (1) TO WKS-PRIMERA-FECHA
032500        MOVE WKS-TH-FECHA (WKS-TOTAL-BARRAS-LEIDAS)
032600           TO WKS-ULTIMA-FECHA
032700        PERFORM 500-EXPLORA-BARRA THRU 500-EXPLORA-BARRA-E
032800           VARYING WKS-INDICE-EXPLORA FROM 101 BY 1
032900           UNTIL WKS-INDICE-EXPLORA GREATER
033000              WKS-TOTAL-BARRAS-LEIDAS
033100     END-IF
033200     PERFORM 800-GENERA-REPORTE THRU 800-GENERA-REPORTE-E
033300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
033400     STOP RUN.
033500 000-PRINCIPAL-E. EXIT.
033600
033700******************************************************************
033800*     A P E R T U R A   D E   A R C H I V O S                    *
033900******************************************************************
034000 100-APERTURA-ARCHIVOS SECTION.
034100     MOVE 'MDC1B01' TO PROGRAMA
034200     OPEN INPUT  MDCBAR MDCPRM
034300          OUTPUT MDCTRD MDCRPT
034400     IF FS-MDCBAR NOT EQUAL 0
034500        MOVE 'OPEN'   TO ACCION
034600        MOVE SPACES   TO LLAVE
034700        MOVE 'MDCBAR' TO ARCHIVO
034800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034900                              FS-MDCBAR, FSE-MDCBAR
035000        DISPLAY '>>> ERROR AL ABRIR ARCHIVO MDCBAR <<<'
035100        STOP RUN
035200     END-IF
035300     IF FS-MDCPRM NOT EQUAL 0
035400        MOVE 'OPEN'   TO ACCION
035500        MOVE SPACES   TO LLAVE
035600        MOVE 'MDCPRM' TO ARCHIVO
035700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035800                              FS-MDCPRM, FSE-MDCPRM
035900        DISPLAY '>>> ERROR AL ABRIR ARCHIVO MDCPRM <<<'
036000        STOP RUN
036100     END-IF
036200     IF FS-MDCTRD NOT EQUAL 0
036300        MOVE 'OPEN'   TO ACCION
036400        MOVE SPACES   TO LLAVE
036500        MOVE 'MDCTRD' TO ARCHIVO
036600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036700                              FS-MDCTRD, FSE-MDCTRD
036800        DISPLAY '>>> ERROR AL ABRIR ARCHIVO MDCTRD <<<'
036900        STOP RUN
037000     END-IF
037100     IF FS-MDCRPT NOT EQUAL 0
037200        MOVE 'OPEN'   TO ACCION
037300        MOVE SPACES   TO LLAVE
037400        MOVE 'MDCRPT' TO ARCHIVO
037500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037600                              FS-MDCRPT, FSE-MDCRPT
037700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO MDCRPT <<<'
037800        STOP RUN
037900     END-IF.
038000 100-APERTURA-ARCHIVOS-E. EXIT.
038100
038200******************************************************************
038300*     L E C T U R A   D E   P A R A M E T R O S                  *
038400******************************************************************
038500 200-LEE-PARAMETROS SECTION.
038600     READ MDCPRM
038700        AT END
038800           DISPLAY '>>> ARCHIVO MDCPRM SIN REGISTRO <<<'
038900           PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
039000           STOP RUN
039100     END-READ.
039200 200-LEE-PARAMETROS-E. EXIT.
039300
039400******************************************************************
039500*     C A R G A   D E   L A   H I S T O R I A   D E   B A R R A S*
039600******************************************************************
039700 300-CARGA-BARRAS SECTION.
039800     MOVE ZERO TO WKS-TOTAL-BARRAS-LEIDAS
039900     MOVE 'N'  TO WKS-SW-FIN-MDCBAR
040000     PERFORM 310-LEE-UNA-BARRA THRU 310-LEE-UNA-BARRA-E
040100        UNTIL WKS-HAY-FIN-MDCBAR
040200           OR WKS-TOTAL-BARRAS-LEIDAS NOT LESS 5000.
040300 300-CARGA-BARRAS-E. EXIT.
040400
040500 310-LEE-UNA-BARRA SECTION.
040600     READ MDCBAR
040700        AT END
040800           MOVE 'S' TO WKS-SW-FIN-MDCBAR
040900        NOT AT END
041000           ADD 1 TO WKS-TOTAL-BARRAS-LEIDAS
041100           MOVE BRA-FECHA
041200              TO WKS-TH-FECHA (WKS-TOTAL-BARRAS-LEIDAS)
041300           MOVE BRA-HORA
041400              TO WKS-TH-HORA (WKS-TOTAL-BARRAS-LEIDAS)
041500           MOVE BRA-APERTURA
041600              TO WKS-TH-APERTURA (WKS-TOTAL-BARRAS-LEIDAS)
041700           MOVE BRA-MAXIMO
041800              TO WKS-TH-MAXIMO (WKS-TOTAL-BARRAS-LEIDAS)
041900           MOVE BRA-MINIMO
042000              TO WKS-TH-MINIMO (WKS-TOTAL-BARRAS-LEIDAS)
042100           MOVE BRA-CIERRE
042200              TO WKS-TH-CIERRE (WKS-TOTAL-BARRAS-LEIDAS)
042300           MOVE BRA-VOLUMEN
042400              TO WKS-TH-VOLUMEN (WKS-TOTAL-BARRAS-LEIDAS)
042500           DIVIDE WKS-TOTAL-BARRAS-LEIDAS BY WKS-TAMANO-BLOQUE
042600              GIVING WKS-COCIENTE-BLOQUE
042700              REMAINDER WKS-RESIDUO-BLOQUE
042800           IF WKS-RESIDUO-BLOQUE EQUAL ZERO
042900              PERFORM 320-ARMA-BLOQUE-HTF
043000                 THRU 320-ARMA-BLOQUE-HTF-E
043100           END-IF
043200     END-READ.
043300 310-LEE-UNA-BARRA-E. EXIT.
043400
043500******************************************************************
043600*     A R M A   U N   B L O Q U E   H T F   ( 1 5   B A R R A S *
043700*     L T F )   Y   L O   A G R E G A   A   W K S - H I S T O R *
043800*     I A - H T F   ( V E R   C R 0 0 0 5 )                     *
043900******************************************************************
044000 320-ARMA-BLOQUE-HTF SECTION.
044100     COMPUTE WKS-PRIMERA-BARRA-BLOQUE =
044200        WKS-TOTAL-BARRAS-LEIDAS - WKS-TAMANO-BLOQUE + 1
044300     MOVE ZERO TO VLT-TOTAL-BARRAS
044400     MOVE WKS-PRIMERA-BARRA-BLOQUE TO WKS-INDICE-COPIA-HTF
044500     PERFORM 322-COPIA-BARRA-BLOQUE
044600        THRU 322-COPIA-BARRA-BLOQUE-E
044700        UNTIL WKS-INDICE-COPIA-HTF GREATER WKS-TOTAL-BARRAS-LEIDAS
044800     CALL 'MDC2S01' USING VEN-BARRAS-LTF, WKS-TAMANO-BLOQUE,
044900                           VEN-BARRAS-HTF
045000     ADD 1 TO WKS-TOTAL-BLOQUES-LEIDOS
045100     MOVE VHT-FECHA (1)
045200        TO WKS-HH-FECHA (WKS-TOTAL-BLOQUES-LEIDOS)
045300     MOVE VHT-HORA (1)
045400        TO WKS-HH-HORA (WKS-TOTAL-BLOQUES-LEIDOS)
045500     MOVE VHT-APERTURA (1)
045600        TO WKS-HH-APERTURA (WKS-TOTAL-BLOQUES-LEIDOS)
045700     MOVE VHT-MAXIMO (1)
045800        TO WKS-HH-MAXIMO (WKS-TOTAL-BLOQUES-LEIDOS)
045900     MOVE VHT-MINIMO (1)
046000        TO WKS-HH-MINIMO (WKS-TOTAL-BLOQUES-LEIDOS)
046100     MOVE VHT-CIERRE (1)
046200        TO WKS-HH-CIERRE (WKS-TOTAL-BLOQUES-LEIDOS)
046300     MOVE VHT-VOLUMEN (1)
046400        TO WKS-HH-VOLUMEN (WKS-TOTAL-BLOQUES-LEIDOS).
046500 320-ARMA-BLOQUE-HTF-E. EXIT.
046600
046700 322-COPIA-BARRA-BLOQUE SECTION.
046800     ADD 1 TO VLT-TOTAL-BARRAS
046900     MOVE WKS-TH-FECHA (WKS-INDICE-COPIA-HTF)
047000        TO VLT-FECHA (VLT-TOTAL-BARRAS)
047100     MOVE WKS-TH-HORA (WKS-INDICE-COPIA-HTF)
047200        TO VLT-HORA (VLT-TOTAL-BARRAS)
047300     MOVE WKS-TH-APERTURA (WKS-INDICE-COPIA-HTF)
047400        TO VLT-APERTURA (VLT-TOTAL-BARRAS)
047500     MOVE WKS-TH-MAXIMO (WKS-INDICE-COPIA-HTF)
047600        TO VLT-MAXIMO (VLT-TOTAL-BARRAS)
047700     MOVE WKS-TH-MINIMO (WKS-INDICE-COPIA-HTF)
047800        TO VLT-MINIMO (VLT-TOTAL-BARRAS)
047900     MOVE WKS-TH-CIERRE (WKS-INDICE-COPIA-HTF)
048000        TO VLT-CIERRE (VLT-TOTAL-BARRAS)
048100     MOVE WKS-TH-VOLUMEN (WKS-INDICE-COPIA-HTF)
048200        TO VLT-VOLUMEN (VLT-TOTAL-BARRAS)
048300     ADD 1 TO WKS-INDICE-COPIA-HTF.
048400 322-COPIA-BARRA-BLOQUE-E. EXIT.
048500
048600******************************************************************
048700*     E X P L O R A C I O N   D E   U N A   B A R R A            *
048800******************************************************************
048900 500-EXPLORA-BARRA SECTION.
049000     ADD 1 TO WKS-CONTADOR-CICLOS
049100     PERFORM 510-ARMA-VENTANA-LTF THRU 510-ARMA-VENTANA-LTF-E
049200     PERFORM 514-ARMA-VENTANA-HTF THRU 514-ARMA-VENTANA-HTF-E
049300     MOVE 'N' TO LK-HAY-SENAL
049400     CALL 'MDC4S01' USING VEN-BARRAS-LTF, VEN-BARRAS-HTF,
049500                           REG-PARAMETRO, REG-SENAL, LK-HAY-SENAL
049600     IF LK-SENAL-SI
049700        PERFORM 520-PRUEBA-SENAL THRU 520-PRUEBA-SENAL-E
049800     END-IF.
049900 500-EXPLORA-BARRA-E. EXIT.
050000
050100 510-ARMA-VENTANA-LTF SECTION.
050200     COMPUTE WKS-INICIO-VENTANA = WKS-INDICE-EXPLORA - 199
050300     IF WKS-INICIO-VENTANA LESS 1
050400        MOVE 1 TO WKS-INICIO-VENTANA
050500     END-IF
050600     MOVE ZERO TO VLT-TOTAL-BARRAS
050700     MOVE WKS-INICIO-VENTANA TO WKS-INDICE-COPIA
050800     PERFORM 512-COPIA-BARRA-VENTANA
050900        THRU 512-COPIA-BARRA-VENTANA-E
051000        UNTIL WKS-INDICE-COPIA GREATER WKS-INDICE-EXPLORA.
051100 510-ARMA-VENTANA-LTF-E. EXIT.
051200
051300 512-COPIA-BARRA-VENTANA SECTION.
051400     ADD 1 TO VLT-TOTAL-BARRAS
051500     MOVE WKS-TH-FECHA (WKS-INDICE-COPIA)
051600        TO VLT-FECHA (VLT-TOTAL-BARRAS)
051700     MOVE WKS-TH-HORA (WKS-INDICE-COPIA)
051800        TO VLT-HORA (VLT-TOTAL-BARRAS)
051900     MOVE WKS-TH-APERTURA (WKS-INDICE-COPIA)
052000        TO VLT-APERTURA (VLT-TOTAL-BARRAS)
052100     MOVE WKS-TH-MAXIMO (WKS-INDICE-COPIA)
052200        TO VLT-MAXIMO (VLT-TOTAL-BARRAS)
052300     MOVE WKS-TH-MINIMO (WKS-INDICE-COPIA)
052400        TO VLT-MINIMO (VLT-TOTAL-BARRAS)
052500     MOVE WKS-TH-CIERRE (WKS-INDICE-COPIA)
052600        TO VLT-CIERRE (VLT-TOTAL-BARRAS)
052700     MOVE WKS-TH-VOLUMEN (WKS-INDICE-COPIA)
052800        TO VLT-VOLUMEN (VLT-TOTAL-BARRAS)
052900     ADD 1 TO WKS-INDICE-COPIA.
053000 512-COPIA-BARRA-VENTANA-E. EXIT.
053100
053200******************************************************************
053300*     A R M A   L A   V E N T A N A   H T F   ( 5 0   B L O Q U *
053400*     E S )   P O R   C O R T E   S O B R E   W K S - H I S T O *
053500*     R I A - H T F   S E G U N   E L   B A R R A   E X P L O R *
053600*     A D A  ( V E R   C R 0 0 0 5 )                            *
053700******************************************************************
053800 514-ARMA-VENTANA-HTF SECTION.
053900     COMPUTE WKS-TOTAL-BLOQUES-HTF =
054000        WKS-INDICE-EXPLORA / WKS-TAMANO-BLOQUE
054100     IF WKS-TOTAL-BLOQUES-HTF GREATER 50
054200        COMPUTE WKS-INICIO-VENTANA-HTF =
054300           WKS-TOTAL-BLOQUES-HTF - 49
054400     ELSE
054500        MOVE 1 TO WKS-INICIO-VENTANA-HTF
054600     END-IF
054700     MOVE ZERO TO VHT-TOTAL-BARRAS
054800     MOVE WKS-INICIO-VENTANA-HTF TO WKS-INDICE-COPIA-HTF
054900     PERFORM 516-COPIA-BARRA-HTF
055000        THRU 516-COPIA-BARRA-HTF-E
055100        UNTIL WKS-INDICE-COPIA-HTF GREATER WKS-TOTAL-BLOQUES-HTF.
055200 514-ARMA-VENTANA-HTF-E. EXIT.
055300
055400 516-COPIA-BARRA-HTF SECTION.
055500     ADD 1 TO VHT-TOTAL-BARRAS
055600     MOVE WKS-HH-FECHA (WKS-INDICE-COPIA-HTF)
055700        TO VHT-FECHA (VHT-TOTAL-BARRAS)
055800     MOVE WKS-HH-HORA (WKS-INDICE-COPIA-HTF)
055900        TO VHT-HORA (VHT-TOTAL-BARRAS)
056000     MOVE WKS-HH-APERTURA (WKS-INDICE-COPIA-HTF)
056100        TO VHT-APERTURA (VHT-TOTAL-BARRAS)
056200     MOVE WKS-HH-MAXIMO (WKS-INDICE-COPIA-HTF)
056300        TO VHT-MAXIMO (VHT-TOTAL-BARRAS)
056400     MOVE WKS-HH-MINIMO (WKS-INDICE-COPIA-HTF)
056500        TO VHT-MINIMO (VHT-TOTAL-BARRAS)
056600     MOVE WKS-HH-CIERRE (WKS-INDICE-COPIA-HTF)
056700        TO VHT-CIERRE (VHT-TOTAL-BARRAS)
056800     MOVE WKS-HH-VOLUMEN (WKS-INDICE-COPIA-HTF)
056900        TO VHT-VOLUMEN (VHT-TOTAL-BARRAS)
057000     ADD 1 TO WKS-INDICE-COPIA-HTF.
057100 516-COPIA-BARRA-HTF-E. EXIT.
057200
057300
057400******************************************************************
057500*     V A L I D A C I O N   D E   L A   S E N A L                *
057600******************************************************************
057700 520-PRUEBA-SENAL SECTION.
057800     MOVE 'N' TO LK-VALIDO
057900     CALL 'MDC6S01' USING REG-PARAMETRO, SEN-PRECIO-ENTRADA,
058000                           SEN-PRECIO-STOP, REG-POSICION,
058100                           LK-VALIDO
058200     IF LK-POSICION-VALIDA
058300        IF SEN-RAZON-BENEF-RIESGO NOT LESS PRM-MIN-BENEF-RIESGO
058400           PERFORM 530-VALIDA-TOPE-DIARIO
058500              THRU 530-VALIDA-TOPE-DIARIO-E
058600           IF WKS-OPERACION-SI-PERMITIDA
058700              PERFORM 600-SIMULA-OPERACION
058800                 THRU 600-SIMULA-OPERACION-E
058900           END-IF
059000        END-IF
059100     END-IF.
059200 520-PRUEBA-SENAL-E. EXIT.
059300
059400 530-VALIDA-TOPE-DIARIO SECTION.
059500     MOVE 'N' TO WKS-SW-OPERACION-PERMITIDA
059600     IF SEN-FECHA NOT EQUAL WKS-FECHA-DIA-ACTUAL
059700        MOVE SEN-FECHA TO WKS-FECHA-DIA-ACTUAL
059800        MOVE ZERO      TO WKS-OPERACIONES-HOY
059900     END-IF
060000     IF WKS-OPERACIONES-HOY LESS PRM-MAX-OPER-DIA
060100        ADD 1 TO WKS-OPERACIONES-HOY
060200        MOVE 'S' TO WKS-SW-OPERACION-PERMITIDA
060300     END-IF.
060400 530-VALIDA-TOPE-DIARIO-E. EXIT.
060500
060600******************************************************************
060700*     S I M U L A C I O N   D E   L A   O P E R A C I O N        *
060800******************************************************************
060900 600-SIMULA-OPERACION SECTION.
061000     COMPUTE WKS-LIMITE-SIM = WKS-INDICE-EXPLORA + 100
061100     IF WKS-LIMITE-SIM GREATER WKS-TOTAL-BARRAS-LEIDAS
061200        MOVE WKS-TOTAL-BARRAS-LEIDAS TO WKS-LIMITE-SIM
061300     END-IF
061400     MOVE 'N' TO WKS-SW-SALIDA-HALLADA
061500     COMPUTE WKS-INDICE-SIM = WKS-INDICE-EXPLORA + 1
061600     PERFORM 610-PRUEBA-BARRA-SIM THRU 610-PRUEBA-BARRA-SIM-E
061700        UNTIL WKS-INDICE-SIM GREATER WKS-LIMITE-SIM
061800           OR WKS-SALIDA-SI-HALLADA
061900     IF NOT WKS-SALIDA-SI-HALLADA
062000        PERFORM 620-SALIDA-EMPATE THRU 620-SALIDA-EMPATE-E
062100     END-IF
062200     COMPUTE WKS-BARRAS-HASTA-SALIDA =
062300        WKS-INDICE-SIM - WKS-INDICE-EXPLORA
062400     PERFORM 630-ESCRIBE-OPERACION THRU 630-ESCRIBE-OPERACION-E
062500     PERFORM 700-ACTUALIZA-CAPITAL THRU 700-ACTUALIZA-CAPITAL-E.
062600 600-SIMULA-OPERACION-E. EXIT.
062700
062800 610-PRUEBA-BARRA-SIM SECTION.
062900     IF SEN-ES-CORTO
063000        PERFORM 612-PRUEBA-CORTO THRU 612-PRUEBA-CORTO-E
063100     ELSE
063200        PERFORM 614-PRUEBA-LARGO THRU 614-PRUEBA-LARGO-E
063300     END-IF
063400     IF NOT WKS-SALIDA-SI-HALLADA
063500        ADD 1 TO WKS-INDICE-SIM
063600     END-IF.
063700 610-PRUEBA-BARRA-SIM-E. EXIT.
063800
063900 612-PRUEBA-CORTO SECTION.
064000     IF WKS-TH-MAXIMO (WKS-INDICE-SIM) NOT LESS SEN-PRECIO-STOP
064100        MOVE SEN-PRECIO-STOP TO OPE-PRECIO-SALIDA
064200        COMPUTE OPE-GANANCIA-PERDIDA = ZERO - POS-RIESGO-TOTAL
064300        MOVE 'LOSS' TO OPE-RESULTADO
064400        MOVE 'S' TO WKS-SW-SALIDA-HALLADA
064500     ELSE
064600        IF WKS-TH-MINIMO (WKS-INDICE-SIM)
064700              NOT GREATER SEN-PRECIO-OBJETIVO
064800           MOVE SEN-PRECIO-OBJETIVO TO OPE-PRECIO-SALIDA
064900           COMPUTE OPE-GANANCIA-PERDIDA =
065000              POS-CONTRATOS * (SEN-PRECIO-ENTRADA -
065100              SEN-PRECIO-OBJETIVO) / PRM-TICK-MINIMO *
065200              PRM-VALOR-TICK
065300           MOVE 'WIN ' TO OPE-RESULTADO
065400           MOVE 'S' TO WKS-SW-SALIDA-HALLADA
065500        END-IF
065600     END-IF.
065700 612-PRUEBA-CORTO-E. EXIT.
065800
065900 614-PRUEBA-LARGO SECTION.
066000     IF WKS-TH-MINIMO (WKS-INDICE-SIM) NOT GREATER SEN-PRECIO-STOP
066100        MOVE SEN-PRECIO-STOP TO OPE-PRECIO-SALIDA
066200        COMPUTE OPE-GANANCIA-PERDIDA = ZERO - POS-RIESGO-TOTAL
066300        MOVE 'LOSS' TO OPE-RESULTADO
066400        MOVE 'S' TO WKS-SW-SALIDA-HALLADA
066500     ELSE
066600        IF WKS-TH-MAXIMO (WKS-INDICE-SIM)
066700              NOT LESS SEN-PRECIO-OBJETIVO
066800           MOVE SEN-PRECIO-OBJETIVO TO OPE-PRECIO-SALIDA
066900           COMPUTE OPE-GANANCIA-PERDIDA =
067000              POS-CONTRATOS * (SEN-PRECIO-OBJETIVO -
067100              SEN-PRECIO-ENTRADA) / PRM-TICK-MINIMO *
067200              PRM-VALOR-TICK
067300           MOVE 'WIN ' TO OPE-RESULTADO
067400           MOVE 'S' TO WKS-SW-SALIDA-HALLADA
067500        END-IF
067600     END-IF.
067700 614-PRUEBA-LARGO-E. EXIT.
067800
067900 620-SALIDA-EMPATE SECTION.
068000     MOVE SEN-PRECIO-ENTRADA TO OPE-PRECIO-SALIDA
068100     MOVE ZERO TO OPE-GANANCIA-PERDIDA
068200     MOVE 'BE  ' TO OPE-RESULTADO
068300     MOVE WKS-LIMITE-SIM TO WKS-INDICE-SIM.
068400 620-SALIDA-EMPATE-E. EXIT.
068500
068600 630-ESCRIBE-OPERACION SECTION.
068700     MOVE SEN-FECHA          TO OPE-FECHA
068800     MOVE SEN-HORA           TO OPE-HORA
068900     MOVE SEN-DIRECCION      TO OPE-DIRECCION
069000     MOVE SEN-PRECIO-ENTRADA TO OPE-PRECIO-ENTRADA
069100     MOVE POS-CONTRATOS      TO OPE-CONTRATOS
069200     MOVE WKS-BARRAS-HASTA-SALIDA TO OPE-BARRAS-HASTA-SALIDA
069300     WRITE REG-OPERACION
069400     PERFORM 640-ACUMULA-ESTADISTICA
069500        THRU 640-ACUMULA-ESTADISTICA-E.
069600 630-ESCRIBE-OPERACION-E. EXIT.
069700
069800******************************************************************
069900*     A C U M U L A C I O N   D E   E S T A D I S T I C A S      *
070000******************************************************************
070100 640-ACUMULA-ESTADISTICA SECTION.
070200     ADD 1 TO WKS-TOTAL-OPERACIONES
070300     ADD OPE-GANANCIA-PERDIDA TO WKS-NETO-TOTAL
070400     IF OPE-GANADORA
070500        ADD 1 TO WKS-GANADORAS
070600        ADD OPE-GANANCIA-PERDIDA TO WKS-GANANCIA-BRUTA
070700        IF OPE-GANANCIA-PERDIDA GREATER WKS-GANANCIA-MAYOR
070800           MOVE OPE-GANANCIA-PERDIDA TO WKS-GANANCIA-MAYOR
070900        END-IF
071000     ELSE
071100        IF OPE-PERDEDORA
071200           ADD 1 TO WKS-PERDEDORAS
071300           COMPUTE WKS-PERDIDA-BRUTA =
071400              WKS-PERDIDA-BRUTA - OPE-GANANCIA-PERDIDA
071500           IF (ZERO - OPE-GANANCIA-PERDIDA) GREATER
071600                 WKS-PERDIDA-MAYOR
071700              COMPUTE WKS-PERDIDA-MAYOR =
071800                 ZERO - OPE-GANANCIA-PERDIDA
071900           END-IF
072000        ELSE
072100           ADD 1 TO WKS-EMPATES
072200        END-IF
072300     END-IF
072400     IF SEN-ES-LARGO
072500        ADD 1 TO WKS-LARGO-TOTAL
072600        ADD OPE-GANANCIA-PERDIDA TO WKS-LARGO-NETO
072700        IF OPE-GANADORA
072800           ADD 1 TO WKS-LARGO-GANADORAS
072900        END-IF
073000     ELSE
073100        ADD 1 TO WKS-CORTO-TOTAL
073200        ADD OPE-GANANCIA-PERDIDA TO WKS-CORTO-NETO
073300        IF OPE-GANADORA
073400           ADD 1 TO WKS-CORTO-GANADORAS
073500        END-IF
073600     END-IF.
073700 640-ACUMULA-ESTADISTICA-E. EXIT.
073800
073900******************************************************************
074000*     A C T U A L I Z A C I O N   D E L   C A P I T A L          *
074100******************************************************************
074200 700-ACTUALIZA-CAPITAL SECTION.
074300     ADD OPE-GANANCIA-PERDIDA TO PRM-CAPITAL-INICIAL
074400     IF PRM-CAPITAL-INICIAL GREATER WKS-CAPITAL-PICO
074500        MOVE PRM-CAPITAL-INICIAL TO WKS-CAPITAL-PICO
074600     END-IF
074700     COMPUTE WKS-DRAWDOWN-DOLAR =
074800        WKS-CAPITAL-PICO - PRM-CAPITAL-INICIAL
074900     IF WKS-CAPITAL-PICO GREATER ZERO
075000        COMPUTE WKS-DRAWDOWN-PORCENTAJE ROUNDED =
075100           (WKS-DRAWDOWN-DOLAR / WKS-CAPITAL-PICO) * 100
075200     ELSE
075300        MOVE ZERO TO WKS-DRAWDOWN-PORCENTAJE
075400     END-IF
075500     IF WKS-DRAWDOWN-PORCENTAJE GREATER WKS-DRAWDOWN-MAXIMO-PCT
075600        MOVE WKS-DRAWDOWN-PORCENTAJE TO WKS-DRAWDOWN-MAXIMO-PCT
075700        MOVE WKS-DRAWDOWN-DOLAR      TO WKS-DRAWDOWN-MAXIMO-DOLAR
075800     END-IF.
075900 700-ACTUALIZA-CAPITAL-E. EXIT.
076000
076100******************************************************************
076200*     G E N E R A C I O N   D E L   R E P O R T E                *
076300******************************************************************
076400 800-GENERA-REPORTE SECTION.
076500     PERFORM 805-CALCULA-RAZONES THRU 805-CALCULA-RAZONES-E
076600     PERFORM 810-ENCABEZADO THRU 810-ENCABEZADO-E
076700     PERFORM 820-ESTADISTICA-OPERACIONES
076800        THRU 820-ESTADISTICA-OPERACIONES-E
076900     PERFORM 830-BLOQUE-GANANCIAS THRU 830-BLOQUE-GANANCIAS-E
077000     PERFORM 840-METRICAS-DESEMPENO THRU 840-METRICAS-DESEMPENO-E
077100     PERFORM 850-DESGLOSE-DIRECCION THRU 850-DESGLOSE-DIRECCION-E
077200     PERFORM 860-EVALUACION THRU 860-EVALUACION-E.
077300 800-GENERA-REPORTE-E. EXIT.
077400
077500 805-CALCULA-RAZONES SECTION.
077600     IF WKS-TOTAL-OPERACIONES GREATER ZERO
077700        COMPUTE WKS-TASA-GANADORAS ROUNDED =
077800           (WKS-GANADORAS / WKS-TOTAL-OPERACIONES) * 100
077900        COMPUTE WKS-TASA-PERDEDORAS ROUNDED =
078000           (WKS-PERDEDORAS / WKS-TOTAL-OPERACIONES) * 100
078100        COMPUTE WKS-TASA-EMPATES ROUNDED =
078200           (WKS-EMPATES / WKS-TOTAL-OPERACIONES) * 100
078300        COMPUTE WKS-EXPECTATIVA ROUNDED =
078400           WKS-NETO-TOTAL / WKS-TOTAL-OPERACIONES
078500     END-IF
078600     IF WKS-GANADORAS GREATER ZERO
078700        COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =
078800           WKS-GANANCIA-BRUTA / WKS-GANADORAS
078900     END-IF
079000     IF WKS-PERDEDORAS GREATER ZERO
079100        COMPUTE WKS-PROMEDIO-PERDIDA ROUNDED =
079200           WKS-PERDIDA-BRUTA / WKS-PERDEDORAS
079300        COMPUTE WKS-RAZON-GANA-PIERDE ROUNDED =
079400           WKS-PROMEDIO-GANANCIA / WKS-PROMEDIO-PERDIDA
079500        COMPUTE WKS-FACTOR-GANANCIA ROUNDED =
079600           WKS-GANANCIA-BRUTA / WKS-PERDIDA-BRUTA
079700     END-IF
079800     IF WKS-CAPITAL-INICIAL-ORIG GREATER ZERO
079900        COMPUTE WKS-GANANCIA-NETA-PCT ROUNDED =
080000           (WKS-NETO-TOTAL / WKS-CAPITAL-INICIAL-ORIG) * 100
080100     END-IF
080200     IF WKS-LARGO-TOTAL GREATER ZERO
080300        COMPUTE WKS-TASA-LARGO ROUNDED =
080400           (WKS-LARGO-GANADORAS / WKS-LARGO-TOTAL) * 100
080500     END-IF
080600     IF WKS-CORTO-TOTAL GREATER ZERO
080700        COMPUTE WKS-TASA-CORTO ROUNDED =
080800           (WKS-CORTO-GANADORAS / WKS-CORTO-TOTAL) * 100
080900     END-IF.
081000 805-CALCULA-RAZONES-E. EXIT.
081100
081200 810-ENCABEZADO SECTION.
081300     MOVE SPACES TO WKS-LR-TEXTO
081400     STRING 'REPORTE DE RENDIMIENTO - MODELO DE CONFIRMACION'
081500            DELIMITED BY SIZE INTO WKS-LR-TEXTO
081600     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
081700     MOVE SPACES TO WKS-LR-TEXTO
081800     STRING 'PERIODO DEL ' DELIMITED BY SIZE
081900            WKS-PRIMERA-FECHA DELIMITED BY SIZE
082000            ' AL ' DELIMITED BY SIZE
082100            WKS-ULTIMA-FECHA DELIMITED BY SIZE
082200            INTO WKS-LR-TEXTO
082300     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
082400     MOVE WKS-CAPITAL-INICIAL-ORIG TO WKS-ED-DOLAR
082500     MOVE SPACES TO WKS-LR-TEXTO
082600     STRING 'CAPITAL INICIAL            : ' DELIMITED BY SIZE
082700            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
082800     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
082900     MOVE PRM-CAPITAL-INICIAL TO WKS-ED-DOLAR
083000     MOVE SPACES TO WKS-LR-TEXTO
083100     STRING 'CAPITAL FINAL              : ' DELIMITED BY SIZE
083200            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
083300     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
083400     MOVE WKS-NETO-TOTAL TO WKS-ED-DOLAR
083500     MOVE SPACES TO WKS-LR-TEXTO
083600     STRING 'GANANCIA NETA              : ' DELIMITED BY SIZE
083700            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
083800     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
083900     MOVE WKS-GANANCIA-NETA-PCT TO WKS-ED-PORCENTAJE
084000     MOVE SPACES TO WKS-LR-TEXTO
084100     STRING 'GANANCIA NETA PORCENTUAL   : ' DELIMITED BY SIZE
084200            WKS-ED-PORCENTAJE DELIMITED BY SIZE ' %'
084300            DELIMITED BY SIZE INTO WKS-LR-TEXTO
084400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
084500 810-ENCABEZADO-E. EXIT.
084600
084700 820-ESTADISTICA-OPERACIONES SECTION.
084800     MOVE WKS-TOTAL-OPERACIONES TO WKS-ED-CONTADOR
084900     MOVE SPACES TO WKS-LR-TEXTO
085000     STRING 'TOTAL DE OPERACIONES       : ' DELIMITED BY SIZE
085100            WKS-ED-CONTADOR DELIMITED BY SIZE INTO WKS-LR-TEXTO
085200     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
085300     MOVE WKS-GANADORAS TO WKS-ED-CONTADOR
085400     MOVE WKS-TASA-GANADORAS TO WKS-ED-PORCENTAJE
085500     MOVE SPACES TO WKS-LR-TEXTO
085600     STRING 'OPERACIONES GANADORAS      : ' DELIMITED BY SIZE
085700            WKS-ED-CONTADOR DELIMITED BY SIZE ' (' DELIMITED
085800            BY SIZE WKS-ED-PORCENTAJE DELIMITED BY SIZE
085900            ' %)' DELIMITED BY SIZE INTO WKS-LR-TEXTO
086000     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
086100     MOVE WKS-PERDEDORAS TO WKS-ED-CONTADOR
086200     MOVE WKS-TASA-PERDEDORAS TO WKS-ED-PORCENTAJE
086300     MOVE SPACES TO WKS-LR-TEXTO
086400     STRING 'OPERACIONES PERDEDORAS     : ' DELIMITED BY SIZE
086500            WKS-ED-CONTADOR DELIMITED BY SIZE ' (' DELIMITED
086600            BY SIZE WKS-ED-PORCENTAJE DELIMITED BY SIZE
086700            ' %)' DELIMITED BY SIZE INTO WKS-LR-TEXTO
086800     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
086900     MOVE WKS-EMPATES TO WKS-ED-CONTADOR
087000     MOVE WKS-TASA-EMPATES TO WKS-ED-PORCENTAJE
087100     MOVE SPACES TO WKS-LR-TEXTO
087200     STRING 'OPERACIONES EN EMPATE      : ' DELIMITED BY SIZE
087300            WKS-ED-CONTADOR DELIMITED BY SIZE ' (' DELIMITED
087400            BY SIZE WKS-ED-PORCENTAJE DELIMITED BY SIZE
087500            ' %)' DELIMITED BY SIZE INTO WKS-LR-TEXTO
087600     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
087700 820-ESTADISTICA-OPERACIONES-E. EXIT.
087800
087900 830-BLOQUE-GANANCIAS SECTION.
088000     MOVE WKS-GANANCIA-BRUTA TO WKS-ED-DOLAR
088100     MOVE SPACES TO WKS-LR-TEXTO
088200     STRING 'GANANCIA BRUTA             : ' DELIMITED BY SIZE
088300            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
088400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
088500     MOVE WKS-PERDIDA-BRUTA TO WKS-ED-DOLAR
088600     MOVE SPACES TO WKS-LR-TEXTO
088700     STRING 'PERDIDA BRUTA              : ' DELIMITED BY SIZE
088800            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
088900     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
089000     MOVE WKS-PROMEDIO-GANANCIA TO WKS-ED-DOLAR
089100     MOVE SPACES TO WKS-LR-TEXTO
089200     STRING 'PROMEDIO DE GANANCIA       : ' DELIMITED BY SIZE
089300            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
089400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
089500     MOVE WKS-PROMEDIO-PERDIDA TO WKS-ED-DOLAR
089600     MOVE SPACES TO WKS-LR-TEXTO
089700     STRING 'PROMEDIO DE PERDIDA        : ' DELIMITED BY SIZE
089800            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
089900     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
090000     MOVE WKS-GANANCIA-MAYOR TO WKS-ED-DOLAR
090100     MOVE SPACES TO WKS-LR-TEXTO
090200     STRING 'GANANCIA MAYOR             : ' DELIMITED BY SIZE
090300            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
090400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
090500     MOVE WKS-PERDIDA-MAYOR TO WKS-ED-DOLAR
090600     MOVE SPACES TO WKS-LR-TEXTO
090700     STRING 'PERDIDA MAYOR              : ' DELIMITED BY SIZE
090800            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
090900     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
091000     MOVE WKS-RAZON-GANA-PIERDE TO WKS-ED-RAZON
091100     MOVE SPACES TO WKS-LR-TEXTO
091200     STRING 'RAZON GANANCIA/PERDIDA     : ' DELIMITED BY SIZE
091300            WKS-ED-RAZON DELIMITED BY SIZE INTO WKS-LR-TEXTO
091400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
091500 830-BLOQUE-GANANCIAS-E. EXIT.
091600
091700 840-METRICAS-DESEMPENO SECTION.
091800     MOVE WKS-FACTOR-GANANCIA TO WKS-ED-RAZON
091900     MOVE SPACES TO WKS-LR-TEXTO
092000     STRING 'FACTOR DE GANANCIA         : ' DELIMITED BY SIZE
092100            WKS-ED-RAZON DELIMITED BY SIZE INTO WKS-LR-TEXTO
092200     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
092300     MOVE WKS-DRAWDOWN-MAXIMO-DOLAR TO WKS-ED-DOLAR
092400     MOVE SPACES TO WKS-LR-TEXTO
092500     STRING 'CAIDA MAXIMA EN DOLARES    : ' DELIMITED BY SIZE
092600            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
092700     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
092800     MOVE WKS-DRAWDOWN-MAXIMO-PCT TO WKS-ED-PORCENTAJE
092900     MOVE SPACES TO WKS-LR-TEXTO
093000     STRING 'CAIDA MAXIMA PORCENTUAL    : ' DELIMITED BY SIZE
093100            WKS-ED-PORCENTAJE DELIMITED BY SIZE ' %'
093200            DELIMITED BY SIZE INTO WKS-LR-TEXTO
093300     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
093400     MOVE WKS-EXPECTATIVA TO WKS-ED-DOLAR
093500     MOVE SPACES TO WKS-LR-TEXTO
093600     STRING 'EXPECTATIVA POR OPERACION  : ' DELIMITED BY SIZE
093700            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
093800     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
093900 840-METRICAS-DESEMPENO-E. EXIT.
094000
094100 850-DESGLOSE-DIRECCION SECTION.
094200     MOVE WKS-LARGO-TOTAL TO WKS-ED-CONTADOR
094300     MOVE WKS-TASA-LARGO TO WKS-ED-PORCENTAJE
094400     MOVE SPACES TO WKS-LR-TEXTO
094500     STRING 'OPERACIONES LONG           : ' DELIMITED BY SIZE
094600            WKS-ED-CONTADOR DELIMITED BY SIZE ' TASA '
094700            DELIMITED BY SIZE WKS-ED-PORCENTAJE DELIMITED
094800            BY SIZE ' %' DELIMITED BY SIZE INTO WKS-LR-TEXTO
094900     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
095000     MOVE WKS-LARGO-NETO TO WKS-ED-DOLAR
095100     MOVE SPACES TO WKS-LR-TEXTO
095200     STRING 'GANANCIA/PERDIDA LONG      : ' DELIMITED BY SIZE
095300            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
095400     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
095500     MOVE WKS-CORTO-TOTAL TO WKS-ED-CONTADOR
095600     MOVE WKS-TASA-CORTO TO WKS-ED-PORCENTAJE
095700     MOVE SPACES TO WKS-LR-TEXTO
095800     STRING 'OPERACIONES SHORT          : ' DELIMITED BY SIZE
095900            WKS-ED-CONTADOR DELIMITED BY SIZE ' TASA '
096000            DELIMITED BY SIZE WKS-ED-PORCENTAJE DELIMITED
096100            BY SIZE ' %' DELIMITED BY SIZE INTO WKS-LR-TEXTO
096200     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
096300     MOVE WKS-CORTO-NETO TO WKS-ED-DOLAR
096400     MOVE SPACES TO WKS-LR-TEXTO
096500     STRING 'GANANCIA/PERDIDA SHORT     : ' DELIMITED BY SIZE
096600            WKS-ED-DOLAR DELIMITED BY SIZE INTO WKS-LR-TEXTO
096700     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
096800 850-DESGLOSE-DIRECCION-E. EXIT.
096900
097000 860-EVALUACION SECTION.
097100     MOVE SPACES TO WKS-LR-TEXTO
097200     IF WKS-TASA-GANADORAS NOT LESS 50 AND
097300        WKS-FACTOR-GANANCIA NOT LESS 1.50
097400        STRING 'EVALUACION DEL MODELO      : VENTAJA FUERTE'
097500               DELIMITED BY SIZE INTO WKS-LR-TEXTO
097600     ELSE
097700        IF WKS-TASA-GANADORAS NOT LESS 40 AND
097800           WKS-FACTOR-GANANCIA NOT LESS 1.20
097900           STRING 'EVALUACION DEL MODELO      : VENTAJA MODERADA'
098000                  DELIMITED BY SIZE INTO WKS-LR-TEXTO
098100        ELSE
098200           STRING 'EVALUACION DEL MODELO      : VENTAJA DEBIL'
098300                  DELIMITED BY SIZE INTO WKS-LR-TEXTO
098400        END-IF
098500     END-IF
098600     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E
098700     MOVE SPACES TO WKS-LR-TEXTO
098800     IF WKS-DRAWDOWN-MAXIMO-PCT NOT GREATER 15.00
098900        STRING 'RIESGO DE CAIDA DE CAPITAL : BAJO'
099000               DELIMITED BY SIZE INTO WKS-LR-TEXTO
099100     ELSE
099200        IF WKS-DRAWDOWN-MAXIMO-PCT NOT GREATER 25.00
099300           STRING 'RIESGO DE CAIDA DE CAPITAL : MODERADO'
099400                  DELIMITED BY SIZE INTO WKS-LR-TEXTO
099500        ELSE
099600           STRING 'RIESGO DE CAIDA DE CAPITAL : ALTO'
099700                  DELIMITED BY SIZE INTO WKS-LR-TEXTO
099800        END-IF
099900     END-IF
100000     PERFORM 890-ESCRIBE-LINEA THRU 890-ESCRIBE-LINEA-E.
100100 860-EVALUACION-E. EXIT.
100200
100300 890-ESCRIBE-LINEA SECTION.
100400     MOVE WKS-LR-TEXTO TO REG-IMPRESION
100500     ADD 1 TO WKS-CONTADOR-LINEAS-RPT
100600     WRITE REG-IMPRESION.
100700 890-ESCRIBE-LINEA-E. EXIT.
100800
100900******************************************************************
101000*     C I E R R E   D E   A R C H I V O S                        *
101100******************************************************************
101200 900-CIERRA-ARCHIVOS SECTION.
101300     CLOSE MDCBAR MDCPRM MDCTRD MDCRPT.
101400 900-CIERRA-ARCHIVOS-E. EXIT.
