000100******************************************************************
000200*    COPY        : NIVLIQ                                        *
000300*    DESCRIPCION  : NIVELES DE LIQUIDEZ (ULTIMOS PIVOTES) QUE LA *
000400*                   RUTINA MDC3S01 ENTREGA A MDC4S01 PARA FIJAR  *
000500*                   EL PRECIO OBJETIVO DE LA SENAL.  SE GUARDAN  *
000600*                   HASTA 5 MAXIMOS (COMPRA) Y 5 MINIMOS (VENTA).*
000700******************************************************************
000800 01  NIVELES-LIQUIDEZ.
000900     05  NVL-TOTAL-COMPRA            PIC 9(01) COMP-5 VALUE ZERO.
001000     05  NVL-LIQUIDEZ-COMPRA OCCURS 5 TIMES
001100                                     PIC S9(07)V99.
001200     05  NVL-TOTAL-VENTA             PIC 9(01) COMP-5 VALUE ZERO.
001300     05  NVL-LIQUIDEZ-VENTA  OCCURS 5 TIMES
001400                                     PIC S9(07)V99.
001500     05  NVL-BARRIDA-DETECTADA       PIC X(01) VALUE 'N'.
001600         88  NVL-HAY-BARRIDA             VALUE 'S'.
001700     05  NVL-TIPO-BARRIDA            PIC X(09).
001800     05  NVL-HORA-BARRIDA            PIC 9(06).
001900     05  NVL-NIVEL-BARRIDO           PIC S9(07)V99.
002000     05  NVL-MAXIMO-BARRIDA          PIC S9(07)V99.
002100     05  NVL-MINIMO-BARRIDA          PIC S9(07)V99.
002200     05  NVL-CIERRE-BARRIDA          PIC S9(07)V99.
002300     05  FILLER                      PIC X(04).
