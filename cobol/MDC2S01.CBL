000100******************************************************************
000200* FECHA       : 03/03/1985                                       *
000300* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC2S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : AGREGADOR DE BARRAS.  AGRUPA N BARRAS DE 1       *
000800*             : MINUTO CONSECUTIVAS (VENTANA LTF) EN UNA SOLA    *
000900*             : BARRA DE MARCO DE TIEMPO MAYOR (VENTANA HTF).    *
001000*             : SOLO SE EMITEN BLOQUES COMPLETOS.                *
001100* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001500* NOMBRE      : AGREGADOR DE BARRAS DEL MODELO DE CONFIRMACION   *
001600******************************************************************
001700*              B I T A C O R A   D E   C A M B I O S             *
001800******************************************************************
001900* FECHA       : 03/03/1985                                       *
002000* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
002100* RATIONAL    : N/A                                              *
002200* DESCRIPCION : VERSION ORIGINAL.  TAMANO DE BLOQUE FIJO DE 15   *
002300*             : BARRAS, TOMADO DEL PARAMETRO DE CORRIDA.          CR0001  
002400*----------------------------------------------------------------*
002500* FECHA       : 17/08/1991                                       *
002600* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
002700* RATIONAL    : SOL-04112                                        *
002800* DESCRIPCION : SE RECHAZA EL BLOQUE INCOMPLETO AL FINAL DE LA   *
002900*             : VENTANA; ANTES SE EMITIA UNA BARRA HTF PARCIAL.   CR0002  
003000*----------------------------------------------------------------*
003100* FECHA       : 02/02/1999                                       *
003200* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003300* RATIONAL    : Y2K-0231                                         *
003400* DESCRIPCION : REVISION DE ANIO 2000.  EL CAMPO DE FECHA DE LA  *
003500*             : BARRA YA MANEJA CUATRO DIGITOS DE ANIO.           CR0003  
003600*----------------------------------------------------------------*
003700* FECHA       : 25/03/2001                                       *
003800* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
003900* RATIONAL    : RQ-098210                                        *
004000* DESCRIPCION : SE TRUNCA LA VENTANA HTF DE SALIDA A LAS ULTIMAS *
004100*             : 50 BARRAS, CONFORME AL ALCANCE DEL EXPLORADOR.    CR0004  
004110*----------------------------------------------------------------*
004120* FECHA       : 03/06/2013                                       *
004130* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
004140* RATIONAL    : RQ-159944                                        *
004150* DESCRIPCION : SE ELIMINA EL TRUNCAMIENTO A 50 BARRAS DE ESTA   *
004160*             : RUTINA.  EL EXPLORADOR (MDC1B01) LA LLAMA AHORA  *
004170*             : UN BLOQUE DE N BARRAS A LA VEZ, ANCLADO DESDE LA *
004180*             : BARRA 1, Y ES QUIEN CONSERVA Y TRUNCA LA HISTORIA*
004190*             : AGREGADA; ESTA RUTINA VUELVE A SER UN AGREGADOR  *
004195*             : PURO, SIN MEMORIA ENTRE LLAMADAS.                 CR0005  
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    MDC2S01.
004500 AUTHOR.        HUGO ALBERTO SICAN PAZ.
004600 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
004700 DATE-WRITTEN.  03/03/1985.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-1   IS WKS-UPSI-TRAZA
005500         ON STATUS  IS WKS-SW-TRAZA-ON
005600         OFF STATUS IS WKS-SW-TRAZA-OFF.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
005950 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006000******************************************************************
006100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006200******************************************************************
006300 01  WKS-BANDERAS.
006400     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006500         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
006600         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
006700
006800 01  WKS-CONTADORES.
006900     05  WKS-TOTAL-BLOQUES          PIC 9(03) COMP-5 VALUE ZERO.
007000     05  WKS-INDICE-LTF             PIC 9(03) COMP-5 VALUE ZERO.
007100     05  WKS-INDICE-HTF             PIC 9(03) COMP-5 VALUE ZERO.
007200     05  WKS-PRIMERO-DEL-BLOQUE     PIC 9(03) COMP-5 VALUE ZERO.
007300     05  WKS-ULTIMO-DEL-BLOQUE      PIC 9(03) COMP-5 VALUE ZERO.
007600
007700 01  WKS-ACUMULADOR-BLOQUE.
007800     05  WKS-AC-ALTO                PIC S9(07)V99.
007900     05  WKS-AC-BAJO                PIC S9(07)V99.
008000
008100 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
008200 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
008300     05  WKS-FT-ANIO                PIC 9(04).
008400     05  WKS-FT-MES                 PIC 9(02).
008500     05  WKS-FT-DIA                 PIC 9(02).
008600
008700 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
008800 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
008900     05  WKS-HT-HORA                PIC 9(02).
009000     05  WKS-HT-MINUTO              PIC 9(02).
009100     05  WKS-HT-SEGUNDO             PIC 9(02).
009200
009300 01  WKS-CONTADOR-LLAMADAS-G.
009400     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
009500 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
009600     05  WKS-CL-MILES               PIC 9(04).
009700     05  WKS-CL-UNIDADES            PIC 9(03).
009800
009900 LINKAGE SECTION.
010000******************************************************************
010100*   LK-VENTANA-LTF  : VENTANA DE BARRAS DE 1 MINUTO (COPY VENLTF)*
010150*                     CON LOS BLOQUES DE N BARRAS A AGREGAR;     *
010160*                     EL EXPLORADOR (MDC1B01) LA LLENA UN        *
010170*                     BLOQUE COMPLETO A LA VEZ, ANCLADO DESDE LA *
010180*                     BARRA 1 DE LA HISTORIA COMPLETA.           *
010200*   LK-TAMANO-BLOQUE: N, CANTIDAD DE BARRAS LTF POR BARRA HTF.   *
010300*   LK-VENTANA-HTF  : BARRA(S) AGREGADA(S) DE LA VENTANA RECIBIDA*
010400*                     (COPY VENHTF); RECONSTRUIDA POR COMPLETO EN*
010450*                     CADA LLAMADA.  LA RUTINA NO TRUNCA NI      *
010460*                     CONSERVA HISTORIA ENTRE LLAMADAS; ESO ES   *
010470*                     RESPONSABILIDAD DEL LLAMADOR.              *
010600******************************************************************
010700 COPY VENLTF.
010800 COPY VENHTF.
010900
011000 01  LK-TAMANO-BLOQUE               PIC 9(03) COMP-5.
011100
011200******************************************************************
011300 PROCEDURE DIVISION USING VEN-BARRAS-LTF, LK-TAMANO-BLOQUE,
011400                           VEN-BARRAS-HTF.
011500******************************************************************
011600*               S E C C I O N    P R I N C I P A L               *
011700******************************************************************
011800 000-PRINCIPAL SECTION.
011900     ADD  1 TO WKS-CONTADOR-LLAMADAS
012000     MOVE ZERO TO VHT-TOTAL-BARRAS
012100     IF LK-TAMANO-BLOQUE GREATER ZERO
012200        COMPUTE WKS-TOTAL-BLOQUES =
012300           VLT-TOTAL-BARRAS / LK-TAMANO-BLOQUE
012400        IF WKS-TOTAL-BLOQUES GREATER ZERO
012500           MOVE 1 TO WKS-INDICE-HTF
012600           PERFORM 200-AGRUPA-BLOQUE THRU 200-AGRUPA-BLOQUE-E
012700              VARYING WKS-INDICE-HTF FROM 1 BY 1
012800              UNTIL WKS-INDICE-HTF GREATER WKS-TOTAL-BLOQUES
013000        END-IF
013100     END-IF
013200     IF WKS-SW-TRAZA-ON
013300        DISPLAY 'MDC2S01 - BARRAS HTF ARMADAS: ' VHT-TOTAL-BARRAS
013350        ADD 1 TO WKS-CONTADOR-TRAZA
013400     END-IF
013500     GOBACK.
013600 000-PRINCIPAL-E. EXIT.
013700
013800******************************************************************
013900*     A R M A   U N A   B A R R A   H T F   P O R   B L O Q U E  *
014000******************************************************************
014100 200-AGRUPA-BLOQUE SECTION.
014200     COMPUTE WKS-PRIMERO-DEL-BLOQUE =
014300        ((WKS-INDICE-HTF - 1) * LK-TAMANO-BLOQUE) + 1
014400     COMPUTE WKS-ULTIMO-DEL-BLOQUE =
014500        WKS-PRIMERO-DEL-BLOQUE + LK-TAMANO-BLOQUE - 1
014600     ADD 1 TO VHT-TOTAL-BARRAS
014700     MOVE VLT-FECHA (WKS-PRIMERO-DEL-BLOQUE)
014800        TO VHT-FECHA (VHT-TOTAL-BARRAS)
014900     MOVE VLT-HORA (WKS-PRIMERO-DEL-BLOQUE)
015000        TO VHT-HORA (VHT-TOTAL-BARRAS)
015100     MOVE VLT-APERTURA (WKS-PRIMERO-DEL-BLOQUE)
015200        TO VHT-APERTURA (VHT-TOTAL-BARRAS)
015300     MOVE VLT-CIERRE (WKS-ULTIMO-DEL-BLOQUE)
015400        TO VHT-CIERRE (VHT-TOTAL-BARRAS)
015500     MOVE VLT-MAXIMO (WKS-PRIMERO-DEL-BLOQUE) TO WKS-AC-ALTO
015600     MOVE VLT-MINIMO (WKS-PRIMERO-DEL-BLOQUE) TO WKS-AC-BAJO
015700     MOVE ZERO TO VHT-VOLUMEN (VHT-TOTAL-BARRAS)
015800     MOVE WKS-PRIMERO-DEL-BLOQUE TO WKS-INDICE-LTF
015900     PERFORM 210-ACUMULA-BARRA-LTF THRU 210-ACUMULA-BARRA-LTF-E
016000        UNTIL WKS-INDICE-LTF GREATER WKS-ULTIMO-DEL-BLOQUE
016100     MOVE WKS-AC-ALTO TO VHT-MAXIMO (VHT-TOTAL-BARRAS)
016200     MOVE WKS-AC-BAJO TO VHT-MINIMO (VHT-TOTAL-BARRAS).
016300 200-AGRUPA-BLOQUE-E. EXIT.
016400
016500 210-ACUMULA-BARRA-LTF SECTION.
016600     IF VLT-MAXIMO (WKS-INDICE-LTF) GREATER WKS-AC-ALTO
016700        MOVE VLT-MAXIMO (WKS-INDICE-LTF) TO WKS-AC-ALTO
016800     END-IF
016900     IF VLT-MINIMO (WKS-INDICE-LTF) LESS WKS-AC-BAJO
017000        MOVE VLT-MINIMO (WKS-INDICE-LTF) TO WKS-AC-BAJO
017100     END-IF
017200     ADD VLT-VOLUMEN (WKS-INDICE-LTF)
017300        TO VHT-VOLUMEN (VHT-TOTAL-BARRAS)
017400     ADD 1 TO WKS-INDICE-LTF.
017500 210-ACUMULA-BARRA-LTF-E. EXIT.
