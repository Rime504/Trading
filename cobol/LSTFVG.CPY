000100******************************************************************
000200*    COPY        : LSTFVG                                        *
000300*    DESCRIPCION  : LISTA DE HUECOS DE VALOR JUSTO (FVG) DE      *
000400*                   MARCO DE TIEMPO SUPERIOR, ACTIVOS O YA       *
000500*                   LLENOS.  MANTENIDA POR MDC4S01 ENTRE         *
000600*                   LLAMADAS Y ACTUALIZADA POR MDC3S02.  TOPE    *
000700*                   DOCUMENTADO DE 20 HUECOS SIMULTANEOS.        *
000800******************************************************************
000900 01  LISTA-HUECOS-FVG.
001000     05  FVG-TOTAL                   PIC 9(02) COMP-5 VALUE ZERO.
001100     05  FVG-DETALLE OCCURS 20 TIMES INDEXED BY IX-FVG.
001200         10  FVG-TOPE                PIC S9(07)V99.
001300         10  FVG-BASE                PIC S9(07)V99.
001400         10  FVG-DIRECCION           PIC X(05).
001500         10  FVG-EDAD                PIC 9(03) COMP-5.
001600         10  FVG-LLENO               PIC X(01).
001700             88  FVG-ESTA-LLENO          VALUE 'S'.
001800         10  FILLER                  PIC X(02).
001900     05  FILLER                      PIC X(04).
