000100******************************************************************
000200* FECHA       : 10/04/1987                                       *
000300* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC4S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : GENERADOR DE SENALES.  ENCADENA LAS CUATRO       *
000800*             : CONFIRMACIONES EN ORDEN ESTRICTO, MANTIENE EL    *
000900*             : ESTADO PARCIAL ENTRE LLAMADAS DE BARRA EN BARRA, *
001000*             : CORRE LOS FILTROS DE BORDE SI ESTAN ACTIVOS Y    *
001100*             : ARMA EL REGISTRO DE SENAL PARA EL EXPLORADOR.    *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : LLAMA A MDC3S01, MDC3S02, MDC3S03, MDC3S04,      *
001500*             : MDC5S01, MDC5S02, MDC5S03, MDC5S04.              *
001600* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001700* NOMBRE      : GENERADOR DE SENALES DEL MODELO DE CONFIRMACION  *
001800******************************************************************
001900*              B I T A C O R A   D E   C A M B I O S             *
002000******************************************************************
002100* FECHA       : 10/04/1987                                       *
002200* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002300* RATIONAL    : N/A                                              *
002400* DESCRIPCION : VERSION ORIGINAL.  ESTADO PARCIAL DE LAS CUATRO  *
002500*             : CONFIRMACIONES RESIDENTE EN EL PROGRAMA ENTRE    *
002600*             : LLAMADA Y LLAMADA, SEGUN LA PRACTICA DEL TALLER.  CR0001  
002700*----------------------------------------------------------------*
002800* FECHA       : 19/09/1991                                       *
002900* PROGRAMADOR : HUGO ALBERTO SICAN PAZ (HASP)                    *
003000* RATIONAL    : SOL-04250                                        *
003100* DESCRIPCION : SE AGREGA EL OBJETIVO DE LIQUIDEZ OPUESTA Y EL   *
003200*             : CALCULO DE RIESGO/BENEFICIO/RAZON ANTES DE        CR0002  
003300*             : ENTREGAR LA SENAL AL EXPLORADOR.                  CR0002  
003400*----------------------------------------------------------------*
003500* FECHA       : 09/02/1999                                       *
003600* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003700* RATIONAL    : Y2K-0231                                         *
003800* DESCRIPCION : REVISION DE ANIO 2000.  NO SE ALMACENA FECHA     *
003900*             : CON SIGLO CORTO EN EL ESTADO RESIDENTE; NO        CR0003  
004000*             : REQUIERE CAMBIOS.                                 CR0003  
004100*----------------------------------------------------------------*
004200* FECHA       : 22/11/2005                                       *
004300* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004400* RATIONAL    : RQ-130980                                        *
004500* DESCRIPCION : SE ACLARA QUE EL ESTADO SE REINICIA TANTO AL     *
004600*             : EMITIR LA SENAL COMO AL FALLAR EL FILTRO DE       CR0004  
004700*             : ESTRUCTURA (UNICO FILTRO DE RECHAZO DURO).        CR0004  
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    MDC4S01.
005100 AUTHOR.        BERTA ALICIA MONTERROSO.
005200 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005300 DATE-WRITTEN.  10/04/1987.
005400 DATE-COMPILED.
005500 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-1   IS WKS-UPSI-TRAZA
006100         ON STATUS  IS WKS-SW-TRAZA-ON
006200         OFF STATUS IS WKS-SW-TRAZA-OFF.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006550 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006600******************************************************************
006700*              E S T A D O   R E S I D E N T E                   *
006800*     (SE CONSERVA DE LLAMADA EN LLAMADA, SEGUN LA PRACTICA DE   *
006900*      ESTE TALLER; SE REINICIA EN 900-REINICIA-ESTADO).         *
007000******************************************************************
007100 01  WKS-BANDERAS.
007200     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
007300         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007400         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007500     05  WKS-SW-HAY-SENAL           PIC X(01) VALUE 'N'.
007600         88  WKS-HAY-SENAL-SI                   VALUE 'S'.
007700
007800 01  WKS-ESTADO-CONFIRMACION.
007900     05  WKS-BARRIDA-TENIDA         PIC X(01) VALUE 'N'.
008000         88  WKS-HAY-BARRIDA-TENIDA              VALUE 'S'.
008100     05  WKS-FVG-TENIDO             PIC X(01) VALUE 'N'.
008200         88  WKS-HAY-FVG-TENIDO                  VALUE 'S'.
008300     05  WKS-HUECO-INV-TENIDO       PIC X(01) VALUE 'N'.
008400         88  WKS-HAY-HUECO-INV-TENIDO            VALUE 'S'.
008500     05  WKS-CISD-TENIDO            PIC X(01) VALUE 'N'.
008600         88  WKS-HAY-CISD-TENIDO                 VALUE 'S'.
008700     05  WKS-DIRECCION-TENIDA       PIC X(05) VALUE SPACES.
008800     05  FILLER                     PIC X(02).
008900
009000 COPY LSTFVG REPLACING LISTA-HUECOS-FVG BY WKS-LISTA-FVG.
009100
009200 COPY NIVLIQ REPLACING NIVELES-LIQUIDEZ BY WKS-NIVELES-BARR.
009300
009400******************************************************************
009500*              A R E A S   D E   T R A B A J O                   *
009600******************************************************************
009700 01  WKS-AREAS-ENTREGA.
009800     05  WKS-MAXIMO-LTF             PIC S9(07)V99.
009900     05  WKS-MINIMO-LTF             PIC S9(07)V99.
010000     05  WKS-CIERRE-LTF             PIC S9(07)V99.
010100     05  WKS-HAY-ENTREGA            PIC X(01).
010200         88  WKS-ENTREGA-SI                      VALUE 'S'.
010300     05  WKS-DIRECCION-ENTREGA      PIC X(05).
010400
010500 01  WKS-AREAS-FILTROS.
010600     05  WKS-HAY-HUECO-INV          PIC X(01).
010700         88  WKS-HUECO-INV-SI                    VALUE 'S'.
010800     05  WKS-HAY-CISD               PIC X(01).
010900         88  WKS-CISD-SI                         VALUE 'S'.
011000     05  WKS-PUNTAJE-HORA           PIC S9V99 VALUE 1.00.
011100     05  WKS-PUNTAJE-VOL            PIC S9V99 VALUE 1.00.
011200     05  WKS-PASA-ESTRUCTURA        PIC X(01).
011300         88  WKS-ESTRUCTURA-PASA                 VALUE 'S'.
011400     05  WKS-PUNTAJE-ESTRUCTURA     PIC S9V99 VALUE ZERO.
011500     05  WKS-CALIDAD-BARRIDA        PIC S9(02)V9 VALUE ZERO.
011600
011700 01  WKS-CALCULOS-SENAL.
011800     05  WKS-DIFERENCIA             PIC S9(07)V99.
011900     05  WKS-AJUSTE-COLCHON         PIC S9(07)V99.
012000     05  WKS-DISTANCIA-BARRIDA      PIC S9(07)V99.
012100     05  WKS-INDICE-AUX             PIC 9(02) COMP-5.
012200
012300 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
012400 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
012500     05  WKS-FT-ANIO                PIC 9(04).
012600     05  WKS-FT-MES                 PIC 9(02).
012700     05  WKS-FT-DIA                 PIC 9(02).
012800
012900 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
013000 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
013100     05  WKS-HT-HORA                PIC 9(02).
013200     05  WKS-HT-MINUTO              PIC 9(02).
013300     05  WKS-HT-SEGUNDO             PIC 9(02).
013400
013500 01  WKS-CONTADOR-LLAMADAS-G.
013600     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
013700 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
013800     05  WKS-CL-MILES               PIC 9(04).
013900     05  WKS-CL-UNIDADES            PIC 9(03).
014000
014100 LINKAGE SECTION.
014200******************************************************************
014300*   LK-VENTANA-LTF : VENTANA LTF (COPY VENLTF), BARRA ACTUAL ES  *
014400*                    LA ULTIMA DE LA VENTANA.                    *
014500*   LK-VENTANA-HTF : VENTANA HTF (COPY VENHTF).                  *
014600*   LK-PARAMETRO   : PARAMETROS DE CORRIDA (COPY PRMREG).        *
014700*   LK-SENAL       : SENAL GENERADA, SI LA HUBO (COPY SENREG).   *
014800*   LK-HAY-SENAL   : 'S' SI SE ARMO UNA SENAL EN ESTA LLAMADA.   *
014900******************************************************************
015000 COPY VENLTF.
015100 COPY VENHTF.
015200 COPY PRMREG.
015300 COPY SENREG.
015400
015500 01  LK-HAY-SENAL                   PIC X(01).
015600     88  LK-SENAL-SI                    VALUE 'S'.
015700     88  LK-SENAL-NO                    VALUE 'N'.
015800
015900******************************************************************
016000 PROCEDURE DIVISION USING VEN-BARRAS-LTF, VEN-BARRAS-HTF,
016100                           REG-PARAMETRO, REG-SENAL, LK-HAY-SENAL.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L               *
016400******************************************************************
016500 000-PRINCIPAL SECTION.
016600     ADD  1 TO WKS-CONTADOR-LLAMADAS
016700     MOVE 'N' TO LK-HAY-SENAL
016800     MOVE 'N' TO WKS-SW-HAY-SENAL
016900     PERFORM 100-CONFIRMA-BARRIDA THRU 100-CONFIRMA-BARRIDA-E
017000     IF WKS-HAY-BARRIDA-TENIDA
017100        PERFORM 200-CONFIRMA-ENTREGA THRU 200-CONFIRMA-ENTREGA-E
017200     END-IF
017300     IF WKS-HAY-FVG-TENIDO
017400        PERFORM 300-CONFIRMA-HUECO-INV
017500           THRU 300-CONFIRMA-HUECO-INV-E
017600     END-IF
017700     IF WKS-HAY-HUECO-INV-TENIDO
017800        PERFORM 400-CONFIRMA-CISD THRU 400-CONFIRMA-CISD-E
017900     END-IF
018000     IF WKS-HAY-CISD-TENIDO
018100        PERFORM 500-EJECUTA-FILTROS THRU 500-EJECUTA-FILTROS-E
018200        IF WKS-ESTRUCTURA-PASA
018300           PERFORM 600-ARMA-SENAL THRU 600-ARMA-SENAL-E
018400           MOVE 'S' TO LK-HAY-SENAL
018500           MOVE 'S' TO WKS-SW-HAY-SENAL
018600        END-IF
018700        PERFORM 900-REINICIA-ESTADO THRU 900-REINICIA-ESTADO-E
018800     END-IF
018900     IF WKS-SW-TRAZA-ON
019000        DISPLAY 'MDC4S01 - HAY SENAL: ' LK-HAY-SENAL
019050        ADD 1 TO WKS-CONTADOR-TRAZA
019100     END-IF
019200     GOBACK.
019300 000-PRINCIPAL-E. EXIT.
019400
019500******************************************************************
019600*     C O N F I R M A C I O N   1  --  B A R R I D A             *
019700******************************************************************
019800 100-CONFIRMA-BARRIDA SECTION.
019900     CALL 'MDC3S01' USING VEN-BARRAS-LTF, REG-PARAMETRO,
020000                           WKS-NIVELES-BARR
020100     IF NVL-HAY-BARRIDA OF WKS-NIVELES-BARR
020200        MOVE 'S' TO WKS-BARRIDA-TENIDA
020300        PERFORM 110-FIJA-DIRECCION THRU 110-FIJA-DIRECCION-E
020400     END-IF.
020500 100-CONFIRMA-BARRIDA-E. EXIT.
020600
020700 110-FIJA-DIRECCION SECTION.
020800     IF NVL-TIPO-BARRIDA OF WKS-NIVELES-BARR EQUAL 'BUYSIDE  '
020900        MOVE 'SHORT' TO WKS-DIRECCION-TENIDA
021000     ELSE
021100        MOVE 'LONG ' TO WKS-DIRECCION-TENIDA
021200     END-IF.
021300 110-FIJA-DIRECCION-E. EXIT.
021400
021500******************************************************************
021600*     C O N F I R M A C I O N   2  --  E N T R E G A  D E  F V G *
021700******************************************************************
021800 200-CONFIRMA-ENTREGA SECTION.
021900     MOVE VLT-MAXIMO (VLT-TOTAL-BARRAS) TO WKS-MAXIMO-LTF
022000     MOVE VLT-MINIMO (VLT-TOTAL-BARRAS) TO WKS-MINIMO-LTF
022100     MOVE VLT-CIERRE (VLT-TOTAL-BARRAS) TO WKS-CIERRE-LTF
022200     MOVE 'N' TO WKS-HAY-ENTREGA
022300     CALL 'MDC3S02' USING VEN-BARRAS-HTF, REG-PARAMETRO,
022400                           WKS-LISTA-FVG, WKS-MAXIMO-LTF,
022500                           WKS-MINIMO-LTF, WKS-CIERRE-LTF,
022600                           WKS-HAY-ENTREGA, WKS-DIRECCION-ENTREGA
022700     IF WKS-ENTREGA-SI
022800        AND WKS-DIRECCION-ENTREGA EQUAL WKS-DIRECCION-TENIDA
022900        MOVE 'S' TO WKS-FVG-TENIDO
023000     END-IF.
023100 200-CONFIRMA-ENTREGA-E. EXIT.
023200
023300******************************************************************
023400*     C O N F I R M A C I O N   3  --  H U E C O   I N V E R S O *
023500******************************************************************
023600 300-CONFIRMA-HUECO-INV SECTION.
023700     MOVE 'N' TO WKS-HAY-HUECO-INV
023800     CALL 'MDC3S03' USING VEN-BARRAS-LTF, REG-PARAMETRO,
023900                           WKS-DIRECCION-TENIDA, WKS-HAY-HUECO-INV
024000     IF WKS-HUECO-INV-SI
024100        MOVE 'S' TO WKS-HUECO-INV-TENIDO
024200     END-IF.
024300 300-CONFIRMA-HUECO-INV-E. EXIT.
024400
024500******************************************************************
024600*     C O N F I R M A C I O N   4  --  C I S D                   *
024700******************************************************************
024800 400-CONFIRMA-CISD SECTION.
024900     MOVE 'N' TO WKS-HAY-CISD
025000     CALL 'MDC3S04' USING VEN-BARRAS-LTF,
025100                           NVL-HORA-BARRIDA OF WKS-NIVELES-BARR,
025200                           WKS-DIRECCION-TENIDA, WKS-HAY-CISD
025300     IF WKS-CISD-SI
025400        MOVE 'S' TO WKS-CISD-TENIDO
025500     END-IF.
025600 400-CONFIRMA-CISD-E. EXIT.
025700
025800******************************************************************
025900*     F I L T R O S   D E   B O R D E                            *
026000******************************************************************
026100 500-EJECUTA-FILTROS SECTION.
026200     MOVE 'S' TO WKS-PASA-ESTRUCTURA
026300     IF FILTROS-SI-ACTIVOS
026400        CALL 'MDC5S01' USING VLT-HORA (VLT-TOTAL-BARRAS),
026500                              WKS-PUNTAJE-HORA
026600        CALL 'MDC5S02' USING PRM-NIVEL-VIX, PRM-MAX-VIX,
026700                              WKS-PUNTAJE-VOL
026800        CALL 'MDC5S03' USING VEN-BARRAS-LTF, WKS-DIRECCION-TENIDA,
026900                              VLT-CIERRE (VLT-TOTAL-BARRAS),
027000                              WKS-PASA-ESTRUCTURA,
027100                              WKS-PUNTAJE-ESTRUCTURA
027200        CALL 'MDC5S04' USING VEN-BARRAS-LTF,
027300                           NVL-TIPO-BARRIDA OF WKS-NIVELES-BARR,
027400                           NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR,
027500                           NVL-MAXIMO-BARRIDA OF WKS-NIVELES-BARR,
027600                           NVL-MINIMO-BARRIDA OF WKS-NIVELES-BARR,
027700                           NVL-CIERRE-BARRIDA OF WKS-NIVELES-BARR,
027800                           WKS-CALIDAD-BARRIDA
027900     END-IF.
028000 500-EJECUTA-FILTROS-E. EXIT.
028100
028200******************************************************************
028300*     A R M A D O   D E   L A   S E N A L                        *
028400******************************************************************
028500 600-ARMA-SENAL SECTION.
028600     MOVE NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR
028700                                     TO SEN-NIVEL-BARRIDA
028800     MOVE NVL-TIPO-BARRIDA OF WKS-NIVELES-BARR TO SEN-TIPO-BARRIDA
028900     MOVE WKS-DIRECCION-TENIDA              TO SEN-DIRECCION
029000     MOVE VLT-CIERRE (VLT-TOTAL-BARRAS)     TO SEN-PRECIO-ENTRADA
029100     MOVE VLT-FECHA (VLT-TOTAL-BARRAS)      TO SEN-FECHA
029200     MOVE VLT-HORA (VLT-TOTAL-BARRAS)       TO SEN-HORA
029300     COMPUTE WKS-AJUSTE-COLCHON =
029400        PRM-COLCHON-STOP * PRM-TICK-MINIMO
029500     PERFORM 610-FIJA-STOP THRU 610-FIJA-STOP-E
029600     PERFORM 620-FIJA-OBJETIVO THRU 620-FIJA-OBJETIVO-E
029700     COMPUTE WKS-DIFERENCIA = SEN-PRECIO-ENTRADA - SEN-PRECIO-STOP
029800     PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
029900     MOVE WKS-DIFERENCIA TO SEN-PUNTOS-RIESGO
030000     COMPUTE WKS-DIFERENCIA =
030100        SEN-PRECIO-OBJETIVO - SEN-PRECIO-ENTRADA
030200     PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
030300     MOVE WKS-DIFERENCIA TO SEN-PUNTOS-BENEFICIO
030400     IF SEN-PUNTOS-RIESGO GREATER ZERO
030500        COMPUTE SEN-RAZON-BENEF-RIESGO ROUNDED =
030600           SEN-PUNTOS-BENEFICIO / SEN-PUNTOS-RIESGO
030700     ELSE
030800        MOVE ZERO TO SEN-RAZON-BENEF-RIESGO
030900     END-IF
031000     MOVE WKS-PUNTAJE-HORA       TO SEN-PUNTAJE-HORA
031100     MOVE WKS-PUNTAJE-VOL        TO SEN-PUNTAJE-VOLATILIDAD
031200     MOVE WKS-PUNTAJE-ESTRUCTURA TO SEN-PUNTAJE-ESTRUCTURA
031300     MOVE WKS-CALIDAD-BARRIDA    TO SEN-CALIDAD-BARRIDA
031400     COMPUTE SEN-PUNTAJE-TOTAL ROUNDED =
031500        (WKS-PUNTAJE-HORA + WKS-PUNTAJE-VOL +
031600         WKS-PUNTAJE-ESTRUCTURA) / 3.
031700 600-ARMA-SENAL-E. EXIT.
031800
031900 610-FIJA-STOP SECTION.
032000     IF WKS-DIRECCION-TENIDA EQUAL 'SHORT'
032100        ADD NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR,
032200            WKS-AJUSTE-COLCHON GIVING SEN-PRECIO-STOP
032300     ELSE
032400        SUBTRACT WKS-AJUSTE-COLCHON
032500           FROM NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR
032600           GIVING SEN-PRECIO-STOP
032700     END-IF.
032800 610-FIJA-STOP-E. EXIT.
032900
033000******************************************************************
033100*     O B J E T I V O   D E   L I Q U I D E Z   O P U E S T A    *
033200******************************************************************
033300 620-FIJA-OBJETIVO SECTION.
033400     COMPUTE WKS-DIFERENCIA =
033500        NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR -
033600        NVL-CIERRE-BARRIDA OF WKS-NIVELES-BARR
033700     PERFORM 900-VALOR-ABSOLUTO THRU 900-VALOR-ABSOLUTO-E
033800     COMPUTE WKS-DISTANCIA-BARRIDA = WKS-DIFERENCIA * 2
033900     IF WKS-DIRECCION-TENIDA EQUAL 'SHORT'
034000        IF NVL-TOTAL-VENTA OF WKS-NIVELES-BARR GREATER ZERO
034100           PERFORM 630-MINIMO-VENTA THRU 630-MINIMO-VENTA-E
034200        ELSE
034300           SUBTRACT WKS-DISTANCIA-BARRIDA
034400              FROM NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR
034500              GIVING SEN-PRECIO-OBJETIVO
034600        END-IF
034700     ELSE
034800        IF NVL-TOTAL-COMPRA OF WKS-NIVELES-BARR GREATER ZERO
034900           PERFORM 640-MAXIMO-COMPRA THRU 640-MAXIMO-COMPRA-E
035000        ELSE
035100           ADD NVL-NIVEL-BARRIDO OF WKS-NIVELES-BARR,
035200               WKS-DISTANCIA-BARRIDA GIVING SEN-PRECIO-OBJETIVO
035300        END-IF
035400     END-IF.
035500 620-FIJA-OBJETIVO-E. EXIT.
035600
035700 630-MINIMO-VENTA SECTION.
035800     MOVE NVL-LIQUIDEZ-VENTA OF WKS-NIVELES-BARR (1)
035900        TO SEN-PRECIO-OBJETIVO
036000     MOVE 2 TO WKS-INDICE-AUX
036100     PERFORM 632-COMPARA-VENTA THRU 632-COMPARA-VENTA-E
036200        UNTIL WKS-INDICE-AUX GREATER
036300           NVL-TOTAL-VENTA OF WKS-NIVELES-BARR.
036400 630-MINIMO-VENTA-E. EXIT.
036500
036600 632-COMPARA-VENTA SECTION.
036700     IF NVL-LIQUIDEZ-VENTA OF WKS-NIVELES-BARR (WKS-INDICE-AUX)
036800           LESS SEN-PRECIO-OBJETIVO
036900        MOVE NVL-LIQUIDEZ-VENTA OF WKS-NIVELES-BARR
037000           (WKS-INDICE-AUX) TO SEN-PRECIO-OBJETIVO
037100     END-IF
037200     ADD 1 TO WKS-INDICE-AUX.
037300 632-COMPARA-VENTA-E. EXIT.
037400
037500 640-MAXIMO-COMPRA SECTION.
037600     MOVE NVL-LIQUIDEZ-COMPRA OF WKS-NIVELES-BARR (1)
037700        TO SEN-PRECIO-OBJETIVO
037800     MOVE 2 TO WKS-INDICE-AUX
037900     PERFORM 642-COMPARA-COMPRA THRU 642-COMPARA-COMPRA-E
038000        UNTIL WKS-INDICE-AUX GREATER
038100           NVL-TOTAL-COMPRA OF WKS-NIVELES-BARR.
038200 640-MAXIMO-COMPRA-E. EXIT.
038300
038400 642-COMPARA-COMPRA SECTION.
038500     IF NVL-LIQUIDEZ-COMPRA OF WKS-NIVELES-BARR (WKS-INDICE-AUX)
038600           GREATER SEN-PRECIO-OBJETIVO
038700        MOVE NVL-LIQUIDEZ-COMPRA OF WKS-NIVELES-BARR
038800           (WKS-INDICE-AUX) TO SEN-PRECIO-OBJETIVO
038900     END-IF
039000     ADD 1 TO WKS-INDICE-AUX.
039100 642-COMPARA-COMPRA-E. EXIT.
039200
039300******************************************************************
039400*     R E I N I C I O   D E L   E S T A D O                      *
039500******************************************************************
039600 900-REINICIA-ESTADO SECTION.
039700     MOVE 'N' TO WKS-BARRIDA-TENIDA
039800     MOVE 'N' TO WKS-FVG-TENIDO
039900     MOVE 'N' TO WKS-HUECO-INV-TENIDO
040000     MOVE 'N' TO WKS-CISD-TENIDO
040100     MOVE SPACES TO WKS-DIRECCION-TENIDA.
040200 900-REINICIA-ESTADO-E. EXIT.
040300
040400******************************************************************
040500*     V A L O R   A B S O L U T O   ( A U X I L I A R )          *
040600******************************************************************
040700 900-VALOR-ABSOLUTO SECTION.
040800     IF WKS-DIFERENCIA LESS ZERO
040900        COMPUTE WKS-DIFERENCIA = ZERO - WKS-DIFERENCIA
041000     END-IF.
041100 900-VALOR-ABSOLUTO-E. EXIT.
