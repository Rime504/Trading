000100******************************************************************
000200* FECHA       : 19/11/1984                                       *
000300* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC3S01                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : CONFIRMACION 1 -- DETECCION DE BARRIDA DE        *
000800*             : LIQUIDEZ.  UBICA LOS PIVOTES (MAXIMOS Y MINIMOS  *
000900*             : OSCILANTES) DE LA VENTANA LTF Y DETERMINA SI LA  *
001000*             : BARRA ACTUAL BARRIO EL ULTIMO PIVOTE DE COMPRA   *
001100*             : (BUYSIDE) O DE VENTA (SELLSIDE).                 *
001200* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001600* NOMBRE      : DETECTOR DE BARRIDA DEL MODELO DE CONFIRMACION   *
001700******************************************************************
001800*              B I T A C O R A   D E   C A M B I O S             *
001900******************************************************************
002000* FECHA       : 19/11/1984                                       *
002100* PROGRAMADOR : ERICK OBDULIO RAMIREZ DIVAS (EORD)               *
002200* RATIONAL    : N/A                                              *
002300* DESCRIPCION : VERSION ORIGINAL.  ANCHO DE PIVOTE FIJO DE 3     *
002400*             : BARRAS A CADA LADO, TOMADO DEL PARAMETRO.         CR0001  
002500*----------------------------------------------------------------*
002600* FECHA       : 22/07/1990                                       *
002700* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002800* RATIONAL    : SOL-03890                                        *
002900* DESCRIPCION : SE LIMITA LA LISTA DE NIVELES DE LIQUIDEZ A LOS  *
003000*             : ULTIMOS 5 PIVOTES DE CADA LADO PARA ALIMENTAR     CR0002  
003100*             : EL OBJETIVO DE LA SENAL EN MDC4S01.               CR0002  
003200*----------------------------------------------------------------*
003300* FECHA       : 14/01/1999                                       *
003400* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003500* RATIONAL    : Y2K-0231                                         *
003600* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003700*             : FECHAS DE CUATRO DIGITOS EN SUS CALCULOS; NO      CR0003  
003800*             : REQUIERE CAMBIOS.                                 CR0003  
003900*----------------------------------------------------------------*
004000* FECHA       : 30/06/2004                                       *
004100* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004200* RATIONAL    : RQ-119750                                        *
004300* DESCRIPCION : SE ACLARA QUE LA BARRIDA DE COMPRA (BUYSIDE) SE  *
004400*             : PRUEBA ANTES QUE LA DE VENTA (SELLSIDE) Y QUE LA  CR0004  
004500*             : PRIMERA COINCIDENCIA GANA.                        CR0004  
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    MDC3S01.
004900 AUTHOR.        ERICK OBDULIO RAMIREZ DIVAS.
005000 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005100 DATE-WRITTEN.  19/11/1984.
005200 DATE-COMPILED.
005300 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SWITCH-1   IS WKS-UPSI-TRAZA
005900         ON STATUS  IS WKS-SW-TRAZA-ON
006000         OFF STATUS IS WKS-SW-TRAZA-OFF.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006350 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006400******************************************************************
006500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006600******************************************************************
006700 01  WKS-BANDERAS.
006800     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006900         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007000         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007100     05  WKS-SW-ES-ALTO             PIC X(01) VALUE 'N'.
007200     05  WKS-SW-ES-BAJO             PIC X(01) VALUE 'N'.
007300     05  WKS-SW-HAY-SWING-ALTO      PIC X(01) VALUE 'N'.
007400         88  WKS-HAY-SWING-ALTO                  VALUE 'S'.
007500     05  WKS-SW-HAY-SWING-BAJO      PIC X(01) VALUE 'N'.
007600         88  WKS-HAY-SWING-BAJO                  VALUE 'S'.
007700
007800 01  WKS-INDICES.
007900     05  WKS-INDICE                 PIC 9(03) COMP-5.
008000     05  WKS-LIMITE-INFERIOR        PIC 9(03) COMP-5.
008100     05  WKS-LIMITE-SUPERIOR        PIC 9(03) COMP-5.
008200     05  WKS-J                      PIC 9(03) COMP-5.
008300     05  WKS-J-INICIO               PIC 9(03) COMP-5.
008400     05  WKS-J-FIN                  PIC 9(03) COMP-5.
008500     05  WKS-K                      PIC 9(01) COMP-5.
008600
008700 01  WKS-NIVELES.
008800     05  WKS-ULTIMO-SWING-ALTO      PIC S9(07)V99.
008900     05  WKS-ULTIMO-SWING-BAJO      PIC S9(07)V99.
009000     05  WKS-UMBRAL-BARRIDA         PIC S9(07)V99.
009100
009200 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
009300 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
009400     05  WKS-FT-ANIO                PIC 9(04).
009500     05  WKS-FT-MES                 PIC 9(02).
009600     05  WKS-FT-DIA                 PIC 9(02).
009700
009800 01  WKS-HORA-TRAZA                 PIC 9(06) VALUE ZERO.
009900 01  WKS-HORA-TRAZA-R REDEFINES WKS-HORA-TRAZA.
010000     05  WKS-HT-HORA                PIC 9(02).
010100     05  WKS-HT-MINUTO              PIC 9(02).
010200     05  WKS-HT-SEGUNDO             PIC 9(02).
010300
010400 01  WKS-CONTADOR-LLAMADAS-G.
010500     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
010600 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
010700     05  WKS-CL-MILES               PIC 9(04).
010800     05  WKS-CL-UNIDADES            PIC 9(03).
010900
011000 LINKAGE SECTION.
011100******************************************************************
011200*   LK-VENTANA-LTF : VENTANA DE BARRAS DE 1 MINUTO (COPY VENLTF).*
011300*   LK-PARAMETRO   : PARAMETROS DE CORRIDA (COPY PRMREG), SE     *
011400*                    USAN EL ANCHO DE PIVOTE Y EL COLCHON DE     *
011500*                    BARRIDA EN TICKS.                           *
011600*   NIVELES-LIQUIDEZ : SALIDA (COPY NIVLIQ) -- LISTA DE NIVELES  *
011700*                    Y DETALLE DE LA BARRIDA DETECTADA, SI LA    *
011800*                    HUBO.                                       *
011900******************************************************************
012000 COPY VENLTF.
012100 COPY PRMREG.
012200 COPY NIVLIQ.
012300
012400******************************************************************
012500 PROCEDURE DIVISION USING VEN-BARRAS-LTF, REG-PARAMETRO,
012600                           NIVELES-LIQUIDEZ.
012700******************************************************************
012800*               S E C C I O N    P R I N C I P A L               *
012900******************************************************************
013000 000-PRINCIPAL SECTION.
013100     ADD  1 TO WKS-CONTADOR-LLAMADAS
013200     MOVE 'N' TO NVL-BARRIDA-DETECTADA
013300     MOVE ZERO TO NVL-TOTAL-COMPRA
013400     MOVE ZERO TO NVL-TOTAL-VENTA
013500     MOVE 'N' TO WKS-SW-HAY-SWING-ALTO
013600     MOVE 'N' TO WKS-SW-HAY-SWING-BAJO
013700     IF VLT-TOTAL-BARRAS NOT LESS 20
013800        PERFORM 100-BUSCA-PIVOTES THRU 100-BUSCA-PIVOTES-E
013900        PERFORM 200-PRUEBA-BARRIDA-COMPRA
014000           THRU 200-PRUEBA-BARRIDA-COMPRA-E
014100        IF NOT NVL-HAY-BARRIDA
014200           PERFORM 300-PRUEBA-BARRIDA-VENTA
014300              THRU 300-PRUEBA-BARRIDA-VENTA-E
014400        END-IF
014500     END-IF
014600     IF WKS-SW-TRAZA-ON
014700        DISPLAY 'MDC3S01 - BARRIDA: ' NVL-BARRIDA-DETECTADA
014800           ' TIPO: ' NVL-TIPO-BARRIDA
014850        ADD 1 TO WKS-CONTADOR-TRAZA
014900     END-IF
015000     GOBACK.
015100 000-PRINCIPAL-E. EXIT.
015200
015300******************************************************************
015400*     B U S Q U E D A   D E   P I V O T E S                      *
015500******************************************************************
015600 100-BUSCA-PIVOTES SECTION.
015700     COMPUTE WKS-LIMITE-INFERIOR = PRM-ANCHO-PIVOTE + 1
015800     COMPUTE WKS-LIMITE-SUPERIOR =
015900        VLT-TOTAL-BARRAS - PRM-ANCHO-PIVOTE
016000     MOVE WKS-LIMITE-INFERIOR TO WKS-INDICE
016100     PERFORM 110-EVALUA-INDICE THRU 110-EVALUA-INDICE-E
016200        UNTIL WKS-INDICE GREATER WKS-LIMITE-SUPERIOR.
016300 100-BUSCA-PIVOTES-E. EXIT.
016400
016500 110-EVALUA-INDICE SECTION.
016600     MOVE 'S' TO WKS-SW-ES-ALTO
016700     MOVE 'S' TO WKS-SW-ES-BAJO
016800     COMPUTE WKS-J-INICIO = WKS-INDICE - PRM-ANCHO-PIVOTE
016900     COMPUTE WKS-J-FIN    = WKS-INDICE + PRM-ANCHO-PIVOTE
017000     MOVE WKS-J-INICIO TO WKS-J
017100     PERFORM 120-COMPARA-VECINO THRU 120-COMPARA-VECINO-E
017200        UNTIL WKS-J GREATER WKS-J-FIN
017300     IF WKS-SW-ES-ALTO = 'S'
017400        MOVE VLT-MAXIMO (WKS-INDICE) TO WKS-ULTIMO-SWING-ALTO
017500        MOVE 'S' TO WKS-SW-HAY-SWING-ALTO
017600        PERFORM 130-EMPUJA-LISTA-COMPRA
017700           THRU 130-EMPUJA-LISTA-COMPRA-E
017800     END-IF
017900     IF WKS-SW-ES-BAJO = 'S'
018000        MOVE VLT-MINIMO (WKS-INDICE) TO WKS-ULTIMO-SWING-BAJO
018100        MOVE 'S' TO WKS-SW-HAY-SWING-BAJO
018200        PERFORM 140-EMPUJA-LISTA-VENTA
018300           THRU 140-EMPUJA-LISTA-VENTA-E
018400     END-IF
018500     ADD 1 TO WKS-INDICE.
018600 110-EVALUA-INDICE-E. EXIT.
018700
018800 120-COMPARA-VECINO SECTION.
018900     IF WKS-J NOT EQUAL WKS-INDICE
019000        IF VLT-MAXIMO (WKS-J) NOT LESS VLT-MAXIMO (WKS-INDICE)
019100           MOVE 'N' TO WKS-SW-ES-ALTO
019200        END-IF
019300        IF VLT-MINIMO (WKS-J) NOT GREATER VLT-MINIMO (WKS-INDICE)
019400           MOVE 'N' TO WKS-SW-ES-BAJO
019500        END-IF
019600     END-IF
019700     ADD 1 TO WKS-J.
019800 120-COMPARA-VECINO-E. EXIT.
019900
020000******************************************************************
020100*     L I S T A S   D E   N I V E L E S   D E   L I Q U I D E Z  *
020200*     (SE CONSERVAN LOS ULTIMOS 5 PIVOTES DE CADA LADO)          *
020300******************************************************************
020400 130-EMPUJA-LISTA-COMPRA SECTION.
020500     IF NVL-TOTAL-COMPRA LESS 5
020600        ADD 1 TO NVL-TOTAL-COMPRA
020700        MOVE WKS-ULTIMO-SWING-ALTO
020800           TO NVL-LIQUIDEZ-COMPRA (NVL-TOTAL-COMPRA)
020900     ELSE
021000        MOVE 1 TO WKS-K
021100        PERFORM 132-DESPLAZA-COMPRA THRU 132-DESPLAZA-COMPRA-E
021200           UNTIL WKS-K GREATER 4
021300        MOVE WKS-ULTIMO-SWING-ALTO TO NVL-LIQUIDEZ-COMPRA (5)
021400     END-IF.
021500 130-EMPUJA-LISTA-COMPRA-E. EXIT.
021600
021700 132-DESPLAZA-COMPRA SECTION.
021800     MOVE NVL-LIQUIDEZ-COMPRA (WKS-K + 1)
021900        TO NVL-LIQUIDEZ-COMPRA (WKS-K)
022000     ADD 1 TO WKS-K.
022100 132-DESPLAZA-COMPRA-E. EXIT.
022200
022300 140-EMPUJA-LISTA-VENTA SECTION.
022400     IF NVL-TOTAL-VENTA LESS 5
022500        ADD 1 TO NVL-TOTAL-VENTA
022600        MOVE WKS-ULTIMO-SWING-BAJO
022700           TO NVL-LIQUIDEZ-VENTA (NVL-TOTAL-VENTA)
022800     ELSE
022900        MOVE 1 TO WKS-K
023000        PERFORM 142-DESPLAZA-VENTA THRU 142-DESPLAZA-VENTA-E
023100           UNTIL WKS-K GREATER 4
023200        MOVE WKS-ULTIMO-SWING-BAJO TO NVL-LIQUIDEZ-VENTA (5)
023300     END-IF.
023400 140-EMPUJA-LISTA-VENTA-E. EXIT.
023500
023600 142-DESPLAZA-VENTA SECTION.
023700     MOVE NVL-LIQUIDEZ-VENTA (WKS-K + 1)
023800        TO NVL-LIQUIDEZ-VENTA (WKS-K)
023900     ADD 1 TO WKS-K.
024000 142-DESPLAZA-VENTA-E. EXIT.
024100
024200******************************************************************
024300*     P R U E B A   D E   B A R R I D A   D E   C O M P R A      *
024400*     (BUYSIDE -- APUNTA A SHORT)                                *
024500******************************************************************
024600 200-PRUEBA-BARRIDA-COMPRA SECTION.
024700     IF WKS-HAY-SWING-ALTO
024800        COMPUTE WKS-UMBRAL-BARRIDA =
024900           WKS-ULTIMO-SWING-ALTO +
025000              (PRM-COLCHON-BARRIDA * PRM-TICK-MINIMO)
025100        IF VLT-MAXIMO (VLT-TOTAL-BARRAS)
025200              NOT LESS WKS-UMBRAL-BARRIDA
025300           AND
025400           VLT-CIERRE (VLT-TOTAL-BARRAS)
025500              LESS WKS-ULTIMO-SWING-ALTO
025600           MOVE 'S'         TO NVL-BARRIDA-DETECTADA
025700           MOVE 'BUYSIDE  ' TO NVL-TIPO-BARRIDA
025800           MOVE VLT-HORA (VLT-TOTAL-BARRAS)
025900              TO NVL-HORA-BARRIDA
026000           MOVE WKS-ULTIMO-SWING-ALTO  TO NVL-NIVEL-BARRIDO
026100           MOVE VLT-MAXIMO (VLT-TOTAL-BARRAS)
026200              TO NVL-MAXIMO-BARRIDA
026300           MOVE VLT-MINIMO (VLT-TOTAL-BARRAS)
026400              TO NVL-MINIMO-BARRIDA
026500           MOVE VLT-CIERRE (VLT-TOTAL-BARRAS)
026600              TO NVL-CIERRE-BARRIDA
026700        END-IF
026800     END-IF.
026900 200-PRUEBA-BARRIDA-COMPRA-E. EXIT.
027000
027100******************************************************************
027200*     P R U E B A   D E   B A R R I D A   D E   V E N T A        *
027300*     (SELLSIDE -- APUNTA A LONG)                                *
027400******************************************************************
027500 300-PRUEBA-BARRIDA-VENTA SECTION.
027600     IF WKS-HAY-SWING-BAJO
027700        COMPUTE WKS-UMBRAL-BARRIDA =
027800           WKS-ULTIMO-SWING-BAJO -
027900              (PRM-COLCHON-BARRIDA * PRM-TICK-MINIMO)
028000        IF VLT-MINIMO (VLT-TOTAL-BARRAS)
028100              NOT GREATER WKS-UMBRAL-BARRIDA
028200           AND
028300           VLT-CIERRE (VLT-TOTAL-BARRAS)
028400              GREATER WKS-ULTIMO-SWING-BAJO
028500           MOVE 'S'          TO NVL-BARRIDA-DETECTADA
028600           MOVE 'SELLSIDE ' TO NVL-TIPO-BARRIDA
028700           MOVE VLT-HORA (VLT-TOTAL-BARRAS)
028800              TO NVL-HORA-BARRIDA
028900           MOVE WKS-ULTIMO-SWING-BAJO  TO NVL-NIVEL-BARRIDO
029000           MOVE VLT-MAXIMO (VLT-TOTAL-BARRAS)
029100              TO NVL-MAXIMO-BARRIDA
029200           MOVE VLT-MINIMO (VLT-TOTAL-BARRAS)
029300              TO NVL-MINIMO-BARRIDA
029400           MOVE VLT-CIERRE (VLT-TOTAL-BARRAS)
029500              TO NVL-CIERRE-BARRIDA
029600        END-IF
029700     END-IF.
029800 300-PRUEBA-BARRIDA-VENTA-E. EXIT.
