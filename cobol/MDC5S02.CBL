000100******************************************************************
000200* FECHA       : 22/09/1986                                       *
000300* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
000400* APLICACION  : MODELO DE CONFIRMACION / OPERATIVA DE FUTUROS    *
000500* PROGRAMA    : MDC5S02                                          *
000600* TIPO        : SUBRUTINA BATCH (CALL)                           *
000700* DESCRIPCION : FILTRO DE VOLATILIDAD.  CALIFICA EL REGIMEN DE   *
000800*             : VOLATILIDAD VIGENTE SEGUN EL NIVEL DE VIX QUE    *
000900*             : LLEGA EN EL REGISTRO DE PARAMETROS Y DEVUELVE UN *
001000*             : MULTIPLICADOR DE CALIDAD.  FILTRO ADVISORIO.     *
001100* ARCHIVOS    : NO APLICA (RUTINA PURA, SIN E/S PROPIA)          *
001200* ACCION (ES) : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* BPM/RATIONAL: N/A (RUTINA ORIGINAL, ANTERIOR AL BPM)           *
001500* NOMBRE      : FILTRO DE VOLATILIDAD DEL MODELO DE CONFIRMACION *
001600******************************************************************
001700*              B I T A C O R A   D E   C A M B I O S             *
001800******************************************************************
001900* FECHA       : 22/09/1986                                       *
002000* PROGRAMADOR : BERTA ALICIA MONTERROSO (BAM)                    *
002100* RATIONAL    : N/A                                              *
002200* DESCRIPCION : VERSION ORIGINAL.  VIX MENOR O IGUAL A 15 SE     *
002300*             : CONSIDERA OPTIMO, HASTA EL MAXIMO PARAMETRIZADO   CR0001  
002400*             : ES ACEPTABLE, ARRIBA DE ESE TOPE ES DESFAVORABLE. CR0001  
002500*----------------------------------------------------------------*
002600* FECHA       : 03/05/1995                                       *
002700* PROGRAMADOR : OSCAR RENE VILLATORO (ORV)                       *
002800* RATIONAL    : SOL-02601                                        *
002900* DESCRIPCION : EN CORRIDA DE BACKTEST UN REGIMEN DESFAVORABLE   *
003000*             : YA NO RECHAZA LA SENAL; SE DEJA EL PUNTAJE EN     CR0002  
003100*             : 0.50 Y SE CONTINUA LA EVALUACION DE FILTROS.      CR0002  
003200*----------------------------------------------------------------*
003300* FECHA       : 20/02/1999                                       *
003400* PROGRAMADOR : CARLOS ALBERTO REYES G. (CARG)                   *
003500* RATIONAL    : Y2K-0231                                         *
003600* DESCRIPCION : REVISION DE ANIO 2000.  LA RUTINA NO MANEJA      *
003700*             : FECHAS; NO REQUIERE CAMBIOS PARA EL NUEVO SIGLO.  CR0003  
003800*----------------------------------------------------------------*
003900* FECHA       : 02/09/2004                                       *
004000* PROGRAMADOR : JULIO CESAR HERRERA (JCH)                        *
004100* RATIONAL    : RQ-124870                                        *
004200* DESCRIPCION : EL NIVEL DE VIX YA NO SE CONSULTA POR RED; VIENE *
004300*             : COMO DATO DE ENTRADA EN EL REGISTRO DE            CR0004  
004400*             : PARAMETROS DE LA CORRIDA (PRM-NIVEL-VIX).         CR0004  
004500******************************************************************
004510*----------------------------------------------------------------*
004520* FECHA       : 03/06/2013                                       *
004530* PROGRAMADOR : MARTA ROSARIO LOPEZ V. (MRLV)                    *
004540* RATIONAL    : RQ-159944                                        *
004550* DESCRIPCION : SE ELIMINA LA CLASE DE CARACTER NIVEL-VALIDO      CR0005  
004560*             : DECLARADA EN SPECIAL-NAMES; NUNCA SE USO EN UNA   CR0005  
004570*             : PRUEBA IF ... CLASS Y QUEDABA COMO DECLARACION    CR0005  
004580*             : MUERTA.                                           CR0005  
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    MDC5S02.
004800 AUTHOR.        BERTA ALICIA MONTERROSO.
004900 INSTALLATION.  BANCO INDUSTRIAL - GERENCIA DE TARJETA DE CREDITO.
005000 DATE-WRITTEN.  22/09/1986.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO, DEPTO. DE SISTEMAS.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-1   IS WKS-UPSI-TRAZA
005800         ON STATUS  IS WKS-SW-TRAZA-ON
005900         OFF STATUS IS WKS-SW-TRAZA-OFF.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006350 77  WKS-CONTADOR-TRAZA        PIC 9(05) COMP-5 VALUE ZERO.
006400******************************************************************
006500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
006600******************************************************************
006700 01  WKS-BANDERAS.
006800     05  WKS-SW-TRAZA               PIC X(01) VALUE 'N'.
006900         88  WKS-SW-TRAZA-ON                    VALUE 'S'.
007000         88  WKS-SW-TRAZA-OFF                    VALUE 'N'.
007100
007200 01  WKS-UMBRAL-BAJO                PIC S9(03)V99 VALUE 15.00.
007300 01  WKS-UMBRAL-R REDEFINES WKS-UMBRAL-BAJO
007400                                    PIC S9(03)V99.
007500
007600 01  WKS-FECHA-TRAZA                PIC 9(08) VALUE ZERO.
007700 01  WKS-FECHA-TRAZA-R REDEFINES WKS-FECHA-TRAZA.
007800     05  WKS-FT-ANIO                PIC 9(04).
007900     05  WKS-FT-MES                 PIC 9(02).
008000     05  WKS-FT-DIA                 PIC 9(02).
008100
008200 01  WKS-CONTADOR-LLAMADAS-G.
008300     05  WKS-CONTADOR-LLAMADAS      PIC 9(07) COMP-5 VALUE ZERO.
008400 01  WKS-CONT-LLAMADAS-R REDEFINES WKS-CONTADOR-LLAMADAS-G.
008500     05  WKS-CL-MILES               PIC 9(04).
008600     05  WKS-CL-UNIDADES            PIC 9(03).
008700
008800 LINKAGE SECTION.
008900******************************************************************
009000*   LK-NIVEL-VIX      : LECTURA DE VIX DE LA CORRIDA (ENTRADA    *
009100*                       DE PARAMETROS, PRM-NIVEL-VIX).           *
009200*   LK-MAX-VIX        : TOPE ACEPTABLE DE VIX (PRM-MAX-VIX).     *
009300*   LK-PUNTAJE-VOL    : MULTIPLICADOR DE CALIDAD DEVUELTO.       *
009400******************************************************************
009500 01  LK-NIVEL-VIX                   PIC S9(03)V99.
009600 01  LK-MAX-VIX                     PIC S9(03)V99.
009700 01  LK-PUNTAJE-VOL                 PIC S9V99.
009800
009900******************************************************************
010000 PROCEDURE DIVISION USING LK-NIVEL-VIX, LK-MAX-VIX,
010100                           LK-PUNTAJE-VOL.
010200******************************************************************
010300*               S E C C I O N    P R I N C I P A L               *
010400******************************************************************
010500 000-PRINCIPAL SECTION.
010600     ADD  1 TO WKS-CONTADOR-LLAMADAS
010700     PERFORM 100-EVALUA-REGIMEN THRU 100-EVALUA-REGIMEN-E
010800     IF WKS-SW-TRAZA-ON
010900        DISPLAY 'MDC5S02 - PUNTAJE VOLATILIDAD: ' LK-PUNTAJE-VOL
010950        ADD 1 TO WKS-CONTADOR-TRAZA
011000     END-IF
011100     GOBACK.
011200 000-PRINCIPAL-E. EXIT.
011300
011400******************************************************************
011500*     E V A L U A C I O N   D E L   R E G I M E N                *
011600******************************************************************
011700 100-EVALUA-REGIMEN SECTION.
011800     IF LK-NIVEL-VIX NOT GREATER WKS-UMBRAL-BAJO
011900        MOVE 1.00 TO LK-PUNTAJE-VOL
012000     ELSE
012100        IF LK-NIVEL-VIX NOT GREATER LK-MAX-VIX
012200           MOVE 0.70 TO LK-PUNTAJE-VOL
012300        ELSE
012400*              REGIMEN DESFAVORABLE -- CORRIDA DE BACKTEST ES
012500*              ADVISORIA, NO SE RECHAZA LA SENAL (VER CR0002).
012600           MOVE 0.50 TO LK-PUNTAJE-VOL
012700        END-IF
012800     END-IF.
012900 100-EVALUA-REGIMEN-E. EXIT.
