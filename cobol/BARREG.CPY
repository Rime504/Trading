000100******************************************************************
000200*    COPY        : BARREG                                        *
000300*    DESCRIPCION  : LAYOUT DE UNA BARRA DE PRECIO DE UN MINUTO,   *
000400*                   TAL COMO LLEGA EN EL ARCHIVO MDCBAR, EN      *
000500*                   ORDEN CRONOLOGICO ASCENDENTE POR INSTRUMENTO.*
000600*    LONGITUD     : 59 POSICIONES (NO SE RELLENA CON FILLER -- EL*
000700*                   LARGO EXACTO ES PARTE DEL CONTRATO DEL       *
000800*                   ARCHIVO CON LA MESA DE OPERACIONES).         *
000900******************************************************************
001000 01  REG-BARRA.
001100     05  BRA-FECHA                   PIC 9(08).
001200     05  BRA-HORA                    PIC 9(06).
001300     05  BRA-APERTURA                PIC S9(07)V99.
001400     05  BRA-MAXIMO                  PIC S9(07)V99.
001500     05  BRA-MINIMO                  PIC S9(07)V99.
001600     05  BRA-CIERRE                  PIC S9(07)V99.
001700     05  BRA-VOLUMEN                 PIC 9(09).
